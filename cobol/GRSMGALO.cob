000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRSMGALO.
000500 AUTHOR.         L N TAY.
000600 INSTALLATION.   GRIDSMART SYSTEMS - BATCH APPLICATIONS.
000700 DATE-WRITTEN.   12 JUN 2001.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE PERFORMS THE GLOBAL (FULL-ROSTER)
001200*               ENERGY ALLOCATION RUN.  CONSUMERS ARE BUCKETED
001300*               BY PRIORITY TIER (LOWEST NUMBER SERVED FIRST);
001400*               EACH TIER IS RESOLVED IN TURN BY BUILDING A
001500*               TIER-SCOPED SUPERSOURCE/SUPERSINK FLOW NETWORK
001600*               AND RUNNING EDMONDS-KARP (BFS AUGMENTING-PATH
001700*               MAX-FLOW) OVER IT, BEFORE THE NEXT, LOWER-
001800*               PRIORITY TIER IS EVEN BUILT.  RESULTING FLOWS
001900*               ARE POSTED BACK TO THE SOURCE/CONSUMER TABLES
002000*               AND MATERIALISED INTO THE ALLOCATION LEDGER
002100*               (GRSMALOC) AS THE TIER IS TORN DOWN.
002200*NOTE        :  TABLE SIZES BELOW ASSUME A REGIONAL GRID OF UP
002300*               TO 500 SOURCES AND 2000 CONSUMER FEEDS, WITH NO
002400*               SINGLE PRIORITY TIER EXPECTED TO GENERATE MORE
002500*               THAN 5000 SOURCE-TO-CONSUMER EDGES.  A LARGER
002600*               GRID REQUIRES RE-SIZING GRGEG-TABLE BELOW AND A
002700*               RECOMPILE - SEE TICKET GS-102.
002800*================================================================
002900* HISTORY OF MODIFICATION:
003000*================================================================
003100* GS0012  LNT  14/06/2001 - INITIAL VERSION - REPLACES THE OLD
003200*                           FIXED-PRIORITY, NO-CARRY-FORWARD
003300*                           ALLOCATOR WITH THE TIERED MAX-FLOW
003400*                           METHOD REQUIRED BY GRID PLANNING
003500*---------------------------------------------------------------*
003600* GS0050  BKO  20/01/2004 - GS-098 CORRECT AVAILABLE-ENERGY CARRY
003700*                           FORWARD BETWEEN TIERS - WAS RESETTING
003800*                           CURRENT-LOAD INSTEAD OF ACCUMULATING
003900*---------------------------------------------------------------*
004000* Y2K027  RDH  24/09/1998 - YEAR 2000 REVIEW - NO DATE FIELDS
004100*                           PROCESSED BY THIS ROUTINE, NO CHANGE
004200*---------------------------------------------------------------*
004300* GS0072  MPT  11/10/2006 - GS-131 CALL GRSMALOC IN CLR MODE AT
004400*                           A000 SO A RE-RUN STARTS FROM A CLEAN
004500*                           LEDGER, AND IN ADD MODE AT F000 TO
004600*                           MATERIALISE EACH TIER'S RESULT
004700*---------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005600         UPSI-0 IS UPSI-SWITCH-0
005700             ON  STATUS IS U0-ON
005800             OFF STATUS IS U0-OFF.
005900 EJECT
006000***************
006100 DATA DIVISION.
006200***************
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                  PIC X(24) VALUE
006700     "** PROGRAM GRSMGALO  **".
006800
006900* ---------------- PROGRAM WORKING STORAGE -----------------*
007000     COPY GRCOM.
007100
007200 01  WK-N-GALO-SUBSCRIPTS.
007300     05  WK-N-SRC-SUB                 PIC S9(7) COMP VALUE ZERO.
007400     05  WK-N-CON-SUB                 PIC S9(7) COMP VALUE ZERO.
007500     05  WK-N-TIER-SUB                PIC S9(7) COMP VALUE ZERO.
007600     05  WK-N-EDGE-SUB                PIC S9(7) COMP VALUE ZERO.
007700     05  WK-N-PASS-SUB                PIC S9(7) COMP VALUE ZERO.
007800* GS0072 - RAW BYTE VIEW OF THE FIVE WORKING SUBSCRIPTS ABOVE,
007900* KEPT FOR THE UPSI-0 HAND TRACE AT END OF RUN.
008000 01  WK-N-GALO-SUBSCRIPTS-R
008100         REDEFINES WK-N-GALO-SUBSCRIPTS.
008200     05  WK-C-GALO-SUBSCRIPTS-X       PIC X(20).
008300
008400 77  WK-N-BOTTLENECK             PIC S9(7)V99 VALUE ZERO.
008500 77  WK-N-GRAND-TOTAL             PIC S9(9)V99 VALUE ZERO.
008600
008700 01  WK-C-GALO-SWITCHES.
008800     05  WK-C-PATH-FOUND-SW        PIC X(01).
008900         88  WK-C-PATH-FOUND               VALUE "Y".
009000         88  WK-C-PATH-NOT-FOUND            VALUE "N".
009100     05  WK-C-GALO-FOUND-SW        PIC X(01).
009200         88  WK-C-GALO-FOUND                VALUE "Y".
009300         88  WK-C-GALO-NOT-FOUND             VALUE "N".
009400 01  WK-C-GALO-SWITCHES-R REDEFINES WK-C-GALO-SWITCHES.
009500     05  WK-C-GALO-SWITCHES-X      PIC X(02).
009600
009700* GS0072 - EDITED VIEW OF THE GRAND-TOTAL ACCUMULATOR FOR THE
009800* UPSI-0 TRACE DISPLAY IN Z000.
009900 01  WK-N-GALO-TOTAL-DISPLAY.
010000     05  WK-N-GALO-TOTAL-DISPLAY-VAL  PIC S9(9)V99 VALUE ZERO.
010100 01  WK-N-GALO-TOTAL-DISPLAY-R
010200         REDEFINES WK-N-GALO-TOTAL-DISPLAY.
010300     05  WK-C-GALO-TOTAL-DISPLAY-X    PIC X(12).
010400
010500 01  WK-C-SUPER-NODE-NAMES.
010600     05  WK-C-SUPERSOURCE-ID       PIC X(30) VALUE
010700         "*SUPERSOURCE*".
010800     05  WK-C-SUPERSINK-ID         PIC X(30) VALUE
010900         "*SUPERSINK*".
011000
011100* TIER TABLE - ONE ROW PER DISTINCT PRIORITY VALUE PRESENT IN
011200* THE CONSUMER ROSTER, ASCENDING (LOWEST NUMBER = SERVED FIRST).
011300 01  WK-TIER-TABLE.
011400     05  WK-N-TIER-COUNT           PIC S9(5)  COMP.
011500     05  WK-TIER-ENTRY OCCURS 999 TIMES
011600                        INDEXED BY WK-TIER-IDX.
011700         10  WK-TIER-PRIORITY      PIC 9(03).
011800
011900* FLOW-NETWORK ARC TABLE FOR THE TIER CURRENTLY BEING PROCESSED.
012000* REBUILT FROM SCRATCH AT THE START OF EVERY TIER.
012100 01  GRGEG-ARC-TABLE.
012200     05  GRGEG-ARC-COUNT           PIC S9(7)  COMP.
012300     05  GRGEG-ARC-ENTRY OCCURS 5000 TIMES
012400                        INDEXED BY GRGEG-IDX.
012500         COPY GRGEG REPLACING ==GRGEG-== BY ==GRGEG-A-==.
012600
012700* BFS WORKING TABLES - REBUILT EVERY AUGMENTING-PATH SEARCH.
012800 01  WK-BFS-NODE-TABLE.
012900     05  WK-N-BFS-NODE-COUNT       PIC S9(5)  COMP.
013000     05  WK-BFS-NODE-ENTRY OCCURS 2510 TIMES
013100                        INDEXED BY WK-BFS-IDX.
013200         10  WK-BFS-NODE-ID        PIC X(30).
013300         10  WK-BFS-VISITED-SW     PIC X(01).
013400             88  WK-BFS-VISITED             VALUE "Y".
013500             88  WK-BFS-NOT-VISITED          VALUE "N".
013600         10  WK-BFS-PRED-NODE-IDX  PIC S9(5) COMP.
013700         10  WK-BFS-PRED-EDGE-IDX  PIC S9(7) COMP.
013800
013900 01  WK-BFS-QUEUE-TABLE.
014000     05  WK-N-QUEUE-HEAD           PIC S9(5)  COMP.
014100     05  WK-N-QUEUE-TAIL           PIC S9(5)  COMP.
014200     05  WK-QUEUE-ENTRY OCCURS 2510 TIMES
014300                        INDEXED BY WK-QUEUE-IDX.
014400         10  WK-QUEUE-NODE-IDX     PIC S9(5) COMP.
014500
014600********************
014700 LINKAGE SECTION.
014800********************
014900 01  LK-C-RETURN-CODE            PIC X(02).
015000     88  LK-C-GALO-OK                       VALUE "OK".
015100
015200 01  GRSRC-TABLE.
015300     05  GRSRC-T-COUNT               PIC S9(7)  COMP.
015400     05  GRSRC-ENTRY OCCURS 500 TIMES
015500                     INDEXED BY GRSRC-IDX.
015600         COPY GRSRC REPLACING ==GRSRC-== BY ==GRSRC-T-==.
015700
015800 01  GRCON-TABLE.
015900     05  GRCON-T-COUNT               PIC S9(7)  COMP.
016000     05  GRCON-ENTRY OCCURS 2000 TIMES
016100                     INDEXED BY GRCON-IDX.
016200         COPY GRCON REPLACING ==GRCON-== BY ==GRCON-T-==.
016300
016400     COPY GRALCLK.
016500 EJECT
016600**************************************************
016700 PROCEDURE DIVISION USING LK-C-RETURN-CODE
016800                           GRSRC-TABLE
016900                           GRCON-TABLE.
017000**************************************************
017100 MAIN-MODULE.
017200     MOVE "OK" TO LK-C-RETURN-CODE.
017300     PERFORM A000-START-PROGRAM-ROUTINE
017400        THRU A099-START-PROGRAM-ROUTINE-EX.
017500     PERFORM B100-RESET-ALLOCATIONS
017600        THRU B199-RESET-ALLOCATIONS-EX.
017700     PERFORM B300-GROUP-CONSUMERS-BY-PRIORITY
017800        THRU B399-GROUP-CONSUMERS-BY-PRIORITY-EX.
017900     PERFORM C000-PROCESS-PRIORITY-TIER
018000        THRU C999-PROCESS-PRIORITY-TIER-EX
018100         VARYING WK-TIER-IDX FROM 1 BY 1
018200         UNTIL WK-TIER-IDX > WK-N-TIER-COUNT.
018300     PERFORM Z000-END-PROGRAM-ROUTINE
018400        THRU Z999-END-PROGRAM-ROUTINE-EX.
018500     GOBACK.
018600
018700*----------------------------------------------------------------*
018800 A000-START-PROGRAM-ROUTINE.
018900*----------------------------------------------------------------*
019000     MOVE ZERO TO WK-N-GRAND-TOTAL.
019100     MOVE ZERO TO WK-N-TIER-COUNT.
019200*================================================================*
019300 A099-START-PROGRAM-ROUTINE-EX.
019400*================================================================*
019500     EXIT.
019600
019700*----------------------------------------------------------------*
019800* STEP 1 - ZERO EVERY CONSUMER'S ALLOCATED-ENERGY AND EVERY
019900* SOURCE'S CURRENT-LOAD, AND CLEAR THE ALLOCATION LEDGER.
020000*----------------------------------------------------------------*
020100 B100-RESET-ALLOCATIONS.
020200*----------------------------------------------------------------*
020300     PERFORM B110-RESET-ONE-SOURCE
020400         VARYING GRSRC-IDX FROM 1 BY 1
020500         UNTIL GRSRC-IDX > GRSRC-T-COUNT.
020600     PERFORM B120-RESET-ONE-CONSUMER
020700         VARYING GRCON-IDX FROM 1 BY 1
020800         UNTIL GRCON-IDX > GRCON-T-COUNT.
020900     SET WK-C-ALOC-MODE-CLR TO TRUE.
021000     CALL WK-C-PGM-ALOC USING WK-C-ALOC-RECORD.
021100*================================================================*
021200 B199-RESET-ALLOCATIONS-EX.
021300*================================================================*
021400     EXIT.
021500
021600*----------------------------------------------------------------*
021700 B110-RESET-ONE-SOURCE.
021800*----------------------------------------------------------------*
021900     MOVE ZERO TO GRSRC-T-CURRENT-LOAD (GRSRC-IDX).
022000*================================================================*
022100 B119-RESET-ONE-SOURCE-EX.
022200*================================================================*
022300     EXIT.
022400
022500*----------------------------------------------------------------*
022600 B120-RESET-ONE-CONSUMER.
022700*----------------------------------------------------------------*
022800     MOVE ZERO TO GRCON-T-ALLOCATED-ENERGY (GRCON-IDX).
022900*================================================================*
023000 B129-RESET-ONE-CONSUMER-EX.
023100*================================================================*
023200     EXIT.
023300
023400*----------------------------------------------------------------*
023500* STEP 3 - BUCKET THE CONSUMER ROSTER BY DISTINCT PRIORITY VALUE,
023600* BUILDING WK-TIER-TABLE IN ASCENDING PRIORITY ORDER.  A SIMPLE
023700* INSERTION IS USED SINCE THE TABLE IS SMALL AND ONLY BUILT ONCE
023800* PER RUN (SAME NET EFFECT AS THE ORIGINAL MAX-HEAP GROUPING).
023900*----------------------------------------------------------------*
024000 B300-GROUP-CONSUMERS-BY-PRIORITY.
024100*----------------------------------------------------------------*
024200     PERFORM B310-ADD-CONSUMER-PRIORITY
024300         VARYING GRCON-IDX FROM 1 BY 1
024400         UNTIL GRCON-IDX > GRCON-T-COUNT.
024500*================================================================*
024600 B399-GROUP-CONSUMERS-BY-PRIORITY-EX.
024700*================================================================*
024800     EXIT.
024900
025000*----------------------------------------------------------------*
025100 B310-ADD-CONSUMER-PRIORITY.
025200*----------------------------------------------------------------*
025300     SET WK-C-GALO-NOT-FOUND TO TRUE.
025400     PERFORM B320-TEST-TIER-EXISTS
025500         VARYING WK-TIER-IDX FROM 1 BY 1
025600         UNTIL WK-TIER-IDX > WK-N-TIER-COUNT
025700         OR WK-C-GALO-FOUND.
025800     IF WK-C-GALO-NOT-FOUND
025900         ADD 1 TO WK-N-TIER-COUNT
026000         SET WK-TIER-IDX TO WK-N-TIER-COUNT
026100         MOVE GRCON-T-PRIORITY (GRCON-IDX)
026200             TO WK-TIER-PRIORITY (WK-TIER-IDX)
026300         PERFORM B330-BUBBLE-TIER-INTO-PLACE
026400     END-IF.
026500*================================================================*
026600 B319-ADD-CONSUMER-PRIORITY-EX.
026700*================================================================*
026800     EXIT.
026900
027000*----------------------------------------------------------------*
027100 B320-TEST-TIER-EXISTS.
027200*----------------------------------------------------------------*
027300     IF WK-TIER-PRIORITY (WK-TIER-IDX) =
027400                               GRCON-T-PRIORITY (GRCON-IDX)
027500         SET WK-C-GALO-FOUND TO TRUE
027600     END-IF.
027700*================================================================*
027800 B329-TEST-TIER-EXISTS-EX.
027900*================================================================*
028000     EXIT.
028100
028200*----------------------------------------------------------------*
028300* NEWLY-APPENDED TIER SINKS DOWN THE TABLE UNTIL IT IS ASCENDING.
028400*----------------------------------------------------------------*
028500 B330-BUBBLE-TIER-INTO-PLACE.
028600*----------------------------------------------------------------*
028700     SET WK-C-PATH-FOUND TO TRUE.
028800     PERFORM B340-COMPARE-AND-SWAP
028900         UNTIL WK-TIER-IDX = 1
029000         OR WK-C-PATH-NOT-FOUND.
029100*================================================================*
029200 B339-BUBBLE-TIER-INTO-PLACE-EX.
029300*================================================================*
029400     EXIT.
029500
029600*----------------------------------------------------------------*
029700 B340-COMPARE-AND-SWAP.
029800*----------------------------------------------------------------*
029900     IF WK-TIER-PRIORITY (WK-TIER-IDX) <
030000        WK-TIER-PRIORITY (WK-TIER-IDX - 1)
030100         MOVE WK-TIER-PRIORITY (WK-TIER-IDX - 1)
030200             TO WK-N-BOTTLENECK
030300         MOVE WK-TIER-PRIORITY (WK-TIER-IDX) TO
030400             WK-TIER-PRIORITY (WK-TIER-IDX - 1)
030500         MOVE WK-N-BOTTLENECK TO WK-TIER-PRIORITY (WK-TIER-IDX)
030600         SET WK-TIER-IDX DOWN BY 1
030700     ELSE
030800         SET WK-C-PATH-NOT-FOUND TO TRUE
030900     END-IF.
031000*================================================================*
031100 B349-COMPARE-AND-SWAP-EX.
031200*================================================================*
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600* STEPS 5A-5H - RESOLVE ONE PRIORITY TIER.
031700*----------------------------------------------------------------*
031800 C000-PROCESS-PRIORITY-TIER.
031900*----------------------------------------------------------------*
032000     MOVE ZERO TO GRGEG-ARC-COUNT.
032100     PERFORM C100-ADD-SUPERSOURCE-EDGES
032200         VARYING GRSRC-IDX FROM 1 BY 1
032300         UNTIL GRSRC-IDX > GRSRC-T-COUNT.
032400     PERFORM C200-ADD-TIER-CONSUMER-EDGES
032500         VARYING GRCON-IDX FROM 1 BY 1
032600         UNTIL GRCON-IDX > GRCON-T-COUNT.
032700     PERFORM D000-RUN-EDMONDS-KARP
032800        THRU D999-RUN-EDMONDS-KARP-EX.
032900     PERFORM F000-MATERIALIZE-ALLOCATIONS
033000        THRU F999-MATERIALIZE-ALLOCATIONS-EX.
033100*================================================================*
033200 C999-PROCESS-PRIORITY-TIER-EX.
033300*================================================================*
033400     EXIT.
033500
033600*----------------------------------------------------------------*
033700* STEP 5D - SUPERSOURCE -> EACH SOURCE, CAPACITY = AVAILABLE
033800* ENERGY CARRIED FORWARD FROM EARLIER TIERS.
033900*----------------------------------------------------------------*
034000 C100-ADD-SUPERSOURCE-EDGES.
034100*----------------------------------------------------------------*
034200     COMPUTE WK-N-BOTTLENECK =
034300         GRSRC-T-CAPACITY (GRSRC-IDX) -
034400         GRSRC-T-CURRENT-LOAD (GRSRC-IDX).
034500     IF WK-N-BOTTLENECK > ZERO
034600         ADD 1 TO GRGEG-ARC-COUNT
034700         SET GRGEG-IDX TO GRGEG-ARC-COUNT
034800         MOVE WK-C-SUPERSOURCE-ID
034900             TO GRGEG-A-FROM-NODE (GRGEG-IDX)
035000         MOVE GRSRC-T-ID (GRSRC-IDX)
035100             TO GRGEG-A-TO-NODE (GRGEG-IDX)
035200         MOVE WK-N-BOTTLENECK
035300             TO GRGEG-A-CAPACITY (GRGEG-IDX)
035400         MOVE ZERO TO GRGEG-A-FLOW (GRGEG-IDX)
035500         SET GRGEG-A-IS-FORWARD (GRGEG-IDX) TO TRUE
035600     END-IF.
035700*================================================================*
035800 C199-ADD-SUPERSOURCE-EDGES-EX.
035900*================================================================*
036000     EXIT.
036100
036200*----------------------------------------------------------------*
036300* STEP 5A/5B/5C - FOR EVERY CONSUMER IN THIS TIER WITH REMAINING
036400* DEMAND, WIRE IT TO EVERY SOURCE WITH AVAILABLE ENERGY, AND TO
036500* THE TIER SUPERSINK.
036600*----------------------------------------------------------------*
036700 C200-ADD-TIER-CONSUMER-EDGES.
036800*----------------------------------------------------------------*
036900     IF GRCON-T-PRIORITY (GRCON-IDX) =
037000         WK-TIER-PRIORITY (WK-TIER-IDX)
037100         COMPUTE WK-N-BOTTLENECK =
037200             GRCON-T-DEMAND (GRCON-IDX) -
037300             GRCON-T-ALLOCATED-ENERGY (GRCON-IDX)
037400         IF WK-N-BOTTLENECK > ZERO
037500             PERFORM C210-ADD-SOURCE-TO-CONSUMER-EDGES
037600                 VARYING WK-N-SRC-SUB FROM 1 BY 1
037700                 UNTIL WK-N-SRC-SUB > GRSRC-T-COUNT
037800             ADD 1 TO GRGEG-ARC-COUNT
037900             SET GRGEG-IDX TO GRGEG-ARC-COUNT
038000             MOVE GRCON-T-ID (GRCON-IDX)
038100                 TO GRGEG-A-FROM-NODE (GRGEG-IDX)
038200             MOVE WK-C-SUPERSINK-ID
038300                 TO GRGEG-A-TO-NODE (GRGEG-IDX)
038400             MOVE WK-N-BOTTLENECK
038500                 TO GRGEG-A-CAPACITY (GRGEG-IDX)
038600             MOVE ZERO TO GRGEG-A-FLOW (GRGEG-IDX)
038700             SET GRGEG-A-IS-FORWARD (GRGEG-IDX) TO TRUE
038800         END-IF
038900     END-IF.
039000*================================================================*
039100 C299-ADD-TIER-CONSUMER-EDGES-EX.
039200*================================================================*
039300     EXIT.
039400
039500*----------------------------------------------------------------*
039600 C210-ADD-SOURCE-TO-CONSUMER-EDGES.
039700*----------------------------------------------------------------*
039800     SET GRSRC-IDX TO WK-N-SRC-SUB.
039900     COMPUTE WK-N-BOTTLENECK =
040000         GRSRC-T-CAPACITY (GRSRC-IDX) -
040100         GRSRC-T-CURRENT-LOAD (GRSRC-IDX).
040200     IF WK-N-BOTTLENECK > ZERO
040300         ADD 1 TO GRGEG-ARC-COUNT
040400         SET GRGEG-IDX TO GRGEG-ARC-COUNT
040500         MOVE GRSRC-T-ID (GRSRC-IDX)
040600             TO GRGEG-A-FROM-NODE (GRGEG-IDX)
040700         MOVE GRCON-T-ID (GRCON-IDX)
040800             TO GRGEG-A-TO-NODE (GRGEG-IDX)
040900         MOVE WK-N-BOTTLENECK
041000             TO GRGEG-A-CAPACITY (GRGEG-IDX)
041100         MOVE ZERO TO GRGEG-A-FLOW (GRGEG-IDX)
041200         SET GRGEG-A-IS-FORWARD (GRGEG-IDX) TO TRUE
041300     END-IF.
041400*================================================================*
041500 C219-ADD-SOURCE-TO-CONSUMER-EDGES-EX.
041600*================================================================*
041700     EXIT.
041800
041900*----------------------------------------------------------------*
042000* STEP 5E - RUN EDMONDS-KARP FOR THIS TIER UNTIL NO AUGMENTING
042100* PATH REMAINS FROM SUPERSOURCE TO THE TIER SUPERSINK.
042200*----------------------------------------------------------------*
042300 D000-RUN-EDMONDS-KARP.
042400*----------------------------------------------------------------*
042500     SET WK-C-PATH-FOUND TO TRUE.
042600     PERFORM D100-ONE-AUGMENTING-PASS
042700         UNTIL WK-C-PATH-NOT-FOUND.
042800*================================================================*
042900 D999-RUN-EDMONDS-KARP-EX.
043000*================================================================*
043100     EXIT.
043200
043300*----------------------------------------------------------------*
043400 D100-ONE-AUGMENTING-PASS.
043500*----------------------------------------------------------------*
043600     PERFORM E000-BFS-FIND-PATH THRU E999-BFS-FIND-PATH-EX.
043700     IF WK-C-PATH-FOUND
043800         PERFORM D200-AUGMENT-PATH THRU D299-AUGMENT-PATH-EX
043900     END-IF.
044000*================================================================*
044100 D199-ONE-AUGMENTING-PASS-EX.
044200*================================================================*
044300     EXIT.
044400
044500*----------------------------------------------------------------*
044600* BOTTLENECK RULE - WALK BACK FROM THE SUPERSINK TO THE SUPER-
044700* SOURCE ALONG THE PREDECESSOR CHAIN THE BFS LEFT BEHIND, FIND
044800* THE SMALLEST RESIDUAL CAPACITY, THEN WALK IT AGAIN ADDING THAT
044900* AMOUNT TO EVERY EDGE ON THE PATH (SUBTRACTING ON THE MATCHING
045000* RESIDUAL/REVERSE ARC).  SOURCE->CONSUMER EDGES ALSO POST THE
045100* FLOW CHANGE STRAIGHT INTO CURRENT-LOAD / ALLOCATED-ENERGY.
045200*----------------------------------------------------------------*
045300 D200-AUGMENT-PATH.
045400*----------------------------------------------------------------*
045500     MOVE 999999.99 TO WK-N-BOTTLENECK.
045600     SET WK-BFS-IDX TO WK-N-BFS-NODE-COUNT.
045700     PERFORM D210-FIND-BOTTLENECK
045800         UNTIL WK-BFS-PRED-NODE-IDX (WK-BFS-IDX) = ZERO.
045900     SET WK-BFS-IDX TO WK-N-BFS-NODE-COUNT.
046000     PERFORM D220-APPLY-FLOW
046100         UNTIL WK-BFS-PRED-NODE-IDX (WK-BFS-IDX) = ZERO.
046200*================================================================*
046300 D299-AUGMENT-PATH-EX.
046400*================================================================*
046500     EXIT.
046600
046700*----------------------------------------------------------------*
046800 D210-FIND-BOTTLENECK.
046900*----------------------------------------------------------------*
047000     SET GRGEG-IDX TO WK-BFS-PRED-EDGE-IDX (WK-BFS-IDX).
047100     IF (GRGEG-A-CAPACITY (GRGEG-IDX) - GRGEG-A-FLOW (GRGEG-IDX))
047200        < WK-N-BOTTLENECK
047300         COMPUTE WK-N-BOTTLENECK =
047400             GRGEG-A-CAPACITY (GRGEG-IDX) -
047500             GRGEG-A-FLOW (GRGEG-IDX)
047600     END-IF.
047700     SET WK-BFS-IDX TO WK-BFS-PRED-NODE-IDX (WK-BFS-IDX).
047800*================================================================*
047900 D219-FIND-BOTTLENECK-EX.
048000*================================================================*
048100     EXIT.
048200
048300*----------------------------------------------------------------*
048400 D220-APPLY-FLOW.
048500*----------------------------------------------------------------*
048600     SET GRGEG-IDX TO WK-BFS-PRED-EDGE-IDX (WK-BFS-IDX).
048700     ADD WK-N-BOTTLENECK TO GRGEG-A-FLOW (GRGEG-IDX).
048800     PERFORM D230-POST-SOURCE-CONSUMER-CHANGE.
048900     SET WK-BFS-IDX TO WK-BFS-PRED-NODE-IDX (WK-BFS-IDX).
049000*================================================================*
049100 D229-APPLY-FLOW-EX.
049200*================================================================*
049300     EXIT.
049400
049500*----------------------------------------------------------------*
049600* GS0050 - WHEN THE ARC JUST AUGMENTED IS A SOURCE->CONSUMER
049700* ARC (NOT A SUPERSOURCE OR SUPERSINK LEG), POST THE FLOW CHANGE
049800* STRAIGHT INTO THE SOURCE'S CURRENT-LOAD AND THE CONSUMER'S
049900* ALLOCATED-ENERGY IN LOCK-STEP, PER THE MAX-FLOW CAPACITY RULE.
050000*----------------------------------------------------------------*
050100 D230-POST-SOURCE-CONSUMER-CHANGE.
050200*----------------------------------------------------------------*
050300     IF GRGEG-A-FROM-NODE (GRGEG-IDX) NOT = WK-C-SUPERSOURCE-ID
050400        AND GRGEG-A-TO-NODE (GRGEG-IDX) NOT = WK-C-SUPERSINK-ID
050500         PERFORM D240-FIND-SOURCE-BY-ID
050600         PERFORM D250-FIND-CONSUMER-BY-ID
050700         ADD WK-N-BOTTLENECK
050800             TO GRSRC-T-CURRENT-LOAD (GRSRC-IDX)
050900         ADD WK-N-BOTTLENECK
051000             TO GRCON-T-ALLOCATED-ENERGY (GRCON-IDX)
051100     END-IF.
051200*================================================================*
051300 D239-POST-SOURCE-CONSUMER-CHANGE-EX.
051400*================================================================*
051500     EXIT.
051600
051700*----------------------------------------------------------------*
051800 D240-FIND-SOURCE-BY-ID.
051900*----------------------------------------------------------------*
052000     SET WK-C-GALO-NOT-FOUND TO TRUE.
052100     PERFORM D241-TEST-ONE-SOURCE
052200         VARYING GRSRC-IDX FROM 1 BY 1
052300         UNTIL GRSRC-IDX > GRSRC-T-COUNT
052400         OR WK-C-GALO-FOUND.
052500*================================================================*
052600 D249-FIND-SOURCE-BY-ID-EX.
052700*================================================================*
052800     EXIT.
052900
053000*----------------------------------------------------------------*
053100 D241-TEST-ONE-SOURCE.
053200*----------------------------------------------------------------*
053300     IF GRSRC-T-ID (GRSRC-IDX) = GRGEG-A-FROM-NODE (GRGEG-IDX)
053400         SET WK-C-GALO-FOUND TO TRUE
053500     END-IF.
053600*================================================================*
053700 D249-TEST-ONE-SOURCE-EX.
053800*================================================================*
053900     EXIT.
054000
054100*----------------------------------------------------------------*
054200 D250-FIND-CONSUMER-BY-ID.
054300*----------------------------------------------------------------*
054400     SET WK-C-GALO-NOT-FOUND TO TRUE.
054500     PERFORM D251-TEST-ONE-CONSUMER
054600         VARYING GRCON-IDX FROM 1 BY 1
054700         UNTIL GRCON-IDX > GRCON-T-COUNT
054800         OR WK-C-GALO-FOUND.
054900*================================================================*
055000 D259-FIND-CONSUMER-BY-ID-EX.
055100*================================================================*
055200     EXIT.
055300
055400*----------------------------------------------------------------*
055500 D251-TEST-ONE-CONSUMER.
055600*----------------------------------------------------------------*
055700     IF GRCON-T-ID (GRCON-IDX) = GRGEG-A-TO-NODE (GRGEG-IDX)
055800         SET WK-C-GALO-FOUND TO TRUE
055900     END-IF.
056000*================================================================*
056100 D259-TEST-ONE-CONSUMER-EX.
056200*================================================================*
056300     EXIT.
056400
056500*----------------------------------------------------------------*
056600* BFS AUGMENTING-PATH SEARCH.  SUPERSOURCE IS ALWAYS BFS-NODE 1.
056700* THE TIER SUPERSINK IS THE TARGET; A PATH IS FOUND WHEN THE
056800* SUPERSINK IS FIRST REACHED (SHORTEST-PATH BFS = EDMONDS-KARP).
056900*----------------------------------------------------------------*
057000 E000-BFS-FIND-PATH.
057100*----------------------------------------------------------------*
057200     PERFORM E100-INIT-BFS THRU E199-INIT-BFS-EX.
057300     SET WK-C-PATH-NOT-FOUND TO TRUE.
057400     PERFORM E200-EXPAND-ONE-NODE
057500         UNTIL WK-N-QUEUE-HEAD > WK-N-QUEUE-TAIL
057600         OR WK-C-PATH-FOUND.
057700*================================================================*
057800 E999-BFS-FIND-PATH-EX.
057900*================================================================*
058000     EXIT.
058100
058200*----------------------------------------------------------------*
058300 E100-INIT-BFS.
058400*----------------------------------------------------------------*
058500     MOVE 1 TO WK-N-BFS-NODE-COUNT.
058600     SET WK-BFS-IDX TO 1.
058700     MOVE WK-C-SUPERSOURCE-ID TO WK-BFS-NODE-ID (WK-BFS-IDX).
058800     SET WK-BFS-VISITED (WK-BFS-IDX) TO TRUE.
058900     MOVE ZERO TO WK-BFS-PRED-NODE-IDX (WK-BFS-IDX).
059000     MOVE 1 TO WK-N-QUEUE-HEAD.
059100     MOVE 1 TO WK-N-QUEUE-TAIL.
059200     SET WK-QUEUE-IDX TO 1.
059300     MOVE 1 TO WK-QUEUE-NODE-IDX (WK-QUEUE-IDX).
059400*================================================================*
059500 E199-INIT-BFS-EX.
059600*================================================================*
059700     EXIT.
059800
059900*----------------------------------------------------------------*
060000 E200-EXPAND-ONE-NODE.
060100*----------------------------------------------------------------*
060200     SET WK-QUEUE-IDX TO WK-N-QUEUE-HEAD.
060300     MOVE WK-QUEUE-NODE-IDX (WK-QUEUE-IDX) TO WK-N-BFS-NODE-COUNT.
060400     SET WK-BFS-IDX TO WK-N-BFS-NODE-COUNT.
060500     ADD 1 TO WK-N-QUEUE-HEAD.
060600     PERFORM E300-TRY-EDGE-FROM-NODE
060700         VARYING GRGEG-IDX FROM 1 BY 1
060800         UNTIL GRGEG-IDX > GRGEG-ARC-COUNT
060900         OR WK-C-PATH-FOUND.
061000*================================================================*
061100 E299-EXPAND-ONE-NODE-EX.
061200*================================================================*
061300     EXIT.
061400
061500*----------------------------------------------------------------*
061600* TEST EDGE GRGEG-IDX AS A CANDIDATE OUT OF THE NODE CURRENTLY
061700* BEING EXPANDED (WK-BFS-IDX).  ONLY FORWARD ARCS ARE CARRIED IN
061800* THIS TABLE - RESIDUAL CAPACITY IS SIMPLY CAPACITY MINUS FLOW,
061900* SO THE SAME ARC SERVES BOTH DIRECTIONS OF THE SEARCH.
062000*----------------------------------------------------------------*
062100 E300-TRY-EDGE-FROM-NODE.
062200*----------------------------------------------------------------*
062300     IF GRGEG-A-FROM-NODE (GRGEG-IDX) =
062400                             WK-BFS-NODE-ID (WK-BFS-IDX)
062500        AND (GRGEG-A-CAPACITY (GRGEG-IDX) -
062600             GRGEG-A-FLOW (GRGEG-IDX)) > ZERO
062700         PERFORM E400-VISIT-TARGET-NODE
062800     END-IF.
062900*================================================================*
063000 E399-TRY-EDGE-FROM-NODE-EX.
063100*================================================================*
063200     EXIT.
063300
063400*----------------------------------------------------------------*
063500 E400-VISIT-TARGET-NODE.
063600*----------------------------------------------------------------*
063700     SET WK-N-PASS-SUB TO WK-BFS-IDX.
063800     SET WK-C-GALO-NOT-FOUND TO TRUE.
063900     PERFORM E410-TEST-ALREADY-VISITED
064000         VARYING WK-BFS-IDX FROM 1 BY 1
064100         UNTIL WK-BFS-IDX > WK-N-BFS-NODE-COUNT
064200         OR WK-C-GALO-FOUND.
064300     IF WK-C-GALO-NOT-FOUND
064400         ADD 1 TO WK-N-BFS-NODE-COUNT
064500         SET WK-BFS-IDX TO WK-N-BFS-NODE-COUNT
064600         MOVE GRGEG-A-TO-NODE (GRGEG-IDX)
064700             TO WK-BFS-NODE-ID (WK-BFS-IDX)
064800         SET WK-BFS-VISITED (WK-BFS-IDX) TO TRUE
064900         MOVE WK-N-PASS-SUB TO WK-BFS-PRED-NODE-IDX (WK-BFS-IDX)
065000         MOVE GRGEG-IDX TO WK-BFS-PRED-EDGE-IDX (WK-BFS-IDX)
065100         ADD 1 TO WK-N-QUEUE-TAIL
065200         SET WK-QUEUE-IDX TO WK-N-QUEUE-TAIL
065300         MOVE WK-N-BFS-NODE-COUNT
065400             TO WK-QUEUE-NODE-IDX (WK-QUEUE-IDX)
065500         IF GRGEG-A-TO-NODE (GRGEG-IDX) = WK-C-SUPERSINK-ID
065600             SET WK-C-PATH-FOUND TO TRUE
065700         END-IF
065800     END-IF.
065900     SET WK-BFS-IDX TO WK-N-PASS-SUB.
066000*================================================================*
066100 E499-VISIT-TARGET-NODE-EX.
066200*================================================================*
066300     EXIT.
066400
066500*----------------------------------------------------------------*
066600 E410-TEST-ALREADY-VISITED.
066700*----------------------------------------------------------------*
066800     IF WK-BFS-NODE-ID (WK-BFS-IDX) = GRGEG-A-TO-NODE (GRGEG-IDX)
066900         SET WK-C-GALO-FOUND TO TRUE
067000     END-IF.
067100*================================================================*
067200 E419-TEST-ALREADY-VISITED-EX.
067300*================================================================*
067400     EXIT.
067500
067600*----------------------------------------------------------------*
067700* STEP 7 - MATERIALIZE THIS TIER'S RESULT INTO THE ALLOCATION
067800* LEDGER (CALLS GRSMALOC IN ADD MODE FOR EVERY SOURCE->CONSUMER
067900* ARC THAT ENDED UP CARRYING FLOW).
068000*----------------------------------------------------------------*
068100 F000-MATERIALIZE-ALLOCATIONS.
068200*----------------------------------------------------------------*
068300     PERFORM F100-MATERIALIZE-ONE-ARC
068400         VARYING GRGEG-IDX FROM 1 BY 1
068500         UNTIL GRGEG-IDX > GRGEG-ARC-COUNT.
068600*================================================================*
068700 F999-MATERIALIZE-ALLOCATIONS-EX.
068800*================================================================*
068900     EXIT.
069000
069100*----------------------------------------------------------------*
069200 F100-MATERIALIZE-ONE-ARC.
069300*----------------------------------------------------------------*
069400     IF GRGEG-A-FROM-NODE (GRGEG-IDX) NOT = WK-C-SUPERSOURCE-ID
069500        AND GRGEG-A-TO-NODE (GRGEG-IDX) NOT = WK-C-SUPERSINK-ID
069600        AND GRGEG-A-FLOW (GRGEG-IDX) > ZERO
069700         SET WK-C-ALOC-MODE-ADD TO TRUE
069800         MOVE GRGEG-A-FROM-NODE (GRGEG-IDX)
069900             TO WK-C-ALOC-SOURCE-ID
070000         MOVE GRGEG-A-TO-NODE (GRGEG-IDX)
070100             TO WK-C-ALOC-CONSUMER-ID
070200         MOVE GRGEG-A-FLOW (GRGEG-IDX)
070300             TO WK-C-ALOC-AMOUNT
070400         CALL WK-C-PGM-ALOC USING WK-C-ALOC-RECORD
070500         ADD GRGEG-A-FLOW (GRGEG-IDX) TO WK-N-GRAND-TOTAL
070600     END-IF.
070700*================================================================*
070800 F199-MATERIALIZE-ONE-ARC-EX.
070900*================================================================*
071000     EXIT.
071100
071200*----------------------------------------------------------------*
071300 Z000-END-PROGRAM-ROUTINE.
071400*----------------------------------------------------------------*
071500     DISPLAY "GRSMGALO - GLOBAL ALLOCATION TOTAL "
071600         WK-N-GRAND-TOTAL.
071700* GS0072 - UPSI SWITCH 0 ON TRACES THE RUN BY HAND.
071800     IF U0-ON
071900         MOVE WK-N-GRAND-TOTAL TO WK-N-GALO-TOTAL-DISPLAY-VAL
072000         DISPLAY "GRSMGALO - TOTAL X      "
072100             WK-C-GALO-TOTAL-DISPLAY-X
072200         DISPLAY "GRSMGALO - SUBSCRIPTS X "
072300             WK-C-GALO-SUBSCRIPTS-X
072400         DISPLAY "GRSMGALO - SWITCHES X   " WK-C-GALO-SWITCHES-X
072500     END-IF.
072600*================================================================*
072700 Z999-END-PROGRAM-ROUTINE-EX.
072800*================================================================*
072900     EXIT.
