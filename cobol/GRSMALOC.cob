000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRSMALOC.
000500 AUTHOR.         R D HARTLEY.
000600 INSTALLATION.   GRIDSMART SYSTEMS - BATCH APPLICATIONS.
000700 DATE-WRITTEN.   08 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE MAINTAINS THE IN-MEMORY ALLOCATION
001200*               LEDGER - THE WORKING LIST OF SOURCE-TO-CONSUMER
001300*               ENERGY LINKS BUILT UP DURING A BATCH RUN.  IT IS
001400*               CALLED REPEATEDLY BY GRSMGALO, GRSMDYN, GRSMGRDY
001500*               AND GRSMDALO TO ADD, REMOVE OR QUERY ENTRIES, AND
001600*               BY GRSMRPT TO ENUMERATE THE FINAL LEDGER FOR THE
001700*               ALLOCATION REPORTS.  THE TABLE IS HELD IN THIS
001800*               PROGRAM'S WORKING STORAGE AND SURVIVES BETWEEN
001900*               CALLS FOR THE LIFE OF THE RUN.
002000*NOTE        :  SINGLE-RECORD, MODE-DRIVEN CALLING CONVENTION -
002100*               SAME PATTERN AS THE SHOP'S OTHER TABLE HANDLERS.
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* GS0008  RDH  08/03/1991 - INITIAL VERSION - ADD/DEL/QRY MODES
002600*---------------------------------------------------------------*
002700* GS0049  LNT  15/06/2001 - GS-102 ADD CNT AND GET MODES SO
002800*                           GRSMRPT CAN WALK THE LEDGER WITHOUT
002900*                           ITS OWN COPY OF THE TABLE
003000*---------------------------------------------------------------*
003100* Y2K022  RDH  22/09/1998 - YEAR 2000 REVIEW - NO DATE FIELDS
003200*                           PROCESSED BY THIS ROUTINE, NO CHANGE
003300*---------------------------------------------------------------*
003400* GS0071  BKO  09/10/2006 - GS-131 ADD CLR MODE, CALLED ONCE BY
003500*                           GRSMMAIN AT THE TOP OF THE RUN SO A
003600*                           RE-RUN IN THE SAME JOB STEP DOES NOT
003700*                           INHERIT A STALE LEDGER
003800*---------------------------------------------------------------*
003900* GS0092  MPT  07/04/2011 - GS-147 ADD WRT MODE (WRITE THE WHOLE
004000*                           LEDGER OUT TO GRALCOUT) CALLED BY
004100*                           GRSMMAIN AFTER THE GLOBAL ALLOCATION
004200*                           PASS AND AGAIN AFTER THE EVENT LOOP,
004300*                           AND FUL MODE (IS THIS CONSUMER FULLY
004400*                           ALLOCATED - ALLOCATED-ENERGY >=
004500*                           DEMAND, NO EPSILON) FOR THE DYNAMIC
004600*                           RE-ALLOCATION LOOP IN GRSMDYN
004700*---------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005600         UPSI-0 IS UPSI-SWITCH-0
005700             ON  STATUS IS U0-ON
005800             OFF STATUS IS U0-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT GRALCOUT ASSIGN TO GRALCOUT
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WK-C-FILE-STATUS.
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900*
007000* GS0092 - ALLOCATION LEDGER OUTPUT FILE, WRITTEN BY THE WRT MODE
007100* PARAGRAPHS BELOW.  ONE ROW PER SOURCE/CONSUMER PAIR CARRYING A
007200* NON-ZERO ALLOCATED AMOUNT.
007300*
007400 FD  GRALCOUT
007500     LABEL RECORDS ARE STANDARD
007600     RECORDING MODE IS F.
007700 01  GRALCOUT-REC.
007800     COPY GRALC.
007900*************************
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                  PIC X(24) VALUE
008300     "** PROGRAM GRSMALOC  **".
008400
008500* ---------------- PROGRAM WORKING STORAGE -----------------*
008600     COPY GRCOM.
008700
008800 01  WK-N-ALOC-WORK-COUNTERS.
008900     05  WK-N-ALOC-SUB                PIC S9(7) COMP VALUE ZERO.
009000     05  WK-N-ALOC-LEDGER-COUNT       PIC S9(7) COMP VALUE ZERO.
009100* GS0071 - RAW BYTE VIEW OF THE TWO SUBSCRIPT/COUNT FIELDS ABOVE,
009200* KEPT FOR THE DEBUG DISPLAY USED WHEN THE ON-CALL PROGRAMMER
009300* PUTS UPSI SWITCH 0 ON TO TRACE LEDGER ACTIVITY BY HAND.
009400 01  WK-N-ALOC-WORK-COUNTERS-R REDEFINES WK-N-ALOC-WORK-COUNTERS.
009500     05  WK-C-ALOC-WORK-COUNTERS-X    PIC X(08).
009600
009700 01  WK-C-ALOC-SWITCHES.
009800     05  WK-C-ALOC-FOUND-SW        PIC X(01).
009900         88  WK-C-ALOC-ENTRY-FOUND         VALUE "Y".
010000         88  WK-C-ALOC-ENTRY-NOT-FOUND      VALUE "N".
010100 01  WK-C-ALOC-SWITCHES-R REDEFINES WK-C-ALOC-SWITCHES.
010200     05  WK-C-ALOC-FOUND-SW-X      PIC X(01).
010300
010400 01  GRALC-LEDGER.
010500     05  GRALC-LEDGER-COUNT           PIC S9(7)  COMP.
010600     05  GRALC-LEDGER-ENTRY OCCURS 2000 TIMES
010700                        INDEXED BY GRALC-IDX.
010800         COPY GRALC REPLACING ==GRALC-== BY ==GRALC-L-==.
010900*
011000* GS0092 - RUNNING TOTAL FOR THE FUL MODE CONSUMER-ALLOCATED-SO-
011100* FAR TEST (SEE B400-CHECK-FULLY-ALLOCATED BELOW).
011200 77  WK-N-ALOC-CONSUMER-TOTAL      PIC S9(7)V99 VALUE ZERO.
011300
011400* GS0071 - EDITED DISPLAY VIEW OF THE LEDGER ROW COUNT FOR THE
011500* UPSI-0 TRACE DISPLAY IN MAIN-MODULE.
011600 01  WK-N-ALOC-COUNT-DISPLAY.
011700     05  WK-N-ALOC-COUNT-DISPLAY-VAL   PIC S9(7)  COMP.
011800 01  WK-N-ALOC-COUNT-DISPLAY-R
011900         REDEFINES WK-N-ALOC-COUNT-DISPLAY.
012000     05  WK-C-ALOC-COUNT-DISPLAY-X    PIC X(04).
012100
012200********************
012300 LINKAGE SECTION.
012400********************
012500     COPY GRALCLK.
012600 EJECT
012700****************************************
012800 PROCEDURE DIVISION USING WK-C-ALOC-RECORD.
012900****************************************
013000 MAIN-MODULE.
013100     MOVE "OK" TO WK-C-ALOC-RETURN-CD.
013200* GS0071 - UPSI SWITCH 0 ON GIVES THE ON-CALL PROGRAMMER A HAND
013300* TRACE OF LEDGER ACTIVITY WITHOUT A RECOMPILE.
013400     IF U0-ON
013500         MOVE GRALC-LEDGER-COUNT TO WK-N-ALOC-COUNT-DISPLAY-VAL
013600         DISPLAY "GRSMALOC - LEDGER ROWS  "
013700             WK-C-ALOC-COUNT-DISPLAY-X
013800         DISPLAY "GRSMALOC - WORK CTRS X  "
013900             WK-C-ALOC-WORK-COUNTERS-X
014000         DISPLAY "GRSMALOC - FOUND SW X   " WK-C-ALOC-FOUND-SW-X
014100     END-IF.
014200     EVALUATE TRUE
014300         WHEN WK-C-ALOC-MODE-CLR
014400             PERFORM A000-CLEAR-LEDGER
014500                THRU A099-CLEAR-LEDGER-EX
014600         WHEN WK-C-ALOC-MODE-ADD
014700             PERFORM B000-ADD-ENTRY
014800                THRU B099-ADD-ENTRY-EX
014900         WHEN WK-C-ALOC-MODE-DEL
015000             PERFORM C000-DELETE-ENTRY
015100                THRU C099-DELETE-ENTRY-EX
015200         WHEN WK-C-ALOC-MODE-QRY
015300             PERFORM D000-QUERY-ENTRY
015400                THRU D099-QUERY-ENTRY-EX
015500         WHEN WK-C-ALOC-MODE-CNT
015600             PERFORM E000-COUNT-ENTRIES
015700                THRU E099-COUNT-ENTRIES-EX
015800         WHEN WK-C-ALOC-MODE-GET
015900             PERFORM F000-GET-ENTRY-BY-INDEX
016000                THRU F099-GET-ENTRY-BY-INDEX-EX
016100         WHEN WK-C-ALOC-MODE-WRT
016200             PERFORM H000-WRITE-LEDGER-TO-FILE
016300                THRU H099-WRITE-LEDGER-TO-FILE-EX
016400         WHEN WK-C-ALOC-MODE-FUL
016500             PERFORM B400-CHECK-FULLY-ALLOCATED
016600                THRU B499-CHECK-FULLY-ALLOCATED-EX
016700         WHEN OTHER
016800             MOVE "NF" TO WK-C-ALOC-RETURN-CD
016900     END-EVALUATE.
017000     GOBACK.
017100
017200*----------------------------------------------------------------*
017300* GS0071 - RESET THE LEDGER AT THE TOP OF A RUN.
017400*----------------------------------------------------------------*
017500 A000-CLEAR-LEDGER.
017600*----------------------------------------------------------------*
017700     MOVE ZERO TO GRALC-LEDGER-COUNT.
017800     MOVE ZERO TO WK-N-ALOC-LEDGER-COUNT.
017900*================================================================*
018000 A099-CLEAR-LEDGER-EX.
018100*================================================================*
018200     EXIT.
018300
018400*----------------------------------------------------------------*
018500* ADD MODE - IF AN ENTRY FOR THIS SOURCE/CONSUMER PAIR ALREADY
018600* EXISTS THE AMOUNT IS ACCUMULATED ONTO IT (SEE SPEC RULE ON
018700* MULTIPLE PARTIAL AUGMENTING PATHS BETWEEN THE SAME PAIR OF
018800* NODES), OTHERWISE A NEW LEDGER ROW IS APPENDED.
018900*----------------------------------------------------------------*
019000 B000-ADD-ENTRY.
019100*----------------------------------------------------------------*
019200     PERFORM G000-FIND-ENTRY THRU G099-FIND-ENTRY-EX.
019300     IF WK-C-ALOC-ENTRY-FOUND
019400         ADD WK-C-ALOC-AMOUNT
019500             TO GRALC-L-ALLOCATED-ENERGY (GRALC-IDX)
019600     ELSE
019700         IF GRALC-LEDGER-COUNT >= 2000
019800             MOVE "TF" TO WK-C-ALOC-RETURN-CD
019900         ELSE
020000             ADD 1 TO GRALC-LEDGER-COUNT
020100             SET GRALC-IDX TO GRALC-LEDGER-COUNT
020200             MOVE WK-C-ALOC-SOURCE-ID
020300                 TO GRALC-L-SOURCE-ID (GRALC-IDX)
020400             MOVE WK-C-ALOC-CONSUMER-ID
020500                 TO GRALC-L-CONSUMER-ID (GRALC-IDX)
020600             MOVE WK-C-ALOC-AMOUNT
020700                 TO GRALC-L-ALLOCATED-ENERGY (GRALC-IDX)
020800         END-IF
020900     END-IF.
021000*================================================================*
021100 B099-ADD-ENTRY-EX.
021200*================================================================*
021300     EXIT.
021400
021500*----------------------------------------------------------------*
021600* GS0092 - FUL MODE.  THE DYNAMIC RE-ALLOCATION LOOP (GRSMDYN)
021700* CALLS THIS TO ASK WHETHER A CONSUMER'S DEMAND HAS BEEN MET IN
021800* FULL.  UNLIKE GRSMGRDY'S GREEDY-PASS SATISFIED TEST, WHICH
021900* ACCEPTS A SHORTFALL SMALLER THAN WK-C-EPSILON, THE ALLOCATION
022000* MANAGER'S OWN TEST IS THE STRAIGHT COMPARISON THE SPEC CALLS
022100* FOR - NO EPSILON - SO A CONSUMER SITTING ONE HUNDREDTH OF A
022200* KILOWATT SHORT STAYS ELIGIBLE FOR A FURTHER PASS.
022300*----------------------------------------------------------------*
022400 B400-CHECK-FULLY-ALLOCATED.
022500*----------------------------------------------------------------*
022600     MOVE ZERO TO WK-N-ALOC-CONSUMER-TOTAL.
022700     SET WK-C-ALOC-NOT-FULLY-ALOCATED TO TRUE.
022800     PERFORM B410-SUM-ONE-LEDGER-ROW THRU B419-SUM-ONE-LEDGER-ROW-EX
022900         VARYING WK-N-ALOC-SUB FROM 1 BY 1
023000         UNTIL WK-N-ALOC-SUB > GRALC-LEDGER-COUNT.
023100     IF WK-N-ALOC-CONSUMER-TOTAL >= WK-C-ALOC-DEMAND
023200         SET WK-C-ALOC-FULLY-ALOCATED TO TRUE
023300     END-IF.
023400*================================================================*
023500 B499-CHECK-FULLY-ALLOCATED-EX.
023600*================================================================*
023700     EXIT.
023800
023900*----------------------------------------------------------------*
024000* GS0092 - ADD IN THIS LEDGER ROW'S AMOUNT IF IT BELONGS TO THE
024100* CONSUMER NAMED ON THE LINKAGE RECORD.  A CONSUMER MAY HAVE
024200* SEVERAL ROWS, ONE PER SUPPLYING SOURCE, SO ALL MUST BE SUMMED.
024300*----------------------------------------------------------------*
024400 B410-SUM-ONE-LEDGER-ROW.
024500*----------------------------------------------------------------*
024600     IF GRALC-L-CONSUMER-ID (WK-N-ALOC-SUB) = WK-C-ALOC-CONSUMER-ID
024700         ADD GRALC-L-ALLOCATED-ENERGY (WK-N-ALOC-SUB)
024800             TO WK-N-ALOC-CONSUMER-TOTAL
024900     END-IF.
025000*================================================================*
025100 B419-SUM-ONE-LEDGER-ROW-EX.
025200*================================================================*
025300     EXIT.
025400
025500*----------------------------------------------------------------*
025600* DEL MODE - USED BY GRSMDALO (SELECTIVE DEALLOCATOR) TO REDUCE
025700* OR REMOVE AN ENTRY.  WK-C-ALOC-AMOUNT CARRIES THE AMOUNT TO
025800* SUBTRACT; A ZERO OR NEGATIVE RESULT DROPS THE ROW ENTIRELY.
025900*----------------------------------------------------------------*
026000 C000-DELETE-ENTRY.
026100*----------------------------------------------------------------*
026200     PERFORM G000-FIND-ENTRY THRU G099-FIND-ENTRY-EX.
026300     IF WK-C-ALOC-ENTRY-NOT-FOUND
026400         MOVE "NF" TO WK-C-ALOC-RETURN-CD
026500     ELSE
026600         SUBTRACT WK-C-ALOC-AMOUNT
026700             FROM GRALC-L-ALLOCATED-ENERGY (GRALC-IDX)
026800         IF GRALC-L-ALLOCATED-ENERGY (GRALC-IDX) <= ZERO
026900             PERFORM C100-REMOVE-LEDGER-ROW
027000         END-IF
027100     END-IF.
027200*================================================================*
027300 C099-DELETE-ENTRY-EX.
027400*================================================================*
027500     EXIT.
027600
027700*----------------------------------------------------------------*
027800 C100-REMOVE-LEDGER-ROW.
027900*----------------------------------------------------------------*
028000     SET WK-N-ALOC-SUB TO GRALC-IDX.
028100     PERFORM C110-SHIFT-ROW-UP
028200         UNTIL WK-N-ALOC-SUB >= GRALC-LEDGER-COUNT.
028300     SUBTRACT 1 FROM GRALC-LEDGER-COUNT.
028400*================================================================*
028500 C199-REMOVE-LEDGER-ROW-EX.
028600*================================================================*
028700     EXIT.
028800
028900*----------------------------------------------------------------*
029000 C110-SHIFT-ROW-UP.
029100*----------------------------------------------------------------*
029200     MOVE GRALC-L-FIELDS (WK-N-ALOC-SUB + 1)
029300         TO GRALC-L-FIELDS (WK-N-ALOC-SUB).
029400     ADD 1 TO WK-N-ALOC-SUB.
029500*================================================================*
029600 C119-SHIFT-ROW-UP-EX.
029700*================================================================*
029800     EXIT.
029900
030000*----------------------------------------------------------------*
030100* QRY MODE - RETURN THE CURRENT ALLOCATED AMOUNT FOR A PAIR.
030200*----------------------------------------------------------------*
030300 D000-QUERY-ENTRY.
030400*----------------------------------------------------------------*
030500     PERFORM G000-FIND-ENTRY THRU G099-FIND-ENTRY-EX.
030600     IF WK-C-ALOC-ENTRY-FOUND
030700         MOVE GRALC-L-ALLOCATED-ENERGY (GRALC-IDX)
030800             TO WK-C-ALOC-AMOUNT
030900     ELSE
031000         MOVE ZERO TO WK-C-ALOC-AMOUNT
031100         MOVE "NF" TO WK-C-ALOC-RETURN-CD
031200     END-IF.
031300*================================================================*
031400 D099-QUERY-ENTRY-EX.
031500*================================================================*
031600     EXIT.
031700
031800*----------------------------------------------------------------*
031900 E000-COUNT-ENTRIES.
032000*----------------------------------------------------------------*
032100     MOVE GRALC-LEDGER-COUNT TO WK-N-ALOC-COUNT.
032200*================================================================*
032300 E099-COUNT-ENTRIES-EX.
032400*================================================================*
032500     EXIT.
032600
032700*----------------------------------------------------------------*
032800* GET MODE - CALLER SUPPLIES WK-N-ALOC-INDEX (1 TO THE LEDGER
032900* COUNT) AND RECEIVES BACK THE SOURCE-ID / CONSUMER-ID / AMOUNT
033000* AT THAT ROW.  USED BY GRSMRPT TO WALK THE WHOLE LEDGER.
033100*----------------------------------------------------------------*
033200 F000-GET-ENTRY-BY-INDEX.
033300*----------------------------------------------------------------*
033400     IF WK-N-ALOC-INDEX < 1
033500        OR WK-N-ALOC-INDEX > GRALC-LEDGER-COUNT
033600         MOVE "NF" TO WK-C-ALOC-RETURN-CD
033700     ELSE
033800         SET GRALC-IDX TO WK-N-ALOC-INDEX
033900         MOVE GRALC-L-SOURCE-ID (GRALC-IDX)
034000             TO WK-C-ALOC-SOURCE-ID
034100         MOVE GRALC-L-CONSUMER-ID (GRALC-IDX)
034200             TO WK-C-ALOC-CONSUMER-ID
034300         MOVE GRALC-L-ALLOCATED-ENERGY (GRALC-IDX)
034400             TO WK-C-ALOC-AMOUNT
034500     END-IF.
034600*================================================================*
034700 F099-GET-ENTRY-BY-INDEX-EX.
034800*================================================================*
034900     EXIT.
035000
035100*----------------------------------------------------------------*
035200* COMMON LOOKUP - SEARCH THE LEDGER FOR THE SOURCE/CONSUMER PAIR
035300* CARRIED ON THE LINKAGE RECORD.  SETS GRALC-IDX ON A HIT.
035400*----------------------------------------------------------------*
035500 G000-FIND-ENTRY.
035600*----------------------------------------------------------------*
035700     SET WK-C-ALOC-ENTRY-NOT-FOUND TO TRUE.
035800     PERFORM G100-TEST-LEDGER-ROW THRU G199-TEST-LEDGER-ROW-EX
035900         VARYING WK-N-ALOC-SUB FROM 1 BY 1
036000         UNTIL WK-N-ALOC-SUB > GRALC-LEDGER-COUNT
036100         OR WK-C-ALOC-ENTRY-FOUND.
036200*================================================================*
036300 G099-FIND-ENTRY-EX.
036400*================================================================*
036500     EXIT.
036600
036700*----------------------------------------------------------------*
036800 G100-TEST-LEDGER-ROW.
036900*----------------------------------------------------------------*
037000     IF GRALC-L-SOURCE-ID (WK-N-ALOC-SUB) = WK-C-ALOC-SOURCE-ID
037100        AND GRALC-L-CONSUMER-ID (WK-N-ALOC-SUB) =
037200                                  WK-C-ALOC-CONSUMER-ID
037300         SET GRALC-IDX TO WK-N-ALOC-SUB
037400         SET WK-C-ALOC-ENTRY-FOUND TO TRUE
037500     END-IF.
037600*================================================================*
037700 G199-TEST-LEDGER-ROW-EX.
037800*================================================================*
037900     EXIT.
038000
038100*----------------------------------------------------------------*
038200* GS0092 - WRT MODE.  GRSMMAIN CALLS THIS TWICE - ONCE AFTER THE
038300* GLOBAL ALLOCATION PASS AND ONCE MORE AFTER THE EVENT LOOP HAS
038400* SETTLED - TO DUMP THE LEDGER TO GRALCOUT.  THE FILE IS RE-
038500* OPENED OUTPUT EACH TIME SO THE SECOND WRITE REPLACES THE FIRST
038600* WITH THE FINAL, POST-REALLOCATION STATE.  A ROW IS WRITTEN ONLY
038700* WHEN THE ALLOCATED AMOUNT IS NON-ZERO.
038800*----------------------------------------------------------------*
038900 H000-WRITE-LEDGER-TO-FILE.
039000*----------------------------------------------------------------*
039100     OPEN OUTPUT GRALCOUT.
039200     IF NOT WK-C-SUCCESSFUL
039300         DISPLAY "GRSMALOC - OPEN FILE ERROR - GRALCOUT"
039400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039500         GO TO Y900-ABNORMAL-TERMINATION
039600     END-IF.
039700     PERFORM H100-WRITE-ONE-ROW THRU H199-WRITE-ONE-ROW-EX
039800         VARYING WK-N-ALOC-SUB FROM 1 BY 1
039900         UNTIL WK-N-ALOC-SUB > GRALC-LEDGER-COUNT.
040000     CLOSE GRALCOUT.
040100*================================================================*
040200 H099-WRITE-LEDGER-TO-FILE-EX.
040300*================================================================*
040400     EXIT.
040500
040600*----------------------------------------------------------------*
040700 H100-WRITE-ONE-ROW.
040800*----------------------------------------------------------------*
040900     IF GRALC-L-ALLOCATED-ENERGY (WK-N-ALOC-SUB) NOT = ZERO
041000         MOVE GRALC-L-SOURCE-ID (WK-N-ALOC-SUB)
041100             TO GRALC-SOURCE-ID
041200         MOVE GRALC-L-CONSUMER-ID (WK-N-ALOC-SUB)
041300             TO GRALC-CONSUMER-ID
041400         MOVE GRALC-L-ALLOCATED-ENERGY (WK-N-ALOC-SUB)
041500             TO GRALC-ALLOCATED-ENERGY
041600         WRITE GRALCOUT-REC
041700     END-IF.
041800*================================================================*
041900 H199-WRITE-ONE-ROW-EX.
042000*================================================================*
042100     EXIT.
042200
042300*----------------------------------------------------------------*
042400* GS0092 - GRSMALOC HAD NO ABNORMAL-TERMINATION PATH BEFORE THIS
042500* PROGRAM TOOK ON FILE I/O.  FOLLOWS THE SAME Y900 CONVENTION AS
042600* THE SHOP'S OTHER I/O PROGRAMS (GRSMLOAD, GRSMDYN).
042700*----------------------------------------------------------------*
042800 Y900-ABNORMAL-TERMINATION.
042900*----------------------------------------------------------------*
043000     MOVE "AB" TO WK-C-ALOC-RETURN-CD.
043100     GOBACK.
