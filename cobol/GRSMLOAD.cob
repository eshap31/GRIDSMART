000100***********************
000200 IDENTIFICATION DIVISION.
000300***********************
000400 PROGRAM-ID. GRSMLOAD.
000500 AUTHOR. R D HARTLEY.
000600 INSTALLATION. GRIDSMART SYSTEMS - BATCH APPLICATIONS.
000700 DATE-WRITTEN. 04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001000*DESCRIPTION : THIS ROUTINE READS THE FULL ENERGY SOURCE AND
001100*              ENERGY CONSUMER ROSTER FILES INTO THE IN-MEMORY
001200*              ROSTER TABLES USED BY THE REST OF THE GRIDSMART
001300*              BATCH.  ONE FULL-FILE READ, NO KEY REQUIRED, SAME
001400*              AS THE ORIGINAL ON-LINE SYSTEM'S SELECTALL() CALLS.
001500*              THIS ROUTINE IS CALLED ONCE BY GRSMMAIN AT THE
001600*              START OF THE RUN.
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* GS0007  RDH  07/03/1991 - INITIAL VERSION
002100*----------------------------------------------------------------*
002200* GS0033  MPT  23/07/1997 - GS-041 WIDEN GRSRC-ID/GRCON-ID TO 30
002300*                           BYTES TO MATCH COPYBOOK CHANGE
002400*----------------------------------------------------------------*
002500* GS0048  LNT  14/06/2001 - GS-102 SET CURRENT-LOAD AND ALLOCATED-
002600*                           ENERGY TO ZERO ON LOAD REGARDLESS OF
002700*                           WHAT IS ON THE INPUT FILE, PER SPEC
002800*                           FROM GRID PLANNING (INPUT FILE MAY
002900*                           CARRY A STALE PLACEHOLDER VALUE)
003000*----------------------------------------------------------------*
003100* Y2K021  RDH  21/09/1998 - YEAR 2000 REVIEW - NO DATE FIELDS
003200*                           PROCESSED BY THIS ROUTINE, NO CHANGE
003300*----------------------------------------------------------------*
003400* GS0070  BKO  08/10/2006 - GS-131 WARN IF EITHER ROSTER FILE
003500*                           IS COMPLETELY EMPTY, RATHER THAN
003600*                           LETTING GRSMGALO RUN AGAINST ZERO
003700*                           ROWS SILENTLY
003800*----------------------------------------------------------------*
003900* GS0093  MPT  07/04/2011 - GS-147 OPEN-FAILURE CHECKS NOW GO TO
004000*                           Y900 DIRECTLY, MATCHING THE REST OF
004100*                           THE SUITE'S FILE-OPEN ERROR HANDLING,
004200*                           RATHER THAN PERFORMING IT AND FALLING
004300*                           BACK INTO THE OPEN SEQUENCE
004400*----------------------------------------------------------------*
004500* GS0096  MPT  21/06/2011 - GS-152 COUNT THE ROSTER PASSES SO THE
004600*                           EMPTY-ROSTER WARNING IN D000 CANNOT
004700*                           FIRE BEFORE BOTH FILES HAVE ACTUALLY
004800*                           BEEN READ
004900*----------------------------------------------------------------*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-AS400.
005600 OBJECT-COMPUTER. IBM-AS400.
005700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005800         UPSI-0 IS UPSI-SWITCH-0
005900             ON  STATUS IS U0-ON
006000             OFF STATUS IS U0-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT GRSRCIN  ASSIGN TO GRSRCIN
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WK-C-FILE-STATUS.
006700
006800     SELECT GRCONIN  ASSIGN TO GRCONIN
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WK-C-FILE-STATUS.
007100
007200 EJECT
007300***************
007400 DATA DIVISION.
007500***************
007600 FILE SECTION.
007700***************
007800 FD  GRSRCIN
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS GRSRCIN-REC.
008100 01  GRSRCIN-REC.
008200     COPY GRSRC.
008300
008400 FD  GRCONIN
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS GRCONIN-REC.
008700 01  GRCONIN-REC.
008800     COPY GRCON.
008900
009000*************************
009100 WORKING-STORAGE SECTION.
009200*************************
009300 01  FILLER                  PIC X(24) VALUE
009400     "** PROGRAM GRSMLOAD  **".
009500
009600* ---------------- PROGRAM WORKING STORAGE -----------------*
009700     COPY GRCOM.
009800
009900 01  WK-N-LOAD-COUNTERS.
010000     05  WK-N-SOURCE-RECS-READ    PIC S9(7) COMP VALUE ZERO.
010100     05  WK-N-CONSUMER-RECS-READ  PIC S9(7) COMP VALUE ZERO.
010200* GS0070 - RAW BYTE VIEW OF THE TWO ROW COUNTERS ABOVE, KEPT FOR
010300* THE END-OF-JOB TRACE DISPLAY WHEN UPSI SWITCH 0 IS ON.
010400 01  WK-N-LOAD-COUNTERS-R REDEFINES WK-N-LOAD-COUNTERS.
010500     05  WK-C-LOAD-COUNTERS-X     PIC X(08).
010600* GS0096 - COUNTS THE ROSTER FILES ACTUALLY LOADED THIS RUN (ZERO,
010700* ONE OR TWO) SO D000 CAN TELL A GENUINE EMPTY-FILE CONDITION FROM
010800* A ROSTER THAT WAS NEVER READ AT ALL.
010900 77  WK-N-LOAD-ROSTER-PASS        PIC S9(1) COMP VALUE ZERO.
011000
011100 01  WK-C-LITERALS.
011200     05  C-ZERO-LOAD          PIC S9(7)V99 VALUE ZERO.
011300 01  WK-C-LITERALS-R REDEFINES WK-C-LITERALS.
011400     05  WK-C-ZERO-LOAD-X     PIC X(10).
011500
011600* GS0070 - EDITED VIEW OF THE COMBINED ROSTER ROW COUNT USED BY
011700* THE EMPTY-ROSTER WARNING MESSAGE BELOW.
011800 01  WK-N-LOAD-TOTAL-RECS.
011900     05  WK-N-LOAD-TOTAL-RECS-VAL PIC S9(7) COMP VALUE ZERO.
012000 01  WK-N-LOAD-TOTAL-RECS-R
012100         REDEFINES WK-N-LOAD-TOTAL-RECS.
012200     05  WK-C-LOAD-TOTAL-RECS-X   PIC X(04).
012300
012400********************
012500 LINKAGE SECTION.
012600********************
012700 01  LK-C-RETURN-CODE            PIC X(02).
012800     88  LK-C-LOAD-OK                      VALUE "OK".
012900     88  LK-C-LOAD-EMPTY                    VALUE "EM".
013000
013100 01  GRSRC-TABLE.
013200     05  GRSRC-T-COUNT               PIC S9(7)  COMP.
013300     05  GRSRC-ENTRY OCCURS 500 TIMES
013400                     INDEXED BY GRSRC-IDX.
013500         COPY GRSRC REPLACING ==GRSRC-== BY ==GRSRC-T-==.
013600
013700 01  GRCON-TABLE.
013800     05  GRCON-T-COUNT               PIC S9(7)  COMP.
013900     05  GRCON-ENTRY OCCURS 2000 TIMES
014000                     INDEXED BY GRCON-IDX.
014100         COPY GRCON REPLACING ==GRCON-== BY ==GRCON-T-==.
014200
014300****************************************************
014400 PROCEDURE DIVISION USING LK-C-RETURN-CODE
014500                           GRSRC-TABLE
014600                           GRCON-TABLE.
014700****************************************************
014800 MAIN-MODULE.
014900     MOVE "OK"     TO LK-C-RETURN-CODE.
015000     PERFORM A000-START-PROGRAM-ROUTINE
015100        THRU A999-START-PROGRAM-ROUTINE-EX.
015200     PERFORM B000-LOAD-SOURCE-ROSTER
015300        THRU B999-LOAD-SOURCE-ROSTER-EX.
015400     PERFORM C000-LOAD-CONSUMER-ROSTER
015500        THRU C999-LOAD-CONSUMER-ROSTER-EX.
015600     PERFORM D000-CHECK-ROSTERS-NOT-EMPTY
015700        THRU D999-CHECK-ROSTERS-NOT-EMPTY-EX.
015800     PERFORM Z000-END-PROGRAM-ROUTINE
015900        THRU Z999-END-PROGRAM-ROUTINE-EX.
016000     GOBACK.
016100
016200*----------------------------------------------------------------*
016300 A000-START-PROGRAM-ROUTINE.
016400*----------------------------------------------------------------*
016500     MOVE ZERO TO GRSRC-T-COUNT.
016600     MOVE ZERO TO GRCON-T-COUNT.
016700     OPEN INPUT GRSRCIN.
016800     IF NOT WK-C-SUCCESSFUL
016900         DISPLAY "GRSMLOAD - OPEN FILE ERROR - GRSRCIN"
017000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017100         GO TO Y900-ABNORMAL-TERMINATION
017200     END-IF.
017300     OPEN INPUT GRCONIN.
017400     IF NOT WK-C-SUCCESSFUL
017500         DISPLAY "GRSMLOAD - OPEN FILE ERROR - GRCONIN"
017600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700         GO TO Y900-ABNORMAL-TERMINATION
017800     END-IF.
017900*================================================================*
018000 A999-START-PROGRAM-ROUTINE-EX.
018100*================================================================*
018200     EXIT.
018300
018400*----------------------------------------------------------------*
018500* SELECT * FROM ENERGY_SOURCES - EVERY ROW BUILDS A SOURCE NODE
018600* WITH ACTIVE = 'Y' AND CURRENT-LOAD FORCED TO ZERO (GS0048).
018700*----------------------------------------------------------------*
018800 B000-LOAD-SOURCE-ROSTER.
018900*----------------------------------------------------------------*
019000     READ GRSRCIN
019100         AT END SET WK-C-END-OF-FILE TO TRUE
019200     END-READ.
019300     PERFORM B100-LOAD-SOURCE-LOOP
019400         UNTIL WK-C-END-OF-FILE.
019500     ADD 1 TO WK-N-LOAD-ROSTER-PASS.
019600*================================================================*
019700 B999-LOAD-SOURCE-ROSTER-EX.
019800*================================================================*
019900     EXIT.
020000
020100*----------------------------------------------------------------*
020200 B100-LOAD-SOURCE-LOOP.
020300*----------------------------------------------------------------*
020400     ADD 1 TO GRSRC-T-COUNT.
020500     SET GRSRC-IDX TO GRSRC-T-COUNT.
020600     MOVE GRSRC-ID            TO GRSRC-T-ID (GRSRC-IDX).
020700     MOVE GRSRC-CAPACITY      TO GRSRC-T-CAPACITY (GRSRC-IDX).
020800     MOVE C-ZERO-LOAD         TO GRSRC-T-CURRENT-LOAD (GRSRC-IDX).
020900     SET GRSRC-T-ACTIVE (GRSRC-IDX) TO TRUE.
021000     MOVE GRSRC-TYPE          TO GRSRC-T-TYPE (GRSRC-IDX).
021100     ADD 1 TO WK-N-SOURCE-RECS-READ.
021200     READ GRSRCIN
021300         AT END SET WK-C-END-OF-FILE TO TRUE
021400     END-READ.
021500*================================================================*
021600 B199-LOAD-SOURCE-LOOP-EX.
021700*================================================================*
021800     EXIT.
021900
022000*----------------------------------------------------------------*
022100* SELECT * FROM ENERGY_CONSUMERS - EVERY ROW BUILDS A CONSUMER
022200* NODE WITH ALLOCATED-ENERGY FORCED TO ZERO.
022300*----------------------------------------------------------------*
022400 C000-LOAD-CONSUMER-ROSTER.
022500*----------------------------------------------------------------*
022600     MOVE "00" TO WK-C-FILE-STATUS.
022700     READ GRCONIN
022800         AT END SET WK-C-END-OF-FILE TO TRUE
022900     END-READ.
023000     PERFORM C100-LOAD-CONSUMER-LOOP
023100         UNTIL WK-C-END-OF-FILE.
023200     ADD 1 TO WK-N-LOAD-ROSTER-PASS.
023300*================================================================*
023400 C999-LOAD-CONSUMER-ROSTER-EX.
023500*================================================================*
023600     EXIT.
023700
023800*----------------------------------------------------------------*
023900 C100-LOAD-CONSUMER-LOOP.
024000*----------------------------------------------------------------*
024100     ADD 1 TO GRCON-T-COUNT.
024200     SET GRCON-IDX TO GRCON-T-COUNT.
024300     MOVE GRCON-ID            TO GRCON-T-ID (GRCON-IDX).
024400     MOVE GRCON-PRIORITY      TO GRCON-T-PRIORITY (GRCON-IDX).
024500     MOVE GRCON-DEMAND        TO GRCON-T-DEMAND (GRCON-IDX).
024600     MOVE C-ZERO-LOAD         TO GRCON-T-ALLOCATED-ENERGY
024700                                 (GRCON-IDX).
024800     ADD 1 TO WK-N-CONSUMER-RECS-READ.
024900     READ GRCONIN
025000         AT END SET WK-C-END-OF-FILE TO TRUE
025100     END-READ.
025200*================================================================*
025300 C199-LOAD-CONSUMER-LOOP-EX.
025400*================================================================*
025500     EXIT.
025600
025700*----------------------------------------------------------------*
025800* GS0070 - PROTECT GRSMGALO FROM RUNNING AGAINST AN EMPTY ROSTER.
025900*----------------------------------------------------------------*
026000 D000-CHECK-ROSTERS-NOT-EMPTY.
026100*----------------------------------------------------------------*
026200     COMPUTE WK-N-LOAD-TOTAL-RECS-VAL =
026300             WK-N-SOURCE-RECS-READ + WK-N-CONSUMER-RECS-READ.
026400* GS0096 - BOTH ROSTER PASSES MUST HAVE RUN BEFORE AN EMPTY COUNT
026500* IS TRUSTED AS A REAL EMPTY-FILE CONDITION.
026600     IF (WK-N-SOURCE-RECS-READ = ZERO
026700        OR WK-N-CONSUMER-RECS-READ = ZERO)
026800        AND WK-N-LOAD-ROSTER-PASS = 2
026900         DISPLAY "GRSMLOAD - WARNING - EMPTY ROSTER FILE(S)"
027000         MOVE "EM" TO LK-C-RETURN-CODE
027100     END-IF.
027200* GS0070 - UPSI SWITCH 0 ON TRACES THE ROW COUNTS BY HAND.
027300     IF U0-ON
027400         DISPLAY "GRSMLOAD - ROSTER TOTAL X "
027500             WK-C-LOAD-TOTAL-RECS-X
027600         DISPLAY "GRSMLOAD - COUNTERS X     " WK-C-LOAD-COUNTERS-X
027700         DISPLAY "GRSMLOAD - ZERO-LOAD X    " WK-C-ZERO-LOAD-X
027800     END-IF.
027900*================================================================*
028000 D999-CHECK-ROSTERS-NOT-EMPTY-EX.
028100*================================================================*
028200     EXIT.
028300
028400*----------------------------------------------------------------*
028500 Y900-ABNORMAL-TERMINATION.
028600*----------------------------------------------------------------*
028700     PERFORM Z000-END-PROGRAM-ROUTINE
028800        THRU Z999-END-PROGRAM-ROUTINE-EX.
028900     MOVE "AB" TO LK-C-RETURN-CODE.
029000     GOBACK.
029100
029200*----------------------------------------------------------------*
029300 Z000-END-PROGRAM-ROUTINE.
029400*----------------------------------------------------------------*
029500     CLOSE GRSRCIN GRCONIN.
029600*================================================================*
029700 Z999-END-PROGRAM-ROUTINE-EX.
029800*================================================================*
029900     EXIT.
