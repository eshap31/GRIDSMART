000100*----------------------------------------------------------------*
000200* GRCOM.cpybk
000300* COMMON WORK AREA - FILE STATUS CONDITIONS, EPSILON/BUDGET
000400* LITERALS SHARED BY ALL GRSM* PROGRAMS.  COPY THIS BOOK INTO
000500* WORKING-STORAGE AS 01 WK-C-COMMON.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* MOD.#   INIT    DATE        DESCRIPTION
001000* ------- ------- ----------- -----------------------------------
001100* GS0001  RDH     04/03/1991  INITIAL VERSION - LIFTED FIELD
001200*                             STATUS 88-LEVELS OUT OF EVERY
001300*                             PROGRAM INTO ONE COMMON BOOK
001400* GS0014  MPT     19/11/1993  ADD WK-C-DUPLICATE-KEY 88 FOR
001500*                             GRALC TABLE INSERT CHECKS
001600* GS0022  BKO     28/06/1996  ADD DISTURBANCE BUDGET AND
001700*                             EPSILON LITERALS FOR SELECTIVE
001800*                             DEALLOCATION TICKET GS-118
001900* Y2K017  RDH     14/09/1998  YEAR 2000 REVIEW - NO DATE FIELDS
002000*                             IN THIS BOOK, NO CHANGE REQUIRED
002100* GS0041  LNT     02/05/2001  ADD WK-C-FOUND/WK-C-NOT-FOUND
002200*                             SWITCH PAIR USED BY GRSMALOC
002300* GS0078  MPT     26/10/2006  ADD WK-C-PGM-LOAD DYNAMIC-CALL
002400*                             LITERAL FOR GRSMMAIN'S ROSTER LOAD
002500*                             STEP - TICKET GS-131
002600*----------------------------------------------------------------*
002700 01  WK-C-COMMON.
002800     05  WK-C-FILE-STATUS            PIC X(02).
002900         88  WK-C-SUCCESSFUL                  VALUE "00".
003000         88  WK-C-END-OF-FILE                 VALUE "10".
003100         88  WK-C-DUPLICATE-KEY               VALUE "22".
003200         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
003300     05  WK-C-SWITCHES.
003400         10  WK-C-FOUND-SW           PIC X(01) VALUE "Y".
003500         10  WK-C-NOT-FOUND-SW       PIC X(01) VALUE "N".
003600     05  WK-C-LITERALS.
003700         10  WK-C-EPSILON            PIC S9(1)V9(4) VALUE 0.0010.
003800         10  WK-C-DISTURB-PCT        PIC S9(1)V9(4) VALUE 0.1500.
003900         10  WK-C-ZERO-AMOUNT        PIC S9(7)V99   VALUE ZERO.
004000         10  WK-C-PGM-GALO           PIC X(08) VALUE "GRSMGALO".
004100         10  WK-C-PGM-ALOC           PIC X(08) VALUE "GRSMALOC".
004200         10  WK-C-PGM-GRDY           PIC X(08) VALUE "GRSMGRDY".
004300         10  WK-C-PGM-DALO           PIC X(08) VALUE "GRSMDALO".
004400         10  WK-C-PGM-DYN            PIC X(08) VALUE "GRSMDYN ".
004500         10  WK-C-PGM-RPT            PIC X(08) VALUE "GRSMRPT ".
004600         10  WK-C-PGM-LOAD           PIC X(08) VALUE "GRSMLOAD".
004700     05  FILLER                      PIC X(12) VALUE SPACES.
