000100* GRGEG.cpybk
000200* GRAPH-EDGE FIELD LAYOUT - NOT PERSISTED.  DRIVES THE TIER-
000300* SCOPED EDMONDS-KARP MAX-FLOW SEARCH IN GRSMGALO.  NEST UNDER A
000400* CALLER-SUPPLIED 01, OR COPY REPLACING IT INTO THE WORKING ARC
000500* TABLE ENTRY (GRSMGALO CARRIES THE OCCURS TABLE ITSELF, SINCE
000600* IT IS THE ONLY PROGRAM THAT BUILDS A WORKING FLOW NETWORK).
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* MOD.#   INIT    DATE        DESCRIPTION
001100* ------- ------- ----------- -----------------------------------
001200* GS0047  LNT     13/06/2001  INITIAL VERSION - FLOW NETWORK ARC
001300*                             FIELDS FOR TIERED MAX-FLOW REWRITE
001400*                             OF THE OLD FIXED-PRIORITY ALLOCATOR
001500* GS0061  BKO     18/02/2004  ADD GRGEG-REVERSE-SW SO THE BFS
001600*                             SEARCH CAN DISTINGUISH FORWARD
001700*                             ARCS FROM RESIDUAL/BACK ARCS
001800* GS0098  LNT     12/09/2011  GS-155 CAPACITY AND FLOW (AND THE
001900*                             CV- ALIASES OF BOTH) RESTORED TO
002000*                             COMP-3, SAME DR-134 CLEANUP AS
002100*                             GRSRC.CPYBK
002200* GS0099  MPT     19/09/2011  GS-156 LAST-UPDATE DATE ADDED FOR
002300*                             CONSISTENCY WITH GRSRC/GRCON/GRALC;
002400*                             GRGEG IS NOT PERSISTED SO THIS IS
002500*                             NOT CURRENTLY SET BY GRSMGALO
002600*----------------------------------------------------------------*
002700 05  GRGEG-FIELDS.
002800     10  GRGEG-FROM-NODE             PIC X(30).
002900     10  GRGEG-TO-NODE               PIC X(30).
003000     10  GRGEG-CAPACITY               PIC S9(7)V99 COMP-3.
003100     10  GRGEG-FLOW                  PIC S9(7)V99 COMP-3.
003200     10  GRGEG-REVERSE-SW             PIC X(01).
003300         88  GRGEG-IS-REVERSE                 VALUE "Y".
003400         88  GRGEG-IS-FORWARD                  VALUE "N".
003500     10  GRGEG-LAST-UPD-DATE          PIC 9(08).
003600*                                     CCYYMMDD - GS0099, NOT
003700*                                     CURRENTLY SET
003800     10  FILLER                      PIC X(01).
003900 05  GRGEG-CAPACITY-VIEW REDEFINES GRGEG-FIELDS.
004000     10  FILLER                      PIC X(60).
004100     10  GRGEG-CV-CAPACITY            PIC S9(7)V99 COMP-3.
004200     10  GRGEG-CV-FLOW               PIC S9(7)V99 COMP-3.
004300     10  FILLER                      PIC X(10).
