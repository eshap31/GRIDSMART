000100* GRSRC.cpybk
000200* ENERGY SOURCE ROSTER RECORD - FIELD LAYOUT ONLY.  NEST THIS
000300* BOOK UNDER A CALLER-SUPPLIED 01 (FD RECORD, WORKING-STORAGE
000400* SCRATCH RECORD, OR A COPY REPLACING'D OCCURS TABLE ENTRY).
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------- ------- ----------- -----------------------------------
001000* GS0002  RDH     05/03/1991  INITIAL VERSION - SOURCE ROSTER
001100*                             RECORD, GENERATOR TYPES SOLAR THRU
001200*                             BATTERY PER GRID PLANNING DEPT
001300* GS0031  MPT     22/07/1997  EXTEND GRSRC-ID FROM 20 TO 30 BYTES
001400*                             - LONGER SUBSTATION NAMING SCHEME
001500* GS0044  LNT     11/06/2001  RESTRUCTURE AS A NESTABLE FIELD
001600*                             LIST SO THE SAME BOOK SERVES THE
001700*                             FD RECORD AND, VIA COPY REPLACING,
001800*                             THE IN-MEMORY ROSTER TABLE ENTRY
001900* GS0098  LNT     12/09/2011  GS-155 CAPACITY AND CURRENT-LOAD
002000*                             RESTORED TO COMP-3 - THESE TWO
002100*                             FIELDS WERE LEFT DISPLAY NUMERIC
002200*                             AFTER THE DR-134 PATCH AND WERE
002300*                             NEVER CONVERTED BACK, UNLIKE EVERY
002400*                             OTHER SIGNED AMOUNT FIELD IN THE
002500*                             SYSTEM
002600* GS0099  MPT     19/09/2011  GS-156 LAST-UPDATE DATE/USER AND
002700*                             REGION CODE ADDED AHEAD OF THE
002800*                             REGIONAL ROSTER SPLIT PROJECT;
002900*                             REGION-CODE NOT YET SET BY GRSMLOAD;
003000*                             FILLER SHRUNK TO MAKE ROOM
003100*----------------------------------------------------------------*
003200 05  GRSRC-FIELDS.
003300     10  GRSRC-ID                    PIC X(30).
003400*                                     SOURCE ID / GRAPH NODE ID
003500     10  GRSRC-CAPACITY               PIC S9(7)V99 COMP-3.
003600*                                     MAXIMUM OUTPUT IN KW
003700     10  GRSRC-CURRENT-LOAD           PIC S9(7)V99 COMP-3.
003800*                                     ENERGY COMMITTED, KW
003900     10  GRSRC-ACTIVE-SW              PIC X(01).
004000         88  GRSRC-ACTIVE                     VALUE "Y".
004100         88  GRSRC-INACTIVE                    VALUE "N".
004200     10  GRSRC-TYPE                  PIC X(11).
004300*                                     SOLAR/WIND/HYDRO/NUCLEAR/
004400*                                     FOSSIL_FUEL/BATTERY
004500         88  GRSRC-TYPE-SOLAR                  VALUE "SOLAR".
004600         88  GRSRC-TYPE-WIND                    VALUE "WIND".
004700         88  GRSRC-TYPE-HYDRO                   VALUE "HYDRO".
004800         88  GRSRC-TYPE-NUCLEAR                 VALUE "NUCLEAR".
004900         88  GRSRC-TYPE-FOSSIL
005000             VALUE "FOSSIL_FUEL".
005100         88  GRSRC-TYPE-BATTERY                 VALUE "BATTERY".
005200     10  GRSRC-LAST-UPD-DATE          PIC 9(08).
005300*                                     CCYYMMDD - GS0099
005400     10  GRSRC-LAST-UPD-USER          PIC X(08).
005500*                                     TSO USERID - GS0099
005600     10  GRSRC-REGION-CODE            PIC X(04).
005700*                                     GRID REGION SERVING THIS
005800*                                     SOURCE - GS0099, NOT YET
005900*                                     POPULATED BY GRSMLOAD
006000     10  FILLER                      PIC X(08).
006100*                                     RESERVED FOR EXPANSION
006200 05  GRSRC-KEY-VIEW REDEFINES GRSRC-FIELDS.
006300     10  GRSRC-KV-ID                 PIC X(30).
006400     10  GRSRC-KV-REST               PIC X(50).
