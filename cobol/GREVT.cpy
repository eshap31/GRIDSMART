000100* GREVT.cpybk
000200* GRID EVENT RECORD - DETERMINISTIC REPLACEMENT FOR THE ORIGINAL
000300* TIMER-DRIVEN EVENT FEED; ONE RECORD IS READ PER ITERATION OF
000400* THE GRSMDYN DYNAMIC-REALLOCATION LOOP.  NEST UNDER A CALLER-
000500* SUPPLIED 01.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* MOD.#   INIT    DATE        DESCRIPTION
001000* ------- ------- ----------- -----------------------------------
001100* GS0005  RDH     07/03/1991  INITIAL VERSION - SOURCE-FAILURE
001200*                             AND SOURCE-ADDED EVENT TYPES ONLY
001300* GS0060  BKO     15/02/2004  DECLARE CONSUMER-ADDED, DEMAND-
001400*                             INCREASE AND DEMAND-DECREASE TYPES
001500*                             (STUB HANDLERS ONLY - TICKET
001600*                             GS-131, NOT YET WIRED UP)
001700* GS0068  MPT     04/10/2006  ADD GREVT-HANDLED-SW SO GRSMDYN CAN
001800*                             MARK EACH EVENT AS PROCESSED
001900* GS0099  MPT     19/09/2011  GS-156 SOURCE-SYSTEM AND REGION-CODE
002000*                             ADDED AHEAD OF THE REGIONAL ROSTER
002100*                             SPLIT PROJECT - NEITHER IS SET BY
002200*                             GRSMDYN YET; FILLER SHRUNK TO MAKE
002300*                             ROOM
002400*----------------------------------------------------------------*
002500 05  GREVT-FIELDS.
002600     10  GREVT-EVENT-TYPE            PIC X(16).
002700         88  GREVT-SOURCE-FAILURE
002800             VALUE "SOURCE_FAILURE".
002900         88  GREVT-SOURCE-ADDED
003000             VALUE "SOURCE_ADDED".
003100         88  GREVT-CONSUMER-ADDED
003200             VALUE "CONSUMER_ADDED".
003300         88  GREVT-DEMAND-INCREASE
003400             VALUE "DEMAND_INCREASE".
003500         88  GREVT-DEMAND-DECREASE
003600             VALUE "DEMAND_DECREASE".
003700     10  GREVT-NODE-ID               PIC X(30).
003800*                                     SOURCE ID THE EVENT CONCERNS
003900     10  GREVT-DESCRIPTION           PIC X(100).
004000     10  GREVT-TIMESTAMP             PIC 9(18).
004100*                                     EPOCH MILLISECONDS
004200     10  GREVT-HANDLED-SW            PIC X(01).
004300         88  GREVT-HANDLED                    VALUE "Y".
004400         88  GREVT-NOT-HANDLED                 VALUE "N".
004500     10  GREVT-SOURCE-SYSTEM         PIC X(06).
004600*                                     ORIGINATING FEED - GS0099,
004700*                                     NOT YET SET BY GRSMDYN
004800     10  GREVT-REGION-CODE           PIC X(04).
004900*                                     GRID REGION THE EVENT
005000*                                     CONCERNS - GS0099, NOT YET
005100*                                     SET BY GRSMDYN
005200     10  FILLER                      PIC X(05).
