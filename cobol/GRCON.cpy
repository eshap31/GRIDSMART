000100* GRCON.cpybk
000200* ENERGY CONSUMER ROSTER RECORD - FIELD LAYOUT ONLY.  NEST THIS
000300* BOOK UNDER A CALLER-SUPPLIED 01, OR COPY REPLACING IT INTO AN
000400* OCCURS TABLE ENTRY FOR THE IN-MEMORY ROSTER.
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------- ------- ----------- -----------------------------------
001000* GS0003  RDH     05/03/1991  INITIAL VERSION - CONSUMER ROSTER
001100*                             RECORD, PRIORITY TIER 1-999
001200* GS0032  MPT     22/07/1997  EXTEND GRCON-ID FROM 20 TO 30 BYTES
001300*                             TO MATCH GRSRC-ID WIDENING
001400* GS0045  LNT     11/06/2001  RESTRUCTURE AS A NESTABLE FIELD
001500*                             LIST, SAME REASON AS GRSRC.CPYBK
001600* GS0058  BKO     09/02/2004  ADD GRCON-TIER-VIEW REDEFINES USED
001700*                             BY GRSMGALO TIER BUCKET SORT
001800* GS0098  LNT     12/09/2011  GS-155 DEMAND AND ALLOCATED-ENERGY
001900*                             RESTORED TO COMP-3, SAME DR-134
002000*                             CLEANUP AS GRSRC.CPYBK
002100* GS0099  MPT     19/09/2011  GS-156 LAST-UPDATE DATE/USER AND
002200*                             PLANT CODE ADDED AHEAD OF THE
002300*                             REGIONAL ROSTER SPLIT PROJECT;
002400*                             PLANT-CODE NOT YET SET BY GRSMLOAD;
002500*                             FILLER SHRUNK TO MAKE ROOM
002600*----------------------------------------------------------------*
002700 05  GRCON-FIELDS.
002800     10  GRCON-ID                    PIC X(30).
002900*                                     CONSUMER ID / GRAPH NODE ID
003000     10  GRCON-PRIORITY              PIC 9(3).
003100*                                     LOWER NUMBER SERVED FIRST
003200     10  GRCON-DEMAND                 PIC S9(7)V99 COMP-3.
003300*                                     ENERGY REQUIRED, KW
003400     10  GRCON-ALLOCATED-ENERGY       PIC S9(7)V99 COMP-3.
003500*                                     ENERGY ALLOCATED, KW
003600     10  GRCON-LAST-UPD-DATE          PIC 9(08).
003700*                                     CCYYMMDD - GS0099
003800     10  GRCON-LAST-UPD-USER          PIC X(08).
003900*                                     TSO USERID - GS0099
004000     10  GRCON-PLANT-CODE             PIC X(04).
004100*                                     PLANT SERVING THIS CONSUMER
004200*                                     - GS0099, NOT YET POPULATED
004300*                                     BY GRSMLOAD
004400     10  FILLER                      PIC X(17).
004500 05  GRCON-TIER-VIEW REDEFINES GRCON-FIELDS.
004600     10  GRCON-TV-ID                 PIC X(30).
004700     10  GRCON-TV-PRIORITY           PIC 9(3).
004800     10  GRCON-TV-REST               PIC X(47).
