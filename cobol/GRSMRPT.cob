000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRSMRPT.
000500 AUTHOR.         B K ONG.
000600 INSTALLATION.   GRIDSMART SYSTEMS - BATCH APPLICATIONS.
000700 DATE-WRITTEN.   02 JUL 1996.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE PRINTS THE THREE END-OF-RUN GRID
001200*               ALLOCATION REPORTS - ALLOCATION-BY-CONSUMER,
001300*               ALLOCATION-BY-SOURCE, AND THE FINAL RUN
001400*               STATISTICS BLOCK.  IT DOES NOT MAINTAIN THE
001500*               ALLOCATION LEDGER, IT ONLY READS IT VIA
001600*               GRSMALOC CNT/GET MODES.
001700*NOTE        :  CALLED ONCE BY GRSMMAIN AFTER THE EVENT LOOP
001800*               HAS FINISHED.
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* GS0019  BKO  02/07/1996 - INITIAL VERSION
002300*----------------------------------------------------------------*
002400* Y2K020  RDH  23/09/1998 - YEAR 2000 REVIEW - NO DATE FIELDS
002500*                           PROCESSED BY THIS ROUTINE, NO CHANGE
002600*----------------------------------------------------------------*
002700* GS0075  MPT  16/10/2006 - GS-131 ADD FULFILMENT AND UTILISATION
002800*                           PERCENTAGES TO THE CONSUMER/SOURCE
002900*                           TRAILER LINES PER GRID PLANNING
003000*----------------------------------------------------------------*
003100* GS0095  MPT  07/04/2011 - GS-147 A GRRPTOUT OPEN FAILURE USED TO
003200*                           FALL THROUGH INTO THE REPORT BODY AND
003300*                           WRITE AGAINST AN UNOPENED FILE - NOW
003400*                           JUMPS PAST THE REPORT PARAGRAPHS
003500*                           STRAIGHT TO THE CLOSE STEP
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004500         C01 IS TOP-OF-FORM
004600         UPSI-0 IS UPSI-SWITCH-0
004700             ON  STATUS IS U0-ON
004800             OFF STATUS IS U0-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT GRRPTOUT ASSIGN TO PRTLINE
005200         ORGANIZATION IS SEQUENTIAL.
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800 FD  GRRPTOUT
005900     LABEL RECORDS ARE OMITTED
006000     RECORD CONTAINS 132 CHARACTERS
006100     RECORDING MODE F.
006200 01  GRRPT-LINE                     PIC X(132).
006300
006400*************************
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                  PIC X(24) VALUE
006800     "** PROGRAM GRSMRPT  **".
006900
007000* ---------------- PROGRAM WORKING STORAGE -----------------*
007100     COPY GRCOM.
007200
007300 01  WK-N-RPT-COUNTERS.
007400     05  WK-N-CTR-SUB                 PIC S9(7)  COMP VALUE ZERO.
007500     05  WK-N-LEDGER-COUNT            PIC S9(7)  COMP VALUE ZERO.
007600* GS0075 - RAW BYTE VIEW OF THE TWO COUNTERS ABOVE, KEPT FOR THE
007700* UPSI-0 HAND TRACE AT END OF RUN.
007800 01  WK-N-RPT-COUNTERS-R REDEFINES WK-N-RPT-COUNTERS.
007900     05  WK-C-RPT-COUNTERS-X          PIC X(08).
008000
008100 77  WK-N-CONSUMER-TOTAL          PIC S9(7)V99    VALUE ZERO.
008200 77  WK-N-SOURCE-TOTAL            PIC S9(7)V99    VALUE ZERO.
008300 77  WK-N-FULFIL-PCT              PIC S9(3)V99    VALUE ZERO.
008400 77  WK-N-UTIL-PCT                PIC S9(3)V99    VALUE ZERO.
008500
008600 01  WK-C-RPT-SWITCHES.
008700     05  WK-C-RPT-FOUND-SW         PIC X(01).
008800         88  WK-C-RPT-FOUND               VALUE "Y".
008900         88  WK-C-RPT-NOT-FOUND           VALUE "N".
009000 01  WK-C-RPT-SWITCHES-R REDEFINES WK-C-RPT-SWITCHES.
009100     05  WK-C-RPT-FOUND-SW-X       PIC X(01).
009200
009300* GS0075 - EDITED VIEW OF THE FINAL EVENTS-PROCESSED COUNT FOR
009400* THE UPSI-0 TRACE DISPLAY IN Z000.
009500 01  WK-N-RPT-EVENTS-DISPLAY.
009600     05  WK-N-RPT-EVENTS-DISP-VAL     PIC S9(7) COMP VALUE ZERO.
009700 01  WK-N-RPT-EVENTS-DISPLAY-R
009800         REDEFINES WK-N-RPT-EVENTS-DISPLAY.
009900     05  WK-C-RPT-EVENTS-DISP-X       PIC X(04).
010000
010100* REPORT HEADER LINES - CONSUMER REPORT
010200 01  WK-CON-HDR-LINE.
010300     05  FILLER                  PIC X(15) VALUE "CONSUMER ID..".
010400     05  WK-HDR-CON-ID           PIC X(30).
010500     05  FILLER                  PIC X(11) VALUE "PRIORITY..".
010600     05  WK-HDR-CON-PRIORITY     PIC ZZ9.
010700     05  FILLER                  PIC X(10) VALUE "DEMAND...".
010800     05  WK-HDR-CON-DEMAND       PIC Z,ZZZ,ZZ9.99.
010900     05  FILLER                  PIC X(37) VALUE SPACES.
011000
011100 01  WK-CON-DTL-LINE.
011200     05  FILLER                  PIC X(20) VALUE
011300         "     FROM SOURCE...".
011400     05  WK-DTL-SRC-ID           PIC X(30).
011500     05  FILLER                  PIC X(01) VALUE SPACES.
011600     05  WK-DTL-SRC-TYPE         PIC X(11).
011700     05  FILLER                  PIC X(11) VALUE "ALLOCATED.".
011800     05  WK-DTL-AMOUNT           PIC Z,ZZZ,ZZ9.99.
011900     05  FILLER                  PIC X(38) VALUE SPACES.
012000
012100 01  WK-CON-TRL-LINE.
012200     05  FILLER                  PIC X(20) VALUE
012300         "  CONSUMER TOTAL...".
012400     05  WK-TRL-CON-TOTAL        PIC Z,ZZZ,ZZ9.99.
012500     05  FILLER                  PIC X(10) VALUE " DEMAND..".
012600     05  WK-TRL-CON-DEMAND       PIC Z,ZZZ,ZZ9.99.
012700     05  FILLER                  PIC X(12) VALUE " FULFIL PCT".
012800     05  WK-TRL-CON-PCT          PIC ZZ9.99.
012900     05  FILLER                  PIC X(01) VALUE "%".
013000     05  FILLER                  PIC X(31) VALUE SPACES.
013100
013200* REPORT HEADER LINES - SOURCE REPORT
013300 01  WK-SRC-HDR-LINE.
013400     05  FILLER                  PIC X(13) VALUE "SOURCE ID..".
013500     05  WK-HDR-SRC-ID           PIC X(30).
013600     05  FILLER                  PIC X(01) VALUE SPACES.
013700     05  WK-HDR-SRC-TYPE         PIC X(11).
013800     05  FILLER                  PIC X(11) VALUE "CAPACITY..".
013900     05  WK-HDR-SRC-CAPACITY     PIC Z,ZZZ,ZZ9.99.
014000     05  FILLER                  PIC X(35) VALUE SPACES.
014100
014200 01  WK-SRC-DTL-LINE.
014300     05  FILLER                  PIC X(22) VALUE
014400         "     TO CONSUMER....".
014500     05  WK-DTL-CON-ID           PIC X(30).
014600     05  FILLER                  PIC X(11) VALUE "PRIORITY..".
014700     05  WK-DTL-CON-PRIORITY     PIC ZZ9.
014800     05  FILLER                  PIC X(10) VALUE " ALLOC...".
014900     05  WK-DTL2-AMOUNT          PIC Z,ZZZ,ZZ9.99.
015000     05  FILLER                  PIC X(37) VALUE SPACES.
015100
015200 01  WK-SRC-TRL-LINE.
015300     05  FILLER                  PIC X(20) VALUE
015400         "  SOURCE TOTAL....".
015500     05  WK-TRL-SRC-TOTAL        PIC Z,ZZZ,ZZ9.99.
015600     05  FILLER                  PIC X(11) VALUE " CAPACITY.".
015700     05  WK-TRL-SRC-CAPACITY     PIC Z,ZZZ,ZZ9.99.
015800     05  FILLER                  PIC X(10) VALUE " UTIL PCT".
015900     05  WK-TRL-SRC-PCT          PIC ZZ9.99.
016000     05  FILLER                  PIC X(01) VALUE "%".
016100     05  FILLER                  PIC X(31) VALUE SPACES.
016200
016300* REPORT HEADER LINES - FINAL STATISTICS
016400 01  WK-STATS-LINE-1.
016500     05  FILLER                  PIC X(30) VALUE
016600         "EVENTS PROCESSED..........".
016700     05  WK-STATS-EVENTS         PIC ZZZ,ZZ9.
016800     05  FILLER                  PIC X(96) VALUE SPACES.
016900
017000 01  WK-STATS-LINE-2.
017100     05  FILLER                  PIC X(30) VALUE
017200         "SUCCESSFUL REALLOCATIONS...".
017300     05  WK-STATS-REALLOC        PIC ZZZ,ZZ9.
017400     05  FILLER                  PIC X(96) VALUE SPACES.
017500
017600 01  WK-TITLE-LINE-1             PIC X(132) VALUE
017700     "GRIDSMART - ALLOCATION BY CONSUMER".
017800 01  WK-TITLE-LINE-2             PIC X(132) VALUE
017900     "GRIDSMART - ALLOCATION BY SOURCE".
018000 01  WK-TITLE-LINE-3             PIC X(132) VALUE
018100     "GRIDSMART - FINAL RUN STATISTICS".
018200 01  WK-BLANK-LINE                PIC X(132) VALUE SPACES.
018300
018400********************
018500 LINKAGE SECTION.
018600********************
018700 01  LK-C-RETURN-CODE            PIC X(02).
018800     88  LK-C-RPT-OK                        VALUE "OK".
018900
019000 01  LK-N-EVENTS-PROCESSED        PIC S9(7)  COMP.
019100 01  LK-N-SUCCESSFUL-REALLOC      PIC S9(7)  COMP.
019200
019300 01  GRSRC-TABLE.
019400     05  GRSRC-T-COUNT               PIC S9(7)  COMP.
019500     05  GRSRC-ENTRY OCCURS 500 TIMES
019600                     INDEXED BY GRSRC-IDX.
019700         COPY GRSRC REPLACING ==GRSRC-== BY ==GRSRC-T-==.
019800
019900 01  GRCON-TABLE.
020000     05  GRCON-T-COUNT               PIC S9(7)  COMP.
020100     05  GRCON-ENTRY OCCURS 2000 TIMES
020200                     INDEXED BY GRCON-IDX.
020300         COPY GRCON REPLACING ==GRCON-== BY ==GRCON-T-==.
020400
020500     COPY GRALCLK.
020600 EJECT
020700***********************************************
020800 PROCEDURE DIVISION USING LK-C-RETURN-CODE
020900                           LK-N-EVENTS-PROCESSED
021000                           LK-N-SUCCESSFUL-REALLOC
021100                           GRSRC-TABLE
021200                           GRCON-TABLE.
021300***********************************************
021400 MAIN-MODULE.
021500     MOVE "OK" TO LK-C-RETURN-CODE.
021600     PERFORM A000-OPEN-REPORT-FILE
021700        THRU A099-OPEN-REPORT-FILE-EX.
021800     PERFORM B000-CONSUMER-REPORT
021900        THRU B999-CONSUMER-REPORT-EX.
022000     PERFORM C000-SOURCE-REPORT
022100        THRU C999-SOURCE-REPORT-EX.
022200     PERFORM D000-FINAL-STATISTICS
022300        THRU D999-FINAL-STATISTICS-EX.
022400     PERFORM Z000-CLOSE-REPORT-FILE
022500        THRU Z999-CLOSE-REPORT-FILE-EX.
022600     GOBACK.
022700
022800*----------------------------------------------------------------*
022900 A000-OPEN-REPORT-FILE.
023000*----------------------------------------------------------------*
023100     OPEN OUTPUT GRRPTOUT.
023200     IF NOT WK-C-SUCCESSFUL
023300         DISPLAY "GRSMRPT - OPEN FILE ERROR - GRRPTOUT"
023400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023500         GO TO Y900-ABNORMAL-TERMINATION
023600     END-IF.
023700*================================================================*
023800 A099-OPEN-REPORT-FILE-EX.
023900*================================================================*
024000     EXIT.
024100
024200*----------------------------------------------------------------*
024300* STEP - ALLOCATION-BY-CONSUMER.  ONE HEADER/DETAIL/TRAILER
024400* BLOCK PER CONSUMER, IN ROSTER-TABLE ORDER.  THE LEDGER IS RE-
024500* SCANNED (VIA CNT/GET) ONCE PER CONSUMER LOOKING FOR THAT
024600* CONSUMER'S ROWS - THE LEDGER IS SMALL ENOUGH THAT THIS DOES
024700* NOT WARRANT A SORTED WORK FILE.
024800*----------------------------------------------------------------*
024900 B000-CONSUMER-REPORT.
025000*----------------------------------------------------------------*
025100     MOVE WK-TITLE-LINE-1 TO GRRPT-LINE.
025200     WRITE GRRPT-LINE AFTER ADVANCING TOP-OF-FORM.
025300     MOVE WK-BLANK-LINE TO GRRPT-LINE.
025400     WRITE GRRPT-LINE.
025500     SET WK-C-ALOC-MODE-CNT TO TRUE.
025600     CALL WK-C-PGM-ALOC USING WK-C-ALOC-RECORD.
025700     MOVE WK-N-ALOC-COUNT TO WK-N-LEDGER-COUNT.
025800     PERFORM B100-ONE-CONSUMER-BLOCK
025900         VARYING GRCON-IDX FROM 1 BY 1
026000         UNTIL GRCON-IDX > GRCON-T-COUNT.
026100*================================================================*
026200 B999-CONSUMER-REPORT-EX.
026300*================================================================*
026400     EXIT.
026500
026600*----------------------------------------------------------------*
026700 B100-ONE-CONSUMER-BLOCK.
026800*----------------------------------------------------------------*
026900     MOVE GRCON-T-ID (GRCON-IDX)       TO WK-HDR-CON-ID.
027000     MOVE GRCON-T-PRIORITY (GRCON-IDX) TO WK-HDR-CON-PRIORITY.
027100     MOVE GRCON-T-DEMAND (GRCON-IDX)   TO WK-HDR-CON-DEMAND.
027200     MOVE WK-CON-HDR-LINE TO GRRPT-LINE.
027300     WRITE GRRPT-LINE.
027400     MOVE ZERO TO WK-N-CONSUMER-TOTAL.
027500     PERFORM B200-SCAN-LEDGER-FOR-CONSUMER
027600         VARYING WK-N-CTR-SUB FROM 1 BY 1
027700         UNTIL WK-N-CTR-SUB > WK-N-LEDGER-COUNT.
027800     PERFORM B300-CONSUMER-TRAILER
027900        THRU B399-CONSUMER-TRAILER-EX.
028000*================================================================*
028100 B199-ONE-CONSUMER-BLOCK-EX.
028200*================================================================*
028300     EXIT.
028400
028500*----------------------------------------------------------------*
028600 B200-SCAN-LEDGER-FOR-CONSUMER.
028700*----------------------------------------------------------------*
028800     MOVE WK-N-CTR-SUB TO WK-N-ALOC-INDEX.
028900     SET WK-C-ALOC-MODE-GET TO TRUE.
029000     CALL WK-C-PGM-ALOC USING WK-C-ALOC-RECORD.
029100     IF WK-C-ALOC-CONSUMER-ID = GRCON-T-ID (GRCON-IDX)
029200         PERFORM B210-CONSUMER-DETAIL-LINE
029300     END-IF.
029400*================================================================*
029500 B299-SCAN-LEDGER-FOR-CONSUMER-EX.
029600*================================================================*
029700     EXIT.
029800
029900*----------------------------------------------------------------*
030000 B210-CONSUMER-DETAIL-LINE.
030100*----------------------------------------------------------------*
030200     PERFORM B220-FIND-SOURCE-BY-ID
030300         THRU B229-FIND-SOURCE-BY-ID-EX.
030400     MOVE WK-C-ALOC-SOURCE-ID TO WK-DTL-SRC-ID.
030500     MOVE GRSRC-T-TYPE (GRSRC-IDX) TO WK-DTL-SRC-TYPE.
030600     MOVE WK-C-ALOC-AMOUNT TO WK-DTL-AMOUNT.
030700     MOVE WK-CON-DTL-LINE TO GRRPT-LINE.
030800     WRITE GRRPT-LINE.
030900     ADD WK-C-ALOC-AMOUNT TO WK-N-CONSUMER-TOTAL.
031000*================================================================*
031100 B219-CONSUMER-DETAIL-LINE-EX.
031200*================================================================*
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600 B220-FIND-SOURCE-BY-ID.
031700*----------------------------------------------------------------*
031800     SET WK-C-RPT-NOT-FOUND TO TRUE.
031900     SET GRSRC-IDX TO 1.
032000     SEARCH GRSRC-ENTRY
032100         AT END SET WK-C-RPT-NOT-FOUND TO TRUE
032200         WHEN GRSRC-T-ID (GRSRC-IDX) = WK-C-ALOC-SOURCE-ID
032300             SET WK-C-RPT-FOUND TO TRUE.
032400*================================================================*
032500 B229-FIND-SOURCE-BY-ID-EX.
032600*================================================================*
032700     EXIT.
032800
032900*----------------------------------------------------------------*
033000 B300-CONSUMER-TRAILER.
033100*----------------------------------------------------------------*
033200     MOVE WK-N-CONSUMER-TOTAL TO WK-TRL-CON-TOTAL.
033300     MOVE GRCON-T-DEMAND (GRCON-IDX) TO WK-TRL-CON-DEMAND.
033400     IF GRCON-T-DEMAND (GRCON-IDX) = ZERO
033500         MOVE ZERO TO WK-N-FULFIL-PCT
033600     ELSE
033700         COMPUTE WK-N-FULFIL-PCT ROUNDED =
033800             (WK-N-CONSUMER-TOTAL /
033900              GRCON-T-DEMAND (GRCON-IDX)) * 100
034000     END-IF.
034100     MOVE WK-N-FULFIL-PCT TO WK-TRL-CON-PCT.
034200     MOVE WK-CON-TRL-LINE TO GRRPT-LINE.
034300     WRITE GRRPT-LINE.
034400     MOVE WK-BLANK-LINE TO GRRPT-LINE.
034500     WRITE GRRPT-LINE.
034600*================================================================*
034700 B399-CONSUMER-TRAILER-EX.
034800*================================================================*
034900     EXIT.
035000
035100*----------------------------------------------------------------*
035200* STEP - ALLOCATION-BY-SOURCE.  SAME SCAN-THE-LEDGER APPROACH,
035300* OUTER LOOP OVER THE SOURCE ROSTER TABLE INSTEAD.
035400*----------------------------------------------------------------*
035500 C000-SOURCE-REPORT.
035600*----------------------------------------------------------------*
035700     MOVE WK-TITLE-LINE-2 TO GRRPT-LINE.
035800     WRITE GRRPT-LINE AFTER ADVANCING TOP-OF-FORM.
035900     MOVE WK-BLANK-LINE TO GRRPT-LINE.
036000     WRITE GRRPT-LINE.
036100     PERFORM C100-ONE-SOURCE-BLOCK
036200         VARYING GRSRC-IDX FROM 1 BY 1
036300         UNTIL GRSRC-IDX > GRSRC-T-COUNT.
036400*================================================================*
036500 C999-SOURCE-REPORT-EX.
036600*================================================================*
036700     EXIT.
036800
036900*----------------------------------------------------------------*
037000 C100-ONE-SOURCE-BLOCK.
037100*----------------------------------------------------------------*
037200     MOVE GRSRC-T-ID (GRSRC-IDX)        TO WK-HDR-SRC-ID.
037300     MOVE GRSRC-T-TYPE (GRSRC-IDX)      TO WK-HDR-SRC-TYPE.
037400     MOVE GRSRC-T-CAPACITY (GRSRC-IDX)  TO WK-HDR-SRC-CAPACITY.
037500     MOVE WK-SRC-HDR-LINE TO GRRPT-LINE.
037600     WRITE GRRPT-LINE.
037700     MOVE ZERO TO WK-N-SOURCE-TOTAL.
037800     PERFORM C200-SCAN-LEDGER-FOR-SOURCE
037900         VARYING WK-N-CTR-SUB FROM 1 BY 1
038000         UNTIL WK-N-CTR-SUB > WK-N-LEDGER-COUNT.
038100     PERFORM C300-SOURCE-TRAILER
038200        THRU C399-SOURCE-TRAILER-EX.
038300*================================================================*
038400 C199-ONE-SOURCE-BLOCK-EX.
038500*================================================================*
038600     EXIT.
038700
038800*----------------------------------------------------------------*
038900 C200-SCAN-LEDGER-FOR-SOURCE.
039000*----------------------------------------------------------------*
039100     MOVE WK-N-CTR-SUB TO WK-N-ALOC-INDEX.
039200     SET WK-C-ALOC-MODE-GET TO TRUE.
039300     CALL WK-C-PGM-ALOC USING WK-C-ALOC-RECORD.
039400     IF WK-C-ALOC-SOURCE-ID = GRSRC-T-ID (GRSRC-IDX)
039500         PERFORM C210-SOURCE-DETAIL-LINE
039600     END-IF.
039700*================================================================*
039800 C299-SCAN-LEDGER-FOR-SOURCE-EX.
039900*================================================================*
040000     EXIT.
040100
040200*----------------------------------------------------------------*
040300 C210-SOURCE-DETAIL-LINE.
040400*----------------------------------------------------------------*
040500     PERFORM C220-FIND-CONSUMER-BY-ID
040600         THRU C229-FIND-CONSUMER-BY-ID-EX.
040700     MOVE WK-C-ALOC-CONSUMER-ID TO WK-DTL-CON-ID.
040800     MOVE GRCON-T-PRIORITY (GRCON-IDX) TO WK-DTL-CON-PRIORITY.
040900     MOVE WK-C-ALOC-AMOUNT TO WK-DTL2-AMOUNT.
041000     MOVE WK-SRC-DTL-LINE TO GRRPT-LINE.
041100     WRITE GRRPT-LINE.
041200     ADD WK-C-ALOC-AMOUNT TO WK-N-SOURCE-TOTAL.
041300*================================================================*
041400 C219-SOURCE-DETAIL-LINE-EX.
041500*================================================================*
041600     EXIT.
041700
041800*----------------------------------------------------------------*
041900 C220-FIND-CONSUMER-BY-ID.
042000*----------------------------------------------------------------*
042100     SET WK-C-RPT-NOT-FOUND TO TRUE.
042200     SET GRCON-IDX TO 1.
042300     SEARCH GRCON-ENTRY
042400         AT END SET WK-C-RPT-NOT-FOUND TO TRUE
042500         WHEN GRCON-T-ID (GRCON-IDX) = WK-C-ALOC-CONSUMER-ID
042600             SET WK-C-RPT-FOUND TO TRUE.
042700*================================================================*
042800 C229-FIND-CONSUMER-BY-ID-EX.
042900*================================================================*
043000     EXIT.
043100
043200*----------------------------------------------------------------*
043300 C300-SOURCE-TRAILER.
043400*----------------------------------------------------------------*
043500     MOVE WK-N-SOURCE-TOTAL TO WK-TRL-SRC-TOTAL.
043600     MOVE GRSRC-T-CAPACITY (GRSRC-IDX) TO WK-TRL-SRC-CAPACITY.
043700     IF GRSRC-T-CAPACITY (GRSRC-IDX) = ZERO
043800         MOVE ZERO TO WK-N-UTIL-PCT
043900     ELSE
044000         COMPUTE WK-N-UTIL-PCT ROUNDED =
044100             (WK-N-SOURCE-TOTAL /
044200              GRSRC-T-CAPACITY (GRSRC-IDX)) * 100
044300     END-IF.
044400     MOVE WK-N-UTIL-PCT TO WK-TRL-SRC-PCT.
044500     MOVE WK-SRC-TRL-LINE TO GRRPT-LINE.
044600     WRITE GRRPT-LINE.
044700     MOVE WK-BLANK-LINE TO GRRPT-LINE.
044800     WRITE GRRPT-LINE.
044900*================================================================*
045000 C399-SOURCE-TRAILER-EX.
045100*================================================================*
045200     EXIT.
045300
045400*----------------------------------------------------------------*
045500* STEP - FINAL STATISTICS - ONE SUMMARY BLOCK PRINTED ONCE.
045600*----------------------------------------------------------------*
045700 D000-FINAL-STATISTICS.
045800*----------------------------------------------------------------*
045900     MOVE WK-TITLE-LINE-3 TO GRRPT-LINE.
046000     WRITE GRRPT-LINE AFTER ADVANCING TOP-OF-FORM.
046100     MOVE WK-BLANK-LINE TO GRRPT-LINE.
046200     WRITE GRRPT-LINE.
046300     MOVE LK-N-EVENTS-PROCESSED TO WK-STATS-EVENTS.
046400     MOVE WK-STATS-LINE-1 TO GRRPT-LINE.
046500     WRITE GRRPT-LINE.
046600     MOVE LK-N-SUCCESSFUL-REALLOC TO WK-STATS-REALLOC.
046700     MOVE WK-STATS-LINE-2 TO GRRPT-LINE.
046800     WRITE GRRPT-LINE.
046900*================================================================*
047000 D999-FINAL-STATISTICS-EX.
047100*================================================================*
047200     EXIT.
047300
047400*----------------------------------------------------------------*
047500 Z000-CLOSE-REPORT-FILE.
047600*----------------------------------------------------------------*
047700     CLOSE GRRPTOUT.
047800* GS0075 - UPSI SWITCH 0 ON TRACES THE RUN BY HAND.
047900     IF U0-ON
048000         MOVE LK-N-EVENTS-PROCESSED TO WK-N-RPT-EVENTS-DISP-VAL
048100         DISPLAY "GRSMRPT - EVENTS X      "
048200             WK-C-RPT-EVENTS-DISP-X
048300         DISPLAY "GRSMRPT - COUNTERS X    " WK-C-RPT-COUNTERS-X
048400         DISPLAY "GRSMRPT - FOUND SW X    "
048500             WK-C-RPT-FOUND-SW-X
048600     END-IF.
048700*================================================================*
048800 Z999-CLOSE-REPORT-FILE-EX.
048900*================================================================*
049000     EXIT.
049100*----------------------------------------------------------------*
049200 Y900-ABNORMAL-TERMINATION.
049300*----------------------------------------------------------------*
049400* GS0095 - GRRPTOUT COULD NOT BE OPENED - NO REPORT PARAGRAPH IS
049500* SAFE TO RUN, SO GIVE UP ON THE WHOLE STEP.
049600     MOVE "NF" TO LK-C-RETURN-CODE.
049700     GOBACK.
