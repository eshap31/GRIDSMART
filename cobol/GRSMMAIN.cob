000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRSMMAIN.
000500 AUTHOR.         R D HAAS.
000600 INSTALLATION.   GRIDSMART SYSTEMS - BATCH APPLICATIONS.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  BATCH ORCHESTRATOR FOR THE GRIDSMART ENERGY
001200*               ALLOCATION SYSTEM.  DRIVES THE FULL NIGHTLY RUN
001300*               END TO END - LOAD THE SOURCE AND CONSUMER
001400*               ROSTERS, RUN THE GLOBAL (MAX-FLOW) ALLOCATION,
001500*               DRAIN THE GRID EVENT FILE THROUGH THE DYNAMIC
001600*               REALLOCATION MANAGER, AND PRINT THE ALLOCATION
001700*               REPORTS.  THIS IS THE ONLY PROGRAM IN THE SUITE
001800*               INVOKED DIRECTLY BY JCL - EVERY OTHER GRSM*
001900*               MODULE IS REACHED BY CALL FROM HERE.
002000*NOTE        :  RUN CONTINUES PAST A NON-FATAL RETURN CODE FROM
002100*               ANY STEP SO THE REPORTS STILL PRINT WHATEVER
002200*               STATE THE TABLES ARE IN - OPERATIONS REVIEWS THE
002300*               SYSOUT FOR WARNING LINES AFTER EVERY RUN.
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* GS0025  RDH  11/03/1991 - INITIAL VERSION - LOAD/ALLOCATE/PRINT
002800*----------------------------------------------------------------*
002900* GS0062  BKO  20/02/2004 - GS-131 ADD EVENT LOOP STEP BETWEEN
003000*                           GLOBAL ALLOCATION AND REPORT PRINTING
003100*                           FOR DYNAMIC SOURCE-FAILURE HANDLING
003200*----------------------------------------------------------------*
003300* Y2K031  RDH  28/09/1998 - YEAR 2000 REVIEW - NO DATE ARITHMETIC
003400*                           IN THIS PROGRAM, NO CHANGE REQUIRED
003500*----------------------------------------------------------------*
003600* GS0077  MPT  25/10/2006 - GS-131 CARRY EVENTS-PROCESSED AND
003700*                           SUCCESSFUL-REALLOC COUNTS THROUGH TO
003800*                           GRSMRPT FOR THE FINAL STATISTICS BLOCK
003900*----------------------------------------------------------------*
004000* GS0081  LNT  03/03/2009 - GS-166 LOG A WARNING LINE (RATHER THAN
004100*                           ABORTING THE RUN) WHEN A STEP RETURNS
004200*                           OTHER THAN "OK" - OPERATIONS WOULD
004300*                           RATHER SEE PARTIAL REPORTS THAN NONE
004400*----------------------------------------------------------------*
004500* GS0092  MPT  07/04/2011 - GS-147 ADD STEP TO DUMP THE ALLOCATION
004600*                           LEDGER TO GRALCOUT - CALLED ONCE AFTER
004700*                           THE GLOBAL ALLOCATION STEP AND AGAIN
004800*                           AFTER THE EVENT LOOP SO THE FILE ON
004900*                           DISK ALWAYS REFLECTS THE FINAL STATE
005000*----------------------------------------------------------------*
005100* GS0097  MPT  21/06/2011 - GS-152 COUNT HOW MANY STEPS RETURNED
005200*                           OTHER THAN "OK" AND REPORT THE COUNT
005300*                           IN THE END-OF-JOB MESSAGE, NOT JUST A
005400*                           YES/NO SWITCH
005500*----------------------------------------------------------------*
005600 EJECT
005700**********************
005800 ENVIRONMENT DIVISION.
005900**********************
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-AS400.
006200 OBJECT-COMPUTER. IBM-AS400.
006300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006400         UPSI-0 IS UPSI-SWITCH-0
006500             ON  STATUS IS U0-ON
006600             OFF STATUS IS U0-OFF.
006700
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                  PIC X(24) VALUE
007200     "** PROGRAM GRSMMAIN   **".
007300
007400* ---------------- PROGRAM WORKING STORAGE -----------------*
007500     COPY GRCOM.
007600
007700 01  WK-C-MAIN-RETURN-CD          PIC X(02).
007800     88  WK-C-MAIN-OK                       VALUE "OK".
007900
008000 01  WK-N-MAIN-COUNTERS.
008100     05  WK-N-EVENTS-PROCESSED       PIC S9(7) COMP VALUE ZERO.
008200     05  WK-N-SUCCESSFUL-REALLOC     PIC S9(7) COMP VALUE ZERO.
008300* GS0077 - RAW BYTE VIEW OF THE TWO RUN COUNTERS ABOVE, KEPT FOR
008400* THE END-OF-JOB HAND TRACE WHEN UPSI SWITCH 0 IS ON.
008500 01  WK-N-MAIN-COUNTERS-R REDEFINES WK-N-MAIN-COUNTERS.
008600     05  WK-C-MAIN-COUNTERS-X        PIC X(08).
008700
008800 01  WK-C-MAIN-STEP-SWITCHES.
008900     05  WK-C-STEP-FAILED-SW      PIC X(01) VALUE "N".
009000         88  WK-C-STEP-FAILED             VALUE "Y".
009100         88  WK-C-STEP-OK-SW               VALUE "N".
009200 01  WK-C-MAIN-STEP-SWITCHES-R
009300         REDEFINES WK-C-MAIN-STEP-SWITCHES.
009400     05  WK-C-STEP-FAILED-SW-X    PIC X(01).
009500
009600* GS0097 - COUNTS HOW MANY OF THE STEPS BELOW CAME BACK OTHER THAN
009700* "OK" THIS RUN, FOR THE END-OF-JOB WARNING MESSAGE IN Z000.
009800 77  WK-N-MAIN-STEP-FAIL-COUNT    PIC S9(1) COMP VALUE ZERO.
009900 01  WK-N-MAIN-FAIL-COUNT-DISPLAY.
010000     05  WK-N-MAIN-FAIL-COUNT-DISP-VAL PIC S9(1) COMP VALUE ZERO.
010100 01  WK-N-MAIN-FAIL-COUNT-DISPLAY-R
010200         REDEFINES WK-N-MAIN-FAIL-COUNT-DISPLAY.
010300     05  WK-C-MAIN-FAIL-COUNT-X       PIC X(01).
010400* GS0077 - EDITED VIEW OF THE COMBINED ROSTER SIZE (SOURCES PLUS
010500* CONSUMERS) FOR THE UPSI-0 TRACE DISPLAY BELOW.
010600 01  WK-N-MAIN-ROSTER-DISPLAY.
010700     05  WK-N-MAIN-ROSTER-DISP-VAL   PIC S9(7) COMP VALUE ZERO.
010800 01  WK-N-MAIN-ROSTER-DISPLAY-R
010900         REDEFINES WK-N-MAIN-ROSTER-DISPLAY.
011000     05  WK-C-MAIN-ROSTER-DISP-X     PIC X(04).
011100
011200 01  GRSRC-TABLE.
011300     05  GRSRC-T-COUNT               PIC S9(7)  COMP.
011400     05  GRSRC-ENTRY OCCURS 500 TIMES
011500                     INDEXED BY GRSRC-IDX.
011600         COPY GRSRC REPLACING ==GRSRC-== BY ==GRSRC-T-==.
011700
011800 01  GRCON-TABLE.
011900     05  GRCON-T-COUNT               PIC S9(7)  COMP.
012000     05  GRCON-ENTRY OCCURS 2000 TIMES
012100                     INDEXED BY GRCON-IDX.
012200         COPY GRCON REPLACING ==GRCON-== BY ==GRCON-T-==.
012300
012400* GS0092 - PARAMETER RECORD FOR THE CALL TO GRSMALOC'S WRT MODE
012500* BELOW (STEP A250).  THIS PROGRAM ONLY EVER SETS THE MODE FIELD.
012600     COPY GRALCLK.
012700
012800 EJECT
012900***********************
013000 PROCEDURE DIVISION.
013100***********************
013200 MAIN-MODULE.
013300     MOVE "OK" TO WK-C-MAIN-RETURN-CD.
013400     MOVE ZERO TO WK-N-MAIN-STEP-FAIL-COUNT.
013500     MOVE ZERO TO GRSRC-T-COUNT.
013600     MOVE ZERO TO GRCON-T-COUNT.
013700     PERFORM A000-LOAD-ROSTERS-ROUTINE
013800        THRU A099-LOAD-ROSTERS-ROUTINE-EX.
013900     PERFORM A100-BUILD-FULL-GRAPH-ROUTINE
014000        THRU A199-BUILD-FULL-GRAPH-ROUTINE-EX.
014100     PERFORM A200-RUN-GLOBAL-ALLOCATION-ROUTINE
014200        THRU A299-RUN-GLOBAL-ALLOCATION-ROUTINE-EX.
014300     PERFORM A250-WRITE-ALLOCATION-FILE-ROUTINE
014400        THRU A259-WRITE-ALLOCATION-FILE-ROUTINE-EX.
014500     PERFORM A300-INIT-DYNAMIC-REALLOC-ROUTINE
014600        THRU A399-INIT-DYNAMIC-REALLOC-ROUTINE-EX.
014700     PERFORM A400-RUN-EVENT-LOOP-ROUTINE
014800        THRU A499-RUN-EVENT-LOOP-ROUTINE-EX.
014900     PERFORM A250-WRITE-ALLOCATION-FILE-ROUTINE
015000        THRU A259-WRITE-ALLOCATION-FILE-ROUTINE-EX.
015100     PERFORM A500-PRINT-REPORTS-ROUTINE
015200        THRU A599-PRINT-REPORTS-ROUTINE-EX.
015300     PERFORM Z000-END-PROGRAM-ROUTINE
015400        THRU Z999-END-PROGRAM-ROUTINE-EX.
015500     GOBACK.
015600
015700*----------------------------------------------------------------*
015800* STEP A - LOAD THE SOURCE AND CONSUMER ROSTERS INTO THE IN-
015900* MEMORY TABLES SHARED BY EVERY SUBSEQUENT STEP.
016000*----------------------------------------------------------------*
016100 A000-LOAD-ROSTERS-ROUTINE.
016200*----------------------------------------------------------------*
016300     CALL WK-C-PGM-LOAD USING WK-C-MAIN-RETURN-CD
016400                               GRSRC-TABLE
016500                               GRCON-TABLE.
016600     IF NOT WK-C-MAIN-OK
016700         SET WK-C-STEP-FAILED TO TRUE
016800         ADD 1 TO WK-N-MAIN-STEP-FAIL-COUNT
016900         DISPLAY "GRSMMAIN - WARNING - LOAD STEP RETURNED "
017000             WK-C-MAIN-RETURN-CD
017100     END-IF.
017200*================================================================*
017300 A099-LOAD-ROSTERS-ROUTINE-EX.
017400*================================================================*
017500     EXIT.
017600
017700*----------------------------------------------------------------*
017800* STEP A100 - THE SOURCE-CONSUMER FLOW GRAPH IS NOT MATERIALIZED
017900* AS ITS OWN TABLE - GRSMGALO BUILDS IT INTERNALLY FROM THE TWO
018000* ROSTER TABLES EVERY TIME IT RUNS.  THIS STEP EXISTS SO THE JOB
018100* LOG SHOWS A DISTINCT CHECKPOINT BETWEEN LOADING AND ALLOCATING,
018200* MATCHING THE OPERATIONS RUNBOOK'S STEP NUMBERING.
018300*----------------------------------------------------------------*
018400 A100-BUILD-FULL-GRAPH-ROUTINE.
018500*----------------------------------------------------------------*
018600     COMPUTE WK-N-MAIN-ROSTER-DISP-VAL =
018700             GRSRC-T-COUNT + GRCON-T-COUNT.
018800     DISPLAY "GRSMMAIN - ROSTER NODES LOADED "
018900         WK-C-MAIN-ROSTER-DISP-X.
019000*================================================================*
019100 A199-BUILD-FULL-GRAPH-ROUTINE-EX.
019200*================================================================*
019300     EXIT.
019400
019500*----------------------------------------------------------------*
019600* STEP B - RUN THE GLOBAL MAX-FLOW ALLOCATION ACROSS THE WHOLE
019700* ROSTER AND MATERIALIZE THE RESULT INTO THE ALLOCATION LEDGER.
019800*----------------------------------------------------------------*
019900 A200-RUN-GLOBAL-ALLOCATION-ROUTINE.
020000*----------------------------------------------------------------*
020100     CALL WK-C-PGM-GALO USING WK-C-MAIN-RETURN-CD
020200                               GRSRC-TABLE
020300                               GRCON-TABLE.
020400     IF NOT WK-C-MAIN-OK
020500         SET WK-C-STEP-FAILED TO TRUE
020600         ADD 1 TO WK-N-MAIN-STEP-FAIL-COUNT
020700         DISPLAY "GRSMMAIN - WARNING - GLOBAL ALLOC RETURNED "
020800             WK-C-MAIN-RETURN-CD
020900     END-IF.
021000*================================================================*
021100 A299-RUN-GLOBAL-ALLOCATION-ROUTINE-EX.
021200*================================================================*
021300     EXIT.
021400
021500*----------------------------------------------------------------*
021600* GS0092 - DUMP THE ALLOCATION LEDGER TO GRALCOUT.  CALLED HERE
021700* WITH THE POST-GLOBAL-ALLOCATION STATE, AND AGAIN AFTER THE
021800* EVENT LOOP (STEP A400) SO THE FILE ON DISK ENDS UP HOLDING THE
021900* FINAL, POST-REALLOCATION STATE - THE SECOND WRITE SIMPLY
022000* REPLACES THE FIRST.
022100*----------------------------------------------------------------*
022200 A250-WRITE-ALLOCATION-FILE-ROUTINE.
022300*----------------------------------------------------------------*
022400     SET WK-C-ALOC-MODE-WRT TO TRUE.
022500     CALL WK-C-PGM-ALOC USING WK-C-ALOC-RECORD.
022600     IF NOT WK-C-ALOC-OK
022700         SET WK-C-STEP-FAILED TO TRUE
022800         ADD 1 TO WK-N-MAIN-STEP-FAIL-COUNT
022900         DISPLAY "GRSMMAIN - WARNING - ALLOC FILE WRITE RETURNED "
023000             WK-C-ALOC-RETURN-CD
023100     END-IF.
023200*================================================================*
023300 A259-WRITE-ALLOCATION-FILE-ROUTINE-EX.
023400*================================================================*
023500     EXIT.
023600
023700*----------------------------------------------------------------*
023800* STEP C - RESET THE RUN COUNTERS THE EVENT LOOP RETURNS SO THE
023900* FINAL STATISTICS REPORT REFLECTS ONLY THIS RUN.
024000*----------------------------------------------------------------*
024100 A300-INIT-DYNAMIC-REALLOC-ROUTINE.
024200*----------------------------------------------------------------*
024300     MOVE ZERO TO WK-N-EVENTS-PROCESSED.
024400     MOVE ZERO TO WK-N-SUCCESSFUL-REALLOC.
024500*================================================================*
024600 A399-INIT-DYNAMIC-REALLOC-ROUTINE-EX.
024700*================================================================*
024800     EXIT.
024900
025000*----------------------------------------------------------------*
025100* STEP D - DRAIN THE GRID EVENT FILE THROUGH THE DYNAMIC
025200* REALLOCATION MANAGER.
025300*----------------------------------------------------------------*
025400 A400-RUN-EVENT-LOOP-ROUTINE.
025500*----------------------------------------------------------------*
025600     CALL WK-C-PGM-DYN USING WK-C-MAIN-RETURN-CD
025700                              WK-N-EVENTS-PROCESSED
025800                              WK-N-SUCCESSFUL-REALLOC
025900                              GRSRC-TABLE
026000                              GRCON-TABLE.
026100     IF NOT WK-C-MAIN-OK
026200         SET WK-C-STEP-FAILED TO TRUE
026300         ADD 1 TO WK-N-MAIN-STEP-FAIL-COUNT
026400         DISPLAY "GRSMMAIN - WARNING - EVENT LOOP RETURNED "
026500             WK-C-MAIN-RETURN-CD
026600     END-IF.
026700*================================================================*
026800 A499-RUN-EVENT-LOOP-ROUTINE-EX.
026900*================================================================*
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300* STEP E - PRINT THE ALLOCATION-BY-CONSUMER AND ALLOCATION-BY-
027400* SOURCE REPORTS PLUS THE FINAL STATISTICS BLOCK.
027500*----------------------------------------------------------------*
027600 A500-PRINT-REPORTS-ROUTINE.
027700*----------------------------------------------------------------*
027800     CALL WK-C-PGM-RPT USING WK-C-MAIN-RETURN-CD
027900                              WK-N-EVENTS-PROCESSED
028000                              WK-N-SUCCESSFUL-REALLOC
028100                              GRSRC-TABLE
028200                              GRCON-TABLE.
028300     IF NOT WK-C-MAIN-OK
028400         SET WK-C-STEP-FAILED TO TRUE
028500         ADD 1 TO WK-N-MAIN-STEP-FAIL-COUNT
028600         DISPLAY "GRSMMAIN - WARNING - REPORT STEP RETURNED "
028700             WK-C-MAIN-RETURN-CD
028800     END-IF.
028900*================================================================*
029000 A599-PRINT-REPORTS-ROUTINE-EX.
029100*================================================================*
029200     EXIT.
029300
029400*----------------------------------------------------------------*
029500 Z000-END-PROGRAM-ROUTINE.
029600*----------------------------------------------------------------*
029700* GS0077 - UPSI SWITCH 0 ON TRACES THE WHOLE RUN BY HAND.
029800     IF U0-ON
029900         DISPLAY "GRSMMAIN - EVENTS/REALLOC X  "
030000             WK-C-MAIN-COUNTERS-X
030100         DISPLAY "GRSMMAIN - ROSTER NODES X    "
030200             WK-C-MAIN-ROSTER-DISP-X
030300         DISPLAY "GRSMMAIN - STEP FAILED SW X  "
030400             WK-C-STEP-FAILED-SW-X
030500     END-IF.
030600     IF WK-C-STEP-FAILED
030700         MOVE WK-N-MAIN-STEP-FAIL-COUNT TO
030800             WK-N-MAIN-FAIL-COUNT-DISP-VAL
030900         DISPLAY "GRSMMAIN - RUN COMPLETED WITH WARNINGS - "
031000             WK-C-MAIN-FAIL-COUNT-X " STEP(S) FAILED"
031100     ELSE
031200         DISPLAY "GRSMMAIN - RUN COMPLETED NORMALLY"
031300     END-IF.
031400*================================================================*
031500 Z999-END-PROGRAM-ROUTINE-EX.
031600*================================================================*
031700     EXIT.
