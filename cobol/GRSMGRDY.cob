000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRSMGRDY.
000500 AUTHOR.         L N TAY.
000600 INSTALLATION.   GRIDSMART SYSTEMS - BATCH APPLICATIONS.
000700 DATE-WRITTEN.   18 JUN 2001.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE IS THE GREEDY REALLOCATOR.  IT IS
001200*               HANDED A LIST OF CONSUMERS (BY INDEX INTO THE
001300*               CALLER'S ENERGY-CONSUMER TABLE) AND, FOR EACH
001400*               ONE IN TURN (HIGHEST PRIORITY FIRST, THEN LARGER
001500*               REMAINING DEMAND FIRST), DRAWS DOWN THE MOST-
001600*               AVAILABLE ACTIVE SOURCE UNTIL THE CONSUMER IS
001700*               SATISFIED OR NO SOURCE HAS ANYTHING LEFT.  USED
001800*               BY GRSMDYN AFTER A SOURCE FAILURE.
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* GS0013  LNT  20/06/2001 - INITIAL VERSION
002300*---------------------------------------------------------------*
002400* Y2K028  RDH  25/09/1998 - YEAR 2000 REVIEW - NO DATE FIELDS
002500*                           PROCESSED BY THIS ROUTINE, NO CHANGE
002600*---------------------------------------------------------------*
002700* GS0073  BKO  12/10/2006 - GS-131 RETURN SATISFIED-CONSUMER
002800*                           COUNT TO CALLER SO GRSMDYN CAN TRACK
002900*                           SUCCESSFUL-REALLOCATION STATISTICS
003000*---------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003900         UPSI-0 IS UPSI-SWITCH-0
004000             ON  STATUS IS U0-ON
004100             OFF STATUS IS U0-OFF.
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600*************************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                  PIC X(24) VALUE
005000     "** PROGRAM GRSMGRDY  **".
005100
005200* ---------------- PROGRAM WORKING STORAGE -----------------*
005300     COPY GRCOM.
005400
005500 01  WK-N-GRDY-SUBSCRIPTS.
005600     05  WK-N-QUEUE-SUB               PIC S9(7) COMP VALUE ZERO.
005700     05  WK-N-SRC-SUB                 PIC S9(7) COMP VALUE ZERO.
005800     05  WK-N-BEST-SUB                PIC S9(7) COMP VALUE ZERO.
005900* GS0073 - RAW BYTE VIEW OF THE THREE WORKING SUBSCRIPTS ABOVE,
006000* KEPT FOR THE UPSI-0 HAND TRACE ONLY.
006100 01  WK-N-GRDY-SUBSCRIPTS-R
006200         REDEFINES WK-N-GRDY-SUBSCRIPTS.
006300     05  WK-C-GRDY-SUBSCRIPTS-X       PIC X(12).
006400
006500 77  WK-N-DRAW-AMOUNT             PIC S9(7)V99 VALUE ZERO.
006600 77  WK-N-BEST-AVAILABLE          PIC S9(7)V99 VALUE ZERO.
006700 77  WK-N-REMAINING-NEED          PIC S9(7)V99 VALUE ZERO.
006800
006900 01  WK-C-GRDY-SWITCHES.
007000     05  WK-C-BEST-FOUND-SW        PIC X(01).
007100         88  WK-C-BEST-FOUND               VALUE "Y".
007200         88  WK-C-BEST-NOT-FOUND            VALUE "N".
007300 01  WK-C-GRDY-SWITCHES-R REDEFINES WK-C-GRDY-SWITCHES.
007400     05  WK-C-GRDY-FOUND-SW-X      PIC X(01).
007500
007600* GS0073 - EDITED VIEW OF THE SATISFIED-CONSUMER COUNT FOR THE
007700* UPSI-0 TRACE DISPLAY IN MAIN-MODULE.
007800 01  WK-N-GRDY-SATISFIED-DISPLAY.
007900     05  WK-N-GRDY-SAT-DISPLAY-VAL PIC S9(7) COMP VALUE ZERO.
008000 01  WK-N-GRDY-SATISFIED-DISPLAY-R
008100         REDEFINES WK-N-GRDY-SATISFIED-DISPLAY.
008200     05  WK-C-GRDY-SAT-DISPLAY-X   PIC X(04).
008300
008400* PRIORITY QUEUE OF CONSUMER-TABLE SUBSCRIPTS THIS INVOCATION IS
008500* TO RESOLVE, BUILT BY B100 FROM THE CALLER'S TARGET LIST.  A
008600* SIMPLE SELECTION SORT IS USED (LK-N-TARGET-COUNT IS SMALL -
008700* ONE SOURCE FAILURE'S WORTH OF ORPHANED CONSUMERS).
008800 01  WK-QUEUE-TABLE.
008900     05  WK-N-QUEUE-COUNT          PIC S9(5)  COMP.
009000     05  WK-QUEUE-ENTRY OCCURS 2000 TIMES
009100                        INDEXED BY WK-QUEUE-IDX.
009200         10  WK-QUEUE-CON-SUB      PIC S9(7) COMP.
009300
009400********************
009500 LINKAGE SECTION.
009600********************
009700 01  LK-C-RETURN-CODE            PIC X(02).
009800     88  LK-C-GRDY-OK                       VALUE "OK".
009900
010000 01  LK-N-SATISFIED-COUNT        PIC S9(7)  COMP.
010100
010200 01  LK-N-TARGET-TABLE.
010300     05  LK-N-TARGET-COUNT          PIC S9(5)  COMP.
010400     05  LK-N-TARGET-ENTRY OCCURS 2000 TIMES
010500                        INDEXED BY LK-N-TARGET-IDX.
010600         10  LK-N-TARGET-CON-SUB    PIC S9(7) COMP.
010700
010800 01  GRSRC-TABLE.
010900     05  GRSRC-T-COUNT               PIC S9(7)  COMP.
011000     05  GRSRC-ENTRY OCCURS 500 TIMES
011100                     INDEXED BY GRSRC-IDX.
011200         COPY GRSRC REPLACING ==GRSRC-== BY ==GRSRC-T-==.
011300
011400 01  GRCON-TABLE.
011500     05  GRCON-T-COUNT               PIC S9(7)  COMP.
011600     05  GRCON-ENTRY OCCURS 2000 TIMES
011700                     INDEXED BY GRCON-IDX.
011800         COPY GRCON REPLACING ==GRCON-== BY ==GRCON-T-==.
011900
012000     COPY GRALCLK.
012100 EJECT
012200***********************************************
012300 PROCEDURE DIVISION USING LK-C-RETURN-CODE
012400                           LK-N-SATISFIED-COUNT
012500                           LK-N-TARGET-TABLE
012600                           GRSRC-TABLE
012700                           GRCON-TABLE.
012800***********************************************
012900 MAIN-MODULE.
013000     MOVE "OK" TO LK-C-RETURN-CODE.
013100     MOVE ZERO TO LK-N-SATISFIED-COUNT.
013200     PERFORM B100-BUILD-CONSUMER-QUEUE
013300        THRU B199-BUILD-CONSUMER-QUEUE-EX.
013400     PERFORM B300-DRAW-FROM-SOURCES
013500        THRU B399-DRAW-FROM-SOURCES-EX
013600         VARYING WK-QUEUE-IDX FROM 1 BY 1
013700         UNTIL WK-QUEUE-IDX > WK-N-QUEUE-COUNT.
013800* GS0073 - UPSI SWITCH 0 ON TRACES THE RESULT BY HAND.
013900     IF U0-ON
014000         MOVE LK-N-SATISFIED-COUNT TO WK-N-GRDY-SAT-DISPLAY-VAL
014100         DISPLAY "GRSMGRDY - SATISFIED X  "
014200             WK-C-GRDY-SAT-DISPLAY-X
014300         DISPLAY "GRSMGRDY - SUBSCRIPTS X " WK-C-GRDY-SUBSCRIPTS-X
014400         DISPLAY "GRSMGRDY - FOUND SW X   " WK-C-GRDY-FOUND-SW-X
014500     END-IF.
014600     GOBACK.
014700
014800*----------------------------------------------------------------*
014900* STEP 1 - LOAD THE CALLER'S TARGET LIST INTO A LOCAL QUEUE
015000* ORDERED BY (PRIORITY ASCENDING, REMAINING-DEMAND DESCENDING),
015100* SELECTION-SORT STYLE (THE LIST IS SHORT - ONE FAILED SOURCE'S
015200* WORTH OF ORPHANED CONSUMERS).
015300*----------------------------------------------------------------*
015400 B100-BUILD-CONSUMER-QUEUE.
015500*----------------------------------------------------------------*
015600     MOVE LK-N-TARGET-COUNT TO WK-N-QUEUE-COUNT.
015700     PERFORM B110-COPY-ONE-TARGET
015800         VARYING LK-N-TARGET-IDX FROM 1 BY 1
015900         UNTIL LK-N-TARGET-IDX > LK-N-TARGET-COUNT.
016000     PERFORM B120-SELECTION-SORT-PASS
016100         VARYING WK-N-QUEUE-SUB FROM 1 BY 1
016200         UNTIL WK-N-QUEUE-SUB > WK-N-QUEUE-COUNT.
016300*================================================================*
016400 B199-BUILD-CONSUMER-QUEUE-EX.
016500*================================================================*
016600     EXIT.
016700
016800*----------------------------------------------------------------*
016900 B110-COPY-ONE-TARGET.
017000*----------------------------------------------------------------*
017100     SET WK-QUEUE-IDX TO LK-N-TARGET-IDX.
017200     MOVE LK-N-TARGET-CON-SUB (LK-N-TARGET-IDX)
017300         TO WK-QUEUE-CON-SUB (WK-QUEUE-IDX).
017400*================================================================*
017500 B119-COPY-ONE-TARGET-EX.
017600*================================================================*
017700     EXIT.
017800
017900*----------------------------------------------------------------*
018000 B120-SELECTION-SORT-PASS.
018100*----------------------------------------------------------------*
018200     MOVE WK-N-QUEUE-SUB TO WK-N-BEST-SUB.
018300     PERFORM B130-COMPARE-CANDIDATE
018400         VARYING WK-QUEUE-IDX FROM WK-N-QUEUE-SUB BY 1
018500         UNTIL WK-QUEUE-IDX > WK-N-QUEUE-COUNT.
018600     IF WK-N-BEST-SUB NOT = WK-N-QUEUE-SUB
018700         PERFORM B140-SWAP-QUEUE-ROWS
018800     END-IF.
018900*================================================================*
019000 B129-SELECTION-SORT-PASS-EX.
019100*================================================================*
019200     EXIT.
019300
019400*----------------------------------------------------------------*
019500 B130-COMPARE-CANDIDATE.
019600*----------------------------------------------------------------*
019700     SET GRCON-IDX TO WK-QUEUE-CON-SUB (WK-QUEUE-IDX).
019800     MOVE GRCON-T-PRIORITY (GRCON-IDX) TO WK-N-SRC-SUB.
019900     COMPUTE WK-N-DRAW-AMOUNT =
020000         GRCON-T-DEMAND (GRCON-IDX) -
020100         GRCON-T-ALLOCATED-ENERGY (GRCON-IDX).
020200     SET GRCON-IDX TO WK-QUEUE-CON-SUB (WK-N-BEST-SUB).
020300     IF WK-N-SRC-SUB < GRCON-T-PRIORITY (GRCON-IDX)
020400         SET WK-N-BEST-SUB TO WK-QUEUE-IDX
020500     ELSE
020600         IF WK-N-SRC-SUB = GRCON-T-PRIORITY (GRCON-IDX)
020700             COMPUTE WK-N-BEST-AVAILABLE =
020800                 GRCON-T-DEMAND (GRCON-IDX) -
020900                 GRCON-T-ALLOCATED-ENERGY (GRCON-IDX)
021000             IF WK-N-DRAW-AMOUNT > WK-N-BEST-AVAILABLE
021100                 SET WK-N-BEST-SUB TO WK-QUEUE-IDX
021200             END-IF
021300         END-IF
021400     END-IF.
021500*================================================================*
021600 B139-COMPARE-CANDIDATE-EX.
021700*================================================================*
021800     EXIT.
021900
022000*----------------------------------------------------------------*
022100 B140-SWAP-QUEUE-ROWS.
022200*----------------------------------------------------------------*
022300     SET WK-QUEUE-IDX TO WK-N-BEST-SUB.
022400     MOVE WK-QUEUE-CON-SUB (WK-QUEUE-IDX) TO WK-N-SRC-SUB.
022500     SET WK-QUEUE-IDX TO WK-N-QUEUE-SUB.
022600     MOVE WK-QUEUE-CON-SUB (WK-QUEUE-IDX) TO
022700         WK-QUEUE-CON-SUB (WK-N-BEST-SUB).
022800     SET WK-QUEUE-IDX TO WK-N-BEST-SUB.
022900     MOVE WK-N-SRC-SUB TO WK-QUEUE-CON-SUB (WK-QUEUE-IDX).
023000*================================================================*
023100 B149-SWAP-QUEUE-ROWS-EX.
023200*================================================================*
023300     EXIT.
023400
023500*----------------------------------------------------------------*
023600* STEP 2/3/4 - RESOLVE ONE CONSUMER FROM THE QUEUE.  b) BUILD
023700* THE SOURCE AVAILABILITY LIST FRESH EACH TIME (AVAILABLE ENERGY
023800* CHANGES AS EARLIER CONSUMERS IN THE QUEUE DRAW IT DOWN).
023900*----------------------------------------------------------------*
024000 B300-DRAW-FROM-SOURCES.
024100*----------------------------------------------------------------*
024200     SET GRCON-IDX TO WK-QUEUE-CON-SUB (WK-QUEUE-IDX).
024300     COMPUTE WK-N-REMAINING-NEED =
024400         GRCON-T-DEMAND (GRCON-IDX) -
024500         GRCON-T-ALLOCATED-ENERGY (GRCON-IDX).
024600     IF WK-N-REMAINING-NEED > ZERO
024700         PERFORM B310-DRAW-ONE-SOURCE
024800             UNTIL WK-N-REMAINING-NEED <= ZERO
024900             OR WK-C-BEST-NOT-FOUND
025000     END-IF.
025100     PERFORM B320-CHECK-SATISFIED.
025200*================================================================*
025300 B399-DRAW-FROM-SOURCES-EX.
025400*================================================================*
025500     EXIT.
025600
025700*----------------------------------------------------------------*
025800* FIND THE ACTIVE SOURCE WITH THE MOST AVAILABLE ENERGY, DRAW
025900* MIN(AVAILABLE, NEEDED) FROM IT, AND POST THE RESULT VIA
026000* GRSMALOC (ADD MODE) - THIS UPDATES BOTH TABLES IN LOCK-STEP.
026100*----------------------------------------------------------------*
026200 B310-DRAW-ONE-SOURCE.
026300*----------------------------------------------------------------*
026400     SET WK-C-BEST-NOT-FOUND TO TRUE.
026500     MOVE ZERO TO WK-N-BEST-AVAILABLE.
026600     PERFORM B330-TEST-ONE-SOURCE
026700         VARYING GRSRC-IDX FROM 1 BY 1
026800         UNTIL GRSRC-IDX > GRSRC-T-COUNT.
026900     IF WK-C-BEST-FOUND
027000         SET GRSRC-IDX TO WK-N-BEST-SUB
027100         IF WK-N-BEST-AVAILABLE < WK-N-REMAINING-NEED
027200             MOVE WK-N-BEST-AVAILABLE TO WK-N-DRAW-AMOUNT
027300         ELSE
027400             MOVE WK-N-REMAINING-NEED TO WK-N-DRAW-AMOUNT
027500         END-IF
027600         SET WK-C-ALOC-MODE-ADD TO TRUE
027700         MOVE GRSRC-T-ID (GRSRC-IDX) TO WK-C-ALOC-SOURCE-ID
027800         MOVE GRCON-T-ID (GRCON-IDX) TO WK-C-ALOC-CONSUMER-ID
027900         MOVE WK-N-DRAW-AMOUNT TO WK-C-ALOC-AMOUNT
028000         CALL WK-C-PGM-ALOC USING WK-C-ALOC-RECORD
028100         ADD WK-N-DRAW-AMOUNT TO GRSRC-T-CURRENT-LOAD (GRSRC-IDX)
028200         ADD WK-N-DRAW-AMOUNT
028300             TO GRCON-T-ALLOCATED-ENERGY (GRCON-IDX)
028400         SUBTRACT WK-N-DRAW-AMOUNT FROM WK-N-REMAINING-NEED
028500     END-IF.
028600*================================================================*
028700 B319-DRAW-ONE-SOURCE-EX.
028800*================================================================*
028900     EXIT.
029000
029100*----------------------------------------------------------------*
029200 B330-TEST-ONE-SOURCE.
029300*----------------------------------------------------------------*
029400     IF GRSRC-T-ACTIVE (GRSRC-IDX)
029500         COMPUTE WK-N-DRAW-AMOUNT =
029600             GRSRC-T-CAPACITY (GRSRC-IDX) -
029700             GRSRC-T-CURRENT-LOAD (GRSRC-IDX)
029800         IF WK-N-DRAW-AMOUNT > ZERO
029900            AND WK-N-DRAW-AMOUNT > WK-N-BEST-AVAILABLE
030000             MOVE WK-N-DRAW-AMOUNT TO WK-N-BEST-AVAILABLE
030100             SET WK-N-BEST-SUB TO GRSRC-IDX
030200             SET WK-C-BEST-FOUND TO TRUE
030300         END-IF
030400     END-IF.
030500*================================================================*
030600 B339-TEST-ONE-SOURCE-EX.
030700*================================================================*
030800     EXIT.
030900
031000*----------------------------------------------------------------*
031100* STEP 3D/EPSILON RULE - A CONSUMER IS FULLY SATISFIED WHEN THE
031200* REMAINING DEMAND IS WITHIN EPSILON OF ZERO.
031300*----------------------------------------------------------------*
031400 B320-CHECK-SATISFIED.
031500*----------------------------------------------------------------*
031600     IF WK-N-REMAINING-NEED < WK-C-EPSILON
031700        AND WK-N-REMAINING-NEED > (ZERO - WK-C-EPSILON)
031800         ADD 1 TO LK-N-SATISFIED-COUNT
031900     END-IF.
032000*================================================================*
032100 B329-CHECK-SATISFIED-EX.
032200*================================================================*
032300     EXIT.
