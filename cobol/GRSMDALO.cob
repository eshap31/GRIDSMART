000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRSMDALO.
000500 AUTHOR.         B K ONG.
000600 INSTALLATION.   GRIDSMART SYSTEMS - BATCH APPLICATIONS.
000700 DATE-WRITTEN.   28 JUN 1996.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE IS THE SELECTIVE DEALLOCATOR.
001200*               CALLED INDEPENDENTLY (NOT AS PART OF THE NORMAL
001300*               BATCH FLOW) TO FREE ENERGY FOR ONE NAMED HIGH-
001400*               PRIORITY CONSUMER BY STRIPPING IT FROM LOWER-
001500*               PRIORITY CONSUMERS ON FULLY-LOADED SOURCES,
001600*               BOUNDED BY A 15% SYSTEM-WIDE DISTURBANCE BUDGET.
001700*NOTE        :  TICKET GS-118 - GRID PLANNING WANTED A MANUAL
001800*               OVERRIDE TOOL FOR PRIORITY DISPUTES THAT DOES
001900*               NOT WAIT FOR THE NEXT SOURCE FAILURE.
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* GS0018  BKO  28/06/1996 - INITIAL VERSION
002400*---------------------------------------------------------------*
002500* Y2K019  RDH  23/09/1998 - YEAR 2000 REVIEW - NO DATE FIELDS
002600*                           PROCESSED BY THIS ROUTINE, NO CHANGE
002700*---------------------------------------------------------------*
002800* GS0074  MPT  13/10/2006 - GS-131 REWORK CANDIDATE SORT TO USE
002900*                           THE PRIORITY-DIFFERENCE FIELD RATHER
003000*                           THAN RAW PRIORITY, PER GRID PLANNING
003100*                           CLARIFICATION ON TIE-BREAKING
003200*---------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004100         UPSI-0 IS UPSI-SWITCH-0
004200             ON  STATUS IS U0-ON
004300             OFF STATUS IS U0-OFF.
004400 EJECT
004500***************
004600 DATA DIVISION.
004700***************
004800*************************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                  PIC X(24) VALUE
005200     "** PROGRAM GRSMDALO  **".
005300
005400* ---------------- PROGRAM WORKING STORAGE -----------------*
005500     COPY GRCOM.
005600
005700 01  WK-N-DALO-SUBSCRIPTS.
005800     05  WK-N-SRC-SUB                 PIC S9(7) COMP VALUE ZERO.
005900     05  WK-N-CON-SUB                 PIC S9(7) COMP VALUE ZERO.
006000     05  WK-N-CAND-SUB                PIC S9(7) COMP VALUE ZERO.
006100     05  WK-N-CAND-IDX-2              PIC S9(7) COMP VALUE ZERO.
006200     05  WK-N-BEST-SUB                PIC S9(7) COMP VALUE ZERO.
006300* GS0074 - RAW BYTE VIEW OF THE FIVE WORKING SUBSCRIPTS ABOVE,
006400* KEPT FOR THE UPSI-0 HAND TRACE IN MAIN-MODULE.
006500 01  WK-N-DALO-SUBSCRIPTS-R
006600         REDEFINES WK-N-DALO-SUBSCRIPTS.
006700     05  WK-C-DALO-SUBSCRIPTS-X       PIC X(20).
006800
006900 77  WK-N-SWAP-DIFF               PIC 9(03)    VALUE ZERO.
007000 77  WK-N-TAKE-AMOUNT             PIC S9(7)V99 VALUE ZERO.
007100 77  WK-N-AVAILABLE               PIC S9(7)V99 VALUE ZERO.
007200
007300 01  WK-C-DALO-SWITCHES.
007400     05  WK-C-BEST-FOUND-SW        PIC X(01).
007500         88  WK-C-BEST-FOUND               VALUE "Y".
007600         88  WK-C-BEST-NOT-FOUND            VALUE "N".
007700     05  WK-C-STOP-TAKE-SW         PIC X(01).
007800         88  WK-C-STOP-TAKING              VALUE "Y".
007900         88  WK-C-KEEP-TAKING               VALUE "N".
008000 01  WK-C-DALO-SWITCHES-R REDEFINES WK-C-DALO-SWITCHES.
008100     05  WK-C-DALO-SWITCHES-X      PIC X(02).
008200
008300* GS0074 - EDITED VIEW OF THE ENERGY DEALLOCATED FOR THE UPSI-0
008400* TRACE DISPLAY IN MAIN-MODULE.
008500 01  WK-N-DALO-DEALLOC-DISPLAY.
008600     05  WK-N-DALO-DEALLOC-DISP-VAL   PIC S9(7)V99 VALUE ZERO.
008700 01  WK-N-DALO-DEALLOC-DISPLAY-R
008800         REDEFINES WK-N-DALO-DEALLOC-DISPLAY.
008900     05  WK-C-DALO-DEALLOC-DISP-X     PIC X(10).
009000
009100 77  WK-N-TAKE-THIS               PIC S9(7)V99 VALUE ZERO.
009200 77  WK-N-BUDGET-LEFT             PIC S9(7)V99 VALUE ZERO.
009300 77  WK-N-NEED-LEFT               PIC S9(7)V99 VALUE ZERO.
009400
009500* CANDIDATE TABLE - ONE ROW PER (SOURCE, LOWER-PRIORITY-CONSUMER)
009600* PAIR ELIGIBLE TO BE STRIPPED, BUILT BY B100, SORTED BY B200.
009700 01  WK-CAND-TABLE.
009800     05  WK-N-CAND-COUNT           PIC S9(5)  COMP.
009900     05  WK-CAND-ENTRY OCCURS 2000 TIMES
010000                        INDEXED BY WK-CAND-IDX WK-CAND-IDX-2.
010100         10  WK-CAND-SOURCE-SUB     PIC S9(7) COMP.
010200         10  WK-CAND-CONSUMER-SUB   PIC S9(7) COMP.
010300         10  WK-CAND-PRIORITY-DIFF  PIC 9(03).
010400         10  WK-CAND-AMOUNT         PIC S9(7)V99.
010500
010600* HOLD AREA FOR THE SELECTION-SORT ROW SWAP IN B230.
010700 01  WK-CAND-HOLD-ENTRY.
010800     05  WK-CAND-HOLD-SOURCE-SUB    PIC S9(7) COMP.
010900     05  WK-CAND-HOLD-CONSUMER-SUB  PIC S9(7) COMP.
011000     05  WK-CAND-HOLD-PRIORITY-DIFF PIC 9(03).
011100     05  WK-CAND-HOLD-AMOUNT        PIC S9(7)V99.
011200
011300********************
011400 LINKAGE SECTION.
011500********************
011600 01  LK-C-RETURN-CODE            PIC X(02).
011700     88  LK-C-DALO-OK                       VALUE "OK".
011800
011900 01  LK-N-HIGH-CONSUMER-SUB       PIC S9(7)  COMP.
012000 01  LK-N-ENERGY-NEEDED           PIC S9(7)V99.
012100 01  LK-N-ENERGY-DEALLOCATED      PIC S9(7)V99.
012200
012300 01  GRSRC-TABLE.
012400     05  GRSRC-T-COUNT               PIC S9(7)  COMP.
012500     05  GRSRC-ENTRY OCCURS 500 TIMES
012600                     INDEXED BY GRSRC-IDX.
012700         COPY GRSRC REPLACING ==GRSRC-== BY ==GRSRC-T-==.
012800
012900 01  GRCON-TABLE.
013000     05  GRCON-T-COUNT               PIC S9(7)  COMP.
013100     05  GRCON-ENTRY OCCURS 2000 TIMES
013200                     INDEXED BY GRCON-IDX.
013300         COPY GRCON REPLACING ==GRCON-== BY ==GRCON-T-==.
013400
013500     COPY GRALCLK.
013600 EJECT
013700***********************************************
013800 PROCEDURE DIVISION USING LK-C-RETURN-CODE
013900                           LK-N-HIGH-CONSUMER-SUB
014000                           LK-N-ENERGY-NEEDED
014100                           LK-N-ENERGY-DEALLOCATED
014200                           GRSRC-TABLE
014300                           GRCON-TABLE.
014400***********************************************
014500 MAIN-MODULE.
014600     MOVE "OK" TO LK-C-RETURN-CODE.
014700     MOVE ZERO TO LK-N-ENERGY-DEALLOCATED.
014800     PERFORM B050-COMPUTE-DISTURBANCE-BUDGET
014900        THRU B059-COMPUTE-DISTURBANCE-BUDGET-EX.
015000     PERFORM B100-SCAN-SATURATED-SOURCES
015100        THRU B199-SCAN-SATURATED-SOURCES-EX.
015200     PERFORM B200-SORT-CANDIDATES
015300        THRU B299-SORT-CANDIDATES-EX.
015400     PERFORM B300-TAKE-FROM-CANDIDATES
015500        THRU B399-TAKE-FROM-CANDIDATES-EX.
015600* GS0074 - UPSI SWITCH 0 ON TRACES THE RESULT BY HAND.
015700     IF U0-ON
015800         MOVE LK-N-ENERGY-DEALLOCATED
015900             TO WK-N-DALO-DEALLOC-DISP-VAL
016000         DISPLAY "GRSMDALO - DEALLOC X    "
016100             WK-C-DALO-DEALLOC-DISP-X
016200         DISPLAY "GRSMDALO - SUBSCRIPTS X "
016300             WK-C-DALO-SUBSCRIPTS-X
016400         DISPLAY "GRSMDALO - SWITCHES X   " WK-C-DALO-SWITCHES-X
016500     END-IF.
016600     GOBACK.
016700
016800*----------------------------------------------------------------*
016900* STEP 4 - DISTURBANCE BUDGET = 15% OF TOTAL ALLOCATED ENERGY
017000* ACROSS EVERY CONSUMER IN THE SYSTEM AT THE TIME OF THE CALL.
017100*----------------------------------------------------------------*
017200 B050-COMPUTE-DISTURBANCE-BUDGET.
017300*----------------------------------------------------------------*
017400     MOVE ZERO TO WK-N-AVAILABLE.
017500     PERFORM B060-ADD-ONE-CONSUMER-TOTAL
017600         VARYING GRCON-IDX FROM 1 BY 1
017700         UNTIL GRCON-IDX > GRCON-T-COUNT.
017800     COMPUTE WK-N-TAKE-AMOUNT ROUNDED =
017900         WK-N-AVAILABLE * WK-C-DISTURB-PCT.
018000*================================================================*
018100 B059-COMPUTE-DISTURBANCE-BUDGET-EX.
018200*================================================================*
018300     EXIT.
018400
018500*----------------------------------------------------------------*
018600 B060-ADD-ONE-CONSUMER-TOTAL.
018700*----------------------------------------------------------------*
018800     ADD GRCON-T-ALLOCATED-ENERGY (GRCON-IDX) TO WK-N-AVAILABLE.
018900*================================================================*
019000 B069-ADD-ONE-CONSUMER-TOTAL-EX.
019100*================================================================*
019200     EXIT.
019300
019400*----------------------------------------------------------------*
019500* STEP 1/2 - EVERY FULLY-LOADED (AVAILABLE-ENERGY = ZERO) ACTIVE
019600* SOURCE IS SCANNED FOR CONSUMERS STRICTLY LOWER-PRIORITY THAN
019700* THE REQUESTING CONSUMER; EACH SUCH PAIR IS A CANDIDATE ROW.
019800*----------------------------------------------------------------*
019900 B100-SCAN-SATURATED-SOURCES.
020000*----------------------------------------------------------------*
020100     MOVE ZERO TO WK-N-CAND-COUNT.
020200     PERFORM B110-SCAN-ONE-SOURCE
020300         VARYING GRSRC-IDX FROM 1 BY 1
020400         UNTIL GRSRC-IDX > GRSRC-T-COUNT.
020500*================================================================*
020600 B199-SCAN-SATURATED-SOURCES-EX.
020700*================================================================*
020800     EXIT.
020900
021000*----------------------------------------------------------------*
021100 B110-SCAN-ONE-SOURCE.
021200*----------------------------------------------------------------*
021300     IF GRSRC-T-ACTIVE (GRSRC-IDX)
021400         COMPUTE WK-N-AVAILABLE =
021500             GRSRC-T-CAPACITY (GRSRC-IDX) -
021600             GRSRC-T-CURRENT-LOAD (GRSRC-IDX)
021700         IF WK-N-AVAILABLE = ZERO
021800             PERFORM B120-SCAN-CONSUMERS-ON-SOURCE
021900                 VARYING GRCON-IDX FROM 1 BY 1
022000                 UNTIL GRCON-IDX > GRCON-T-COUNT
022100         END-IF
022200     END-IF.
022300*================================================================*
022400 B119-SCAN-ONE-SOURCE-EX.
022500*================================================================*
022600     EXIT.
022700
022800*----------------------------------------------------------------*
022900 B120-SCAN-CONSUMERS-ON-SOURCE.
023000*----------------------------------------------------------------*
023100     IF GRCON-IDX NOT = LK-N-HIGH-CONSUMER-SUB
023200         MOVE GRCON-IDX TO WK-N-CON-SUB
023300         SET WK-C-ALOC-MODE-QRY TO TRUE
023400         MOVE GRSRC-T-ID (GRSRC-IDX) TO WK-C-ALOC-SOURCE-ID
023500         MOVE GRCON-T-ID (GRCON-IDX) TO WK-C-ALOC-CONSUMER-ID
023600         CALL WK-C-PGM-ALOC USING WK-C-ALOC-RECORD
023700         IF WK-C-ALOC-OK AND WK-C-ALOC-AMOUNT > ZERO
023800             PERFORM B130-TEST-LOWER-PRIORITY
023900         END-IF
024000     END-IF.
024100*================================================================*
024200 B129-SCAN-CONSUMERS-ON-SOURCE-EX.
024300*================================================================*
024400     EXIT.
024500
024600*----------------------------------------------------------------*
024700* GS0074 - COMPARE THE CANDIDATE'S PRIORITY AGAINST THE HIGH-
024800* PRIORITY CONSUMER'S; ONLY A STRICTLY-HIGHER (NUMERICALLY
024900* GREATER) PRIORITY VALUE QUALIFIES AS A DONOR.
025000*----------------------------------------------------------------*
025100 B130-TEST-LOWER-PRIORITY.
025200*----------------------------------------------------------------*
025300     SET GRCON-IDX TO LK-N-HIGH-CONSUMER-SUB.
025400     MOVE GRCON-T-PRIORITY (GRCON-IDX) TO WK-N-SWAP-DIFF.
025500     SET GRCON-IDX TO WK-N-CON-SUB.
025600     IF GRCON-T-PRIORITY (GRCON-IDX) > WK-N-SWAP-DIFF
025700         COMPUTE WK-N-SWAP-DIFF =
025800             GRCON-T-PRIORITY (GRCON-IDX) - WK-N-SWAP-DIFF
025900         PERFORM B140-ADD-CANDIDATE-ROW
026000     END-IF.
026100*================================================================*
026200 B139-TEST-LOWER-PRIORITY-EX.
026300*================================================================*
026400     EXIT.
026500
026600*----------------------------------------------------------------*
026700 B140-ADD-CANDIDATE-ROW.
026800*----------------------------------------------------------------*
026900     IF WK-N-CAND-COUNT < 2000
027000         ADD 1 TO WK-N-CAND-COUNT
027100         SET WK-CAND-IDX TO WK-N-CAND-COUNT
027200         SET WK-CAND-SOURCE-SUB (WK-CAND-IDX) TO GRSRC-IDX
027300         MOVE WK-N-CON-SUB TO WK-CAND-CONSUMER-SUB (WK-CAND-IDX)
027400         MOVE WK-N-SWAP-DIFF TO
027500             WK-CAND-PRIORITY-DIFF (WK-CAND-IDX)
027600         MOVE WK-C-ALOC-AMOUNT TO WK-CAND-AMOUNT (WK-CAND-IDX)
027700     END-IF.
027800*================================================================*
027900 B149-ADD-CANDIDATE-ROW-EX.
028000*================================================================*
028100     EXIT.
028200
028300*----------------------------------------------------------------*
028400* STEP 3 - CANDIDATES ARE ORDERED BY PRIORITY-DIFFERENCE
028500* DESCENDING (BIGGEST PRIORITY GAP FIRST) BY A CLASSIC SELECTION
028600* SORT - THE CANDIDATE TABLE IS NEVER LARGE ENOUGH TO JUSTIFY THE
028700* SORT VERB FOR THIS ONE-OFF MANUAL-OVERRIDE ROUTINE.
028800*----------------------------------------------------------------*
028900 B200-SORT-CANDIDATES.
029000*----------------------------------------------------------------*
029100     IF WK-N-CAND-COUNT > 1
029200         PERFORM B210-SORT-ONE-PASS
029300             VARYING WK-N-CAND-SUB FROM 1 BY 1
029400             UNTIL WK-N-CAND-SUB >= WK-N-CAND-COUNT
029500     END-IF.
029600*================================================================*
029700 B299-SORT-CANDIDATES-EX.
029800*================================================================*
029900     EXIT.
030000
030100*----------------------------------------------------------------*
030200 B210-SORT-ONE-PASS.
030300*----------------------------------------------------------------*
030400     MOVE WK-N-CAND-SUB TO WK-N-BEST-SUB.
030500     PERFORM B220-TEST-ONE-CANDIDATE
030600         VARYING WK-N-CAND-IDX-2 FROM WK-N-CAND-SUB BY 1
030700         UNTIL WK-N-CAND-IDX-2 > WK-N-CAND-COUNT.
030800     IF WK-N-BEST-SUB NOT = WK-N-CAND-SUB
030900         PERFORM B230-SWAP-CANDIDATE-ROWS
031000     END-IF.
031100*================================================================*
031200 B219-SORT-ONE-PASS-EX.
031300*================================================================*
031400     EXIT.
031500
031600*----------------------------------------------------------------*
031700 B220-TEST-ONE-CANDIDATE.
031800*----------------------------------------------------------------*
031900     SET WK-CAND-IDX TO WK-N-CAND-IDX-2.
032000     SET WK-CAND-IDX-2 TO WK-N-BEST-SUB.
032100     IF WK-CAND-PRIORITY-DIFF (WK-CAND-IDX) >
032200        WK-CAND-PRIORITY-DIFF (WK-CAND-IDX-2)
032300         MOVE WK-N-CAND-IDX-2 TO WK-N-BEST-SUB
032400     END-IF.
032500*================================================================*
032600 B229-TEST-ONE-CANDIDATE-EX.
032700*================================================================*
032800     EXIT.
032900
033000*----------------------------------------------------------------*
033100 B230-SWAP-CANDIDATE-ROWS.
033200*----------------------------------------------------------------*
033300     SET WK-CAND-IDX TO WK-N-CAND-SUB.
033400     SET WK-CAND-IDX-2 TO WK-N-BEST-SUB.
033500     MOVE WK-CAND-ENTRY (WK-CAND-IDX)   TO WK-CAND-HOLD-ENTRY.
033600     MOVE WK-CAND-ENTRY (WK-CAND-IDX-2)
033700         TO WK-CAND-ENTRY (WK-CAND-IDX).
033800     MOVE WK-CAND-HOLD-ENTRY
033900         TO WK-CAND-ENTRY (WK-CAND-IDX-2).
034000*================================================================*
034100 B239-SWAP-CANDIDATE-ROWS-EX.
034200*================================================================*
034300     EXIT.
034400
034500*----------------------------------------------------------------*
034600* STEP 5/6 - WALK THE SORTED CANDIDATE LIST, TAKING THE LESSER
034700* OF THE CANDIDATE'S OWN ALLOCATION, THE REMAINING DISTURBANCE
034800* BUDGET AND THE REMAINING ENERGY STILL NEEDED, UNTIL EITHER THE
034900* NEED IS SATISFIED, THE BUDGET IS EXHAUSTED OR THE LIST IS
035000* EXHAUSTED.
035100*----------------------------------------------------------------*
035200 B300-TAKE-FROM-CANDIDATES.
035300*----------------------------------------------------------------*
035400     SET WK-C-KEEP-TAKING TO TRUE.
035500     IF WK-N-CAND-COUNT > ZERO
035600         PERFORM B310-TEST-STOP-CONDITION
035700             THRU B319-TEST-STOP-CONDITION-EX
035800             VARYING WK-N-CAND-SUB FROM 1 BY 1
035900             UNTIL WK-N-CAND-SUB > WK-N-CAND-COUNT
036000                 OR WK-C-STOP-TAKING
036100     END-IF.
036200*================================================================*
036300 B399-TAKE-FROM-CANDIDATES-EX.
036400*================================================================*
036500     EXIT.
036600
036700*----------------------------------------------------------------*
036800 B310-TEST-STOP-CONDITION.
036900*----------------------------------------------------------------*
037000     COMPUTE WK-N-BUDGET-LEFT =
037100         WK-N-TAKE-AMOUNT - LK-N-ENERGY-DEALLOCATED.
037200     COMPUTE WK-N-NEED-LEFT =
037300         LK-N-ENERGY-NEEDED - LK-N-ENERGY-DEALLOCATED.
037400     IF WK-N-BUDGET-LEFT <= ZERO OR WK-N-NEED-LEFT <= ZERO
037500         SET WK-C-STOP-TAKING TO TRUE
037600     ELSE
037700         PERFORM B320-TAKE-ONE-CANDIDATE
037800     END-IF.
037900*================================================================*
038000 B319-TEST-STOP-CONDITION-EX.
038100*================================================================*
038200     EXIT.
038300
038400*----------------------------------------------------------------*
038500 B320-TAKE-ONE-CANDIDATE.
038600*----------------------------------------------------------------*
038700     SET WK-CAND-IDX TO WK-N-CAND-SUB.
038800     MOVE WK-CAND-AMOUNT (WK-CAND-IDX) TO WK-N-TAKE-THIS.
038900     IF WK-N-BUDGET-LEFT < WK-N-TAKE-THIS
039000         MOVE WK-N-BUDGET-LEFT TO WK-N-TAKE-THIS
039100     END-IF.
039200     IF WK-N-NEED-LEFT < WK-N-TAKE-THIS
039300         MOVE WK-N-NEED-LEFT TO WK-N-TAKE-THIS
039400     END-IF.
039500     IF WK-N-TAKE-THIS > ZERO
039600         SET GRSRC-IDX TO WK-CAND-SOURCE-SUB (WK-CAND-IDX)
039700         SET GRCON-IDX TO WK-CAND-CONSUMER-SUB (WK-CAND-IDX)
039800         SET WK-C-ALOC-MODE-DEL TO TRUE
039900         MOVE GRSRC-T-ID (GRSRC-IDX) TO WK-C-ALOC-SOURCE-ID
040000         MOVE GRCON-T-ID (GRCON-IDX) TO WK-C-ALOC-CONSUMER-ID
040100         MOVE WK-N-TAKE-THIS TO WK-C-ALOC-AMOUNT
040200         CALL WK-C-PGM-ALOC USING WK-C-ALOC-RECORD
040300         SUBTRACT WK-N-TAKE-THIS FROM
040400             GRCON-T-ALLOCATED-ENERGY (GRCON-IDX)
040500         SUBTRACT WK-N-TAKE-THIS FROM
040600             GRSRC-T-CURRENT-LOAD (GRSRC-IDX)
040700         ADD WK-N-TAKE-THIS TO LK-N-ENERGY-DEALLOCATED
040800     END-IF.
040900*================================================================*
041000 B329-TAKE-ONE-CANDIDATE-EX.
041100*================================================================*
041200     EXIT.
