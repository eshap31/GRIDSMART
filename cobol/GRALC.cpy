000100* GRALC.cpybk
000200* ALLOCATION LINK RECORD - FIELD LAYOUT ONLY (SOURCE, CONSUMER,
000300* AMOUNT).  NEST UNDER A CALLER-SUPPLIED 01, OR COPY REPLACING
000400* IT INTO THE ALLOCATION-BOOKKEEPING OCCURS TABLE ENTRY.
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------- ------- ----------- -----------------------------------
001000* GS0004  RDH     06/03/1991  INITIAL VERSION - FLAT SOURCE/
001100*                             CONSUMER/AMOUNT OUTPUT RECORD
001200* GS0046  LNT     12/06/2001  RESTRUCTURE AS A NESTABLE FIELD
001300*                             LIST FOR REUSE IN THE ALLOCATION
001400*                             MANAGER TABLE (COPY REPLACING),
001500*                             TICKET GS-102
001600* GS0067  MPT     30/09/2006  ADD GRALC-KEY-VIEW REDEFINES FOR
001700*                             COMBINED-KEY DUPLICATE CHECKS
001800* GS0092  MPT     07/04/2011  LAYOUT ONCE AGAIN BACKS THE GRALCOUT
001900*                             SEQUENTIAL OUTPUT FILE (SEE GRSMALOC
002000*                             WRT MODE), FIRST TIME SINCE GS0046
002100*                             RETIRED THE FLAT OUTPUT FILE, GS-147
002200* GS0098  LNT     12/09/2011  GS-155 ALLOCATED-ENERGY RESTORED TO
002300*                             COMP-3, SAME DR-134 CLEANUP AS
002400*                             GRSRC.CPYBK; ALSO CORRECTED THE
002500*                             KEY-VIEW FILLER WIDTH, WHICH HAD
002600*                             BEEN ONE BYTE PAST THE END OF THE
002700*                             RECORD SINCE GS0067
002800* GS0099  MPT     19/09/2011  GS-156 LAST-UPDATE DATE/USER ADDED
002900*                             AHEAD OF THE REGIONAL ROSTER SPLIT
003000*                             PROJECT; FILLER SHRUNK TO MAKE ROOM
003100*----------------------------------------------------------------*
003200 05  GRALC-FIELDS.
003300     10  GRALC-SOURCE-ID              PIC X(30).
003400*                                     FK TO GRSRC-ID
003500     10  GRALC-CONSUMER-ID            PIC X(30).
003600*                                     FK TO GRCON-ID
003700     10  GRALC-ALLOCATED-ENERGY       PIC S9(7)V99 COMP-3.
003800*                                     FLOW FROM SOURCE TO
003900*                                     CONSUMER, KW
004000     10  GRALC-LAST-UPD-DATE          PIC 9(08).
004100*                                     CCYYMMDD - GS0099
004200     10  GRALC-LAST-UPD-USER          PIC X(04).
004300*                                     PROGRAMMER INITIALS OF LAST
004400*                                     MANUAL LEDGER FIX - GS0099
004500     10  FILLER                      PIC X(03).
004600 05  GRALC-KEY-VIEW REDEFINES GRALC-FIELDS.
004700     10  GRALC-COMBINED-KEY           PIC X(60).
004800     10  FILLER                      PIC X(20).
