000100* GRALCLK.cpybk
000200* LINKAGE PARAMETER AREA FOR GRSMALOC, THE ALLOCATION-LEDGER
000300* SUBPROGRAM.  CALLERS SET WK-C-ALOC-MODE AND THE KEY FIELDS,
000400* CALL GRSMALOC, AND TEST WK-C-ALOC-RETURN-CD ON RETURN.
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* MOD.#   INIT    DATE        DESCRIPTION
000900* ------- ------- ----------- -----------------------------------
001000* GS0008  RDH     08/03/1991  INITIAL VERSION - ADD/DEL/QRY MODES
001100* GS0049  LNT     15/06/2001  ADD CNT AND GET MODES SO GRSMRPT CAN
001200*                             ENUMERATE THE LEDGER WITHOUT ITS OWN
001300*                             COPY OF THE ALLOCATION TABLE
001400* GS0071  BKO     09/10/2006  ADD CLR MODE FOR RUN INITIALISATION
001500* GS0092  MPT     07/04/2011  GS-147 ADD WRT MODE (DUMP LEDGER TO
001600*                             GRALCOUT) AND FUL MODE (CONSUMER
001700*                             FULLY-ALLOCATED TEST) FOR GRSMMAIN
001800*                             AND THE DYNAMIC RE-ALLOCATION LOOP.
001900*                             DEMAND/FULLY-ALOC-SW TAKEN FROM
002000*                             FILLER.
002100* GS0098  LNT     12/09/2011  GS-155 ALOC-AMOUNT AND ALOC-DEMAND
002200*                             RESTORED TO COMP-3, SAME DR-134
002300*                             CLEANUP AS GRSRC/GRCON/GRALC/GRGEG.
002400*                             CALLERS COPY THIS BOOK VERBATIM SO
002500*                             THE LINKAGE STAYS IN STEP ACROSS
002600*                             GRSMALOC AND ALL ITS CALLERS.
002700*----------------------------------------------------------------*
002800 01  WK-C-ALOC-RECORD.
002900     05  WK-C-ALOC-MODE               PIC X(03).
003000         88  WK-C-ALOC-MODE-ADD               VALUE "ADD".
003100         88  WK-C-ALOC-MODE-DEL                VALUE "DEL".
003200         88  WK-C-ALOC-MODE-QRY                VALUE "QRY".
003300         88  WK-C-ALOC-MODE-CNT                VALUE "CNT".
003400         88  WK-C-ALOC-MODE-GET                VALUE "GET".
003500         88  WK-C-ALOC-MODE-CLR                VALUE "CLR".
003600         88  WK-C-ALOC-MODE-WRT                VALUE "WRT".
003700         88  WK-C-ALOC-MODE-FUL                VALUE "FUL".
003800     05  WK-C-ALOC-SOURCE-ID           PIC X(30).
003900     05  WK-C-ALOC-CONSUMER-ID         PIC X(30).
004000     05  WK-C-ALOC-AMOUNT              PIC S9(7)V99 COMP-3.
004100     05  WK-N-ALOC-INDEX               PIC S9(7)  COMP.
004200     05  WK-N-ALOC-COUNT               PIC S9(7)  COMP.
004300     05  WK-C-ALOC-RETURN-CD           PIC X(02).
004400         88  WK-C-ALOC-OK                      VALUE "OK".
004500         88  WK-C-ALOC-NOT-FOUND                VALUE "NF".
004600         88  WK-C-ALOC-TABLE-FULL                VALUE "TF".
004700     05  WK-C-ALOC-DEMAND              PIC S9(7)V99 COMP-3.
004800     05  WK-C-ALOC-FULLY-ALOC-SW       PIC X(01).
004900         88  WK-C-ALOC-FULLY-ALOCATED           VALUE "Y".
005000         88  WK-C-ALOC-NOT-FULLY-ALOCATED       VALUE "N".
