000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GRSMDYN.
000500 AUTHOR.         B K ONG.
000600 INSTALLATION.   GRIDSMART SYSTEMS - BATCH APPLICATIONS.
000700 DATE-WRITTEN.   05 SEP 1996.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE IS THE DYNAMIC REALLOCATION MANAGER.
001200*               AFTER THE GLOBAL ALLOCATION RUN, IT READS THE
001300*               GRID EVENT FILE ONE RECORD AT A TIME AND, FOR
001400*               EACH SOURCE-FAILURE EVENT, TEARS DOWN THE FAILED
001500*               SOURCE'S ALLOCATIONS AND CALLS THE GREEDY
001600*               REALLOCATOR (GRSMGRDY) TO RE-HOME THE ORPHANED
001700*               CONSUMERS AGAINST WHATEVER CAPACITY REMAINS.
001800*               OTHER EVENT TYPES ARE LOGGED BUT DO NOT CHANGE
001900*               THE ALLOCATION TABLES - PER GRID PLANNING, THEY
002000*               ARE PICKED UP BY THE NEXT SCHEDULED GLOBAL RUN.
002100*NOTE        :  THE EVENT FILE REPLACES THE ORIGINAL ON-LINE
002200*               SYSTEM'S TIMER-DRIVEN POLL - ONE RECORD READ PER
002300*               ITERATION OF THIS ROUTINE'S EVENT LOOP.
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* GS0020  BKO  05/09/1996 - INITIAL VERSION - SOURCE-FAILURE ONLY
002800*----------------------------------------------------------------*
002900* GS0061  BKO  16/02/2004 - GS-131 ADD STUB HANDLERS FOR SOURCE-
003000*                           ADDED, CONSUMER-ADDED, DEMAND-INCREASE
003100*                           AND DEMAND-DECREASE EVENT TYPES - LOG
003200*                           ONLY, NO TABLE CHANGE, PER GRID
003300*                           PLANNING DECISION GP-04
003400*----------------------------------------------------------------*
003500* Y2K023  RDH  24/09/1998 - YEAR 2000 REVIEW - GREVT-TIMESTAMP IS
003600*                           EPOCH MILLISECONDS, NOT A CALENDAR
003700*                           DATE FIELD - NO CHANGE REQUIRED
003800*----------------------------------------------------------------*
003900* GS0076  MPT  18/10/2006 - GS-131 COUNT SUCCESSFUL REALLOCATIONS
004000*                           RETURNED BY GRSMGRDY FOR THE FINAL
004100*                           STATISTICS REPORT
004200*----------------------------------------------------------------*
004300* GS0094  MPT  07/04/2011 - GS-147 GREVTIN OPEN-FAILURE CHECK NOW
004400*                           GOES TO Y900 DIRECTLY, MATCHING THE
004500*                           REST OF THE SUITE'S FILE-OPEN ERROR
004600*                           HANDLING, RATHER THAN PERFORMING IT
004700*                           AND FALLING BACK INTO THE OPEN SEQUENCE
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-AS400.
005500 OBJECT-COMPUTER. IBM-AS400.
005600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005700         UPSI-0 IS UPSI-SWITCH-0
005800             ON  STATUS IS U0-ON
005900             OFF STATUS IS U0-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT GREVTIN  ASSIGN TO GREVTIN
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WK-C-FILE-STATUS.
006600
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200***************
007300 FD  GREVTIN
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS GREVTIN-REC.
007600 01  GREVTIN-REC.
007700     COPY GREVT.
007800
007900*************************
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                  PIC X(24) VALUE
008300     "** PROGRAM GRSMDYN   **".
008400
008500* ---------------- PROGRAM WORKING STORAGE -----------------*
008600     COPY GRCOM.
008700
008800 01  WK-N-DYN-SUBSCRIPTS.
008900     05  WK-N-CON-SUB                 PIC S9(7) COMP VALUE ZERO.
009000* GS0076 - RAW BYTE VIEW OF THE WORKING SUBSCRIPT ABOVE, KEPT FOR
009100* THE UPSI-0 HAND TRACE AT END OF RUN.
009200 01  WK-N-DYN-SUBSCRIPTS-R
009300         REDEFINES WK-N-DYN-SUBSCRIPTS.
009400     05  WK-C-DYN-SUBSCRIPTS-X        PIC X(04).
009500
009600 01  WK-C-DYN-SWITCHES.
009700     05  WK-C-SRC-FOUND-SW         PIC X(01).
009800         88  WK-C-SRC-FOUND               VALUE "Y".
009900         88  WK-C-SRC-NOT-FOUND            VALUE "N".
010000 01  WK-C-DYN-SWITCHES-R REDEFINES WK-C-DYN-SWITCHES.
010100     05  WK-C-SRC-FOUND-SW-X       PIC X(01).
010200
010300* AFFECTED-CONSUMER TABLE - EVERY CONSUMER CARRYING AN
010400* ALLOCATION FROM THE FAILED SOURCE, BUILT BY C200 AND WALKED
010500* BY C300/C500.
010600 01  WK-AFFECT-TABLE.
010700     05  WK-N-AFFECT-COUNT          PIC S9(5)  COMP.
010800     05  WK-AFFECT-ENTRY OCCURS 2000 TIMES
010900                        INDEXED BY WK-AFFECT-IDX.
011000         10  WK-AFFECT-CONSUMER-SUB  PIC S9(7) COMP.
011100
011200* TARGET LIST HANDED TO GRSMGRDY - SAME LAYOUT AS ITS OWN
011300* LK-N-TARGET-TABLE LINKAGE PARAMETER.
011400 01  WK-TARGET-TABLE.
011500     05  WK-N-TARGET-COUNT          PIC S9(5)  COMP.
011600     05  WK-N-TARGET-ENTRY OCCURS 2000 TIMES
011700                        INDEXED BY WK-N-TARGET-IDX.
011800         10  WK-N-TARGET-CON-SUB    PIC S9(7) COMP.
011900
012000 77  WK-N-SATISFIED-COUNT         PIC S9(7)  COMP VALUE ZERO.
012100
012200* GS0076 - EDITED VIEW OF THE RUNNING SUCCESSFUL-REALLOCATION
012300* COUNT FOR THE UPSI-0 TRACE DISPLAY IN Z000.
012400 01  WK-N-DYN-REALLOC-DISPLAY.
012500     05  WK-N-DYN-REALLOC-DISP-VAL    PIC S9(7) COMP VALUE ZERO.
012600 01  WK-N-DYN-REALLOC-DISPLAY-R
012700         REDEFINES WK-N-DYN-REALLOC-DISPLAY.
012800     05  WK-C-DYN-REALLOC-DISP-X      PIC X(04).
012900
013000********************
013100 LINKAGE SECTION.
013200********************
013300 01  LK-C-RETURN-CODE            PIC X(02).
013400     88  LK-C-DYN-OK                        VALUE "OK".
013500
013600 01  LK-N-EVENTS-PROCESSED        PIC S9(7)  COMP.
013700 01  LK-N-SUCCESSFUL-REALLOC      PIC S9(7)  COMP.
013800
013900 01  GRSRC-TABLE.
014000     05  GRSRC-T-COUNT               PIC S9(7)  COMP.
014100     05  GRSRC-ENTRY OCCURS 500 TIMES
014200                     INDEXED BY GRSRC-IDX.
014300         COPY GRSRC REPLACING ==GRSRC-== BY ==GRSRC-T-==.
014400
014500 01  GRCON-TABLE.
014600     05  GRCON-T-COUNT               PIC S9(7)  COMP.
014700     05  GRCON-ENTRY OCCURS 2000 TIMES
014800                     INDEXED BY GRCON-IDX.
014900         COPY GRCON REPLACING ==GRCON-== BY ==GRCON-T-==.
015000
015100     COPY GRALCLK.
015200 EJECT
015300****************************************************
015400 PROCEDURE DIVISION USING LK-C-RETURN-CODE
015500                           LK-N-EVENTS-PROCESSED
015600                           LK-N-SUCCESSFUL-REALLOC
015700                           GRSRC-TABLE
015800                           GRCON-TABLE.
015900****************************************************
016000 MAIN-MODULE.
016100     MOVE "OK" TO LK-C-RETURN-CODE.
016200     MOVE ZERO TO LK-N-EVENTS-PROCESSED.
016300     MOVE ZERO TO LK-N-SUCCESSFUL-REALLOC.
016400     PERFORM A000-START-PROGRAM-ROUTINE
016500        THRU A999-START-PROGRAM-ROUTINE-EX.
016600     PERFORM B000-READ-EVENT-FILE
016700        THRU B999-READ-EVENT-FILE-EX.
016800     PERFORM B100-PROCESS-EVENT-LOOP
016900         UNTIL WK-C-END-OF-FILE.
017000     PERFORM Z000-END-PROGRAM-ROUTINE
017100        THRU Z999-END-PROGRAM-ROUTINE-EX.
017200     GOBACK.
017300
017400*----------------------------------------------------------------*
017500 A000-START-PROGRAM-ROUTINE.
017600*----------------------------------------------------------------*
017700     OPEN INPUT GREVTIN.
017800     IF NOT WK-C-SUCCESSFUL
017900         DISPLAY "GRSMDYN - OPEN FILE ERROR - GREVTIN"
018000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100         GO TO Y900-ABNORMAL-TERMINATION
018200     END-IF.
018300*================================================================*
018400 A999-START-PROGRAM-ROUTINE-EX.
018500*================================================================*
018600     EXIT.
018700
018800*----------------------------------------------------------------*
018900 B000-READ-EVENT-FILE.
019000*----------------------------------------------------------------*
019100     READ GREVTIN
019200         AT END SET WK-C-END-OF-FILE TO TRUE
019300     END-READ.
019400*================================================================*
019500 B999-READ-EVENT-FILE-EX.
019600*================================================================*
019700     EXIT.
019800
019900*----------------------------------------------------------------*
020000* ONE EVENT RECORD IS DISPATCHED BY TYPE, MARKED HANDLED, AND
020100* THE NEXT RECORD IS READ BEFORE THE LOOP CONDITION IS RE-TESTED.
020200*----------------------------------------------------------------*
020300 B100-PROCESS-EVENT-LOOP.
020400*----------------------------------------------------------------*
020500     ADD 1 TO LK-N-EVENTS-PROCESSED.
020600     EVALUATE TRUE
020700         WHEN GREVT-SOURCE-FAILURE
020800             PERFORM C000-PROCESS-SOURCE-FAILURE
020900                THRU C999-PROCESS-SOURCE-FAILURE-EX
021000         WHEN GREVT-SOURCE-ADDED
021100             PERFORM D000-PROCESS-SOURCE-ADDED-STUB
021200                THRU D099-PROCESS-SOURCE-ADDED-STUB-EX
021300         WHEN GREVT-CONSUMER-ADDED
021400             PERFORM D100-PROCESS-CONSUMER-ADDED-STUB
021500                THRU D199-PROCESS-CONSUMER-ADDED-STUB-EX
021600         WHEN GREVT-DEMAND-INCREASE
021700             PERFORM D200-PROCESS-DEMAND-INCREASE-STUB
021800                THRU D299-PROCESS-DEMAND-INCREASE-STUB-EX
021900         WHEN GREVT-DEMAND-DECREASE
022000             PERFORM D300-PROCESS-DEMAND-DECREASE-STUB
022100                THRU D399-PROCESS-DEMAND-DECREASE-STUB-EX
022200         WHEN OTHER
022300             PERFORM D900-UNKNOWN-EVENT-WARNING
022400                THRU D999-UNKNOWN-EVENT-WARNING-EX
022500     END-EVALUATE.
022600     SET GREVT-HANDLED TO TRUE.
022700     PERFORM B000-READ-EVENT-FILE
022800        THRU B999-READ-EVENT-FILE-EX.
022900*================================================================*
023000 B199-PROCESS-EVENT-LOOP-EX.
023100*================================================================*
023200     EXIT.
023300
023400*----------------------------------------------------------------*
023500* STEP 1A-1I - SOURCE FAILURE.  DEACTIVATE THE SOURCE, TEAR DOWN
023600* ITS ALLOCATIONS, THEN LET THE GREEDY REALLOCATOR RE-HOME EVERY
023700* ORPHANED CONSUMER AGAINST WHATEVER CAPACITY IS STILL STANDING.
023800*----------------------------------------------------------------*
023900 C000-PROCESS-SOURCE-FAILURE.
024000*----------------------------------------------------------------*
024100     PERFORM C100-DEACTIVATE-SOURCE
024200        THRU C199-DEACTIVATE-SOURCE-EX.
024300     IF WK-C-SRC-FOUND
024400         MOVE ZERO TO WK-N-AFFECT-COUNT
024500         PERFORM C200-FIND-AFFECTED-CONSUMERS
024600             VARYING GRCON-IDX FROM 1 BY 1
024700             UNTIL GRCON-IDX > GRCON-T-COUNT
024800         PERFORM C400-PURGE-SOURCE-FROM-GRAPH
024900            THRU C499-PURGE-SOURCE-FROM-GRAPH-EX
025000         PERFORM C500-CALL-GREEDY-REALLOCATOR
025100            THRU C599-CALL-GREEDY-REALLOCATOR-EX
025200         PERFORM C600-REFRESH-QUEUES-AND-COUNTERS
025300            THRU C699-REFRESH-QUEUES-AND-COUNTERS-EX
025400     END-IF.
025500*================================================================*
025600 C999-PROCESS-SOURCE-FAILURE-EX.
025700*================================================================*
025800     EXIT.
025900
026000*----------------------------------------------------------------*
026100* STEP 1A - FIND THE FAILED SOURCE BY ID AND MARK IT INACTIVE.
026200*----------------------------------------------------------------*
026300 C100-DEACTIVATE-SOURCE.
026400*----------------------------------------------------------------*
026500     SET WK-C-SRC-NOT-FOUND TO TRUE.
026600     SET GRSRC-IDX TO 1.
026700     SEARCH GRSRC-ENTRY
026800         AT END SET WK-C-SRC-NOT-FOUND TO TRUE
026900         WHEN GRSRC-T-ID (GRSRC-IDX) = GREVT-NODE-ID
027000             SET GRSRC-T-INACTIVE (GRSRC-IDX) TO TRUE
027100             SET WK-C-SRC-FOUND TO TRUE.
027200     IF WK-C-SRC-NOT-FOUND
027300         DISPLAY "GRSMDYN - WARNING - UNKNOWN SOURCE ON EVENT "
027400         DISPLAY "GRSMDYN - NODE ID IS " GREVT-NODE-ID
027500     END-IF.
027600*================================================================*
027700 C199-DEACTIVATE-SOURCE-EX.
027800*================================================================*
027900     EXIT.
028000
028100*----------------------------------------------------------------*
028200* STEP 1B/1C - FOR EVERY CONSUMER CARRYING AN ALLOCATION FROM THE
028300* FAILED SOURCE, QUEUE IT AS AFFECTED, REMOVE THE LEDGER ROW, AND
028400* BACK OUT THE ENERGY FROM THE CONSUMER'S ALLOCATED-ENERGY TOTAL.
028500*----------------------------------------------------------------*
028600 C200-FIND-AFFECTED-CONSUMERS.
028700*----------------------------------------------------------------*
028800     SET WK-C-ALOC-MODE-QRY TO TRUE.
028900     MOVE GRSRC-T-ID (GRSRC-IDX) TO WK-C-ALOC-SOURCE-ID.
029000     MOVE GRCON-T-ID (GRCON-IDX) TO WK-C-ALOC-CONSUMER-ID.
029100     CALL WK-C-PGM-ALOC USING WK-C-ALOC-RECORD.
029200     IF WK-C-ALOC-OK AND WK-C-ALOC-AMOUNT > ZERO
029300         MOVE GRCON-IDX TO WK-N-CON-SUB
029400         PERFORM C300-REMOVE-SOURCE-ALLOCATIONS
029500            THRU C399-REMOVE-SOURCE-ALLOCATIONS-EX
029600     END-IF.
029700*================================================================*
029800 C299-FIND-AFFECTED-CONSUMERS-EX.
029900*================================================================*
030000     EXIT.
030100
030200*----------------------------------------------------------------*
030300 C300-REMOVE-SOURCE-ALLOCATIONS.
030400*----------------------------------------------------------------*
030500     IF WK-N-AFFECT-COUNT < 2000
030600         ADD 1 TO WK-N-AFFECT-COUNT
030700         SET WK-AFFECT-IDX TO WK-N-AFFECT-COUNT
030800         MOVE WK-N-CON-SUB
030900             TO WK-AFFECT-CONSUMER-SUB (WK-AFFECT-IDX)
031000     END-IF.
031100     SUBTRACT WK-C-ALOC-AMOUNT
031200         FROM GRCON-T-ALLOCATED-ENERGY (GRCON-IDX).
031300     SET WK-C-ALOC-MODE-DEL TO TRUE.
031400     CALL WK-C-PGM-ALOC USING WK-C-ALOC-RECORD.
031500*================================================================*
031600 C399-REMOVE-SOURCE-ALLOCATIONS-EX.
031700*================================================================*
031800     EXIT.
031900
032000*----------------------------------------------------------------*
032100* STEP 1D - THE FAILED SOURCE NO LONGER PRODUCES ANYTHING; ITS
032200* CURRENT-LOAD IS RESET TO ZERO NOW THAT EVERY ALLOCATION AGAINST
032300* IT HAS BEEN BACKED OUT (NO PERSISTENT FLOW GRAPH SURVIVES
032400* BETWEEN GRSMGALO INVOCATIONS FOR THIS ROUTINE TO PURGE).
032500*----------------------------------------------------------------*
032600 C400-PURGE-SOURCE-FROM-GRAPH.
032700*----------------------------------------------------------------*
032800     MOVE ZERO TO GRSRC-T-CURRENT-LOAD (GRSRC-IDX).
032900*================================================================*
033000 C499-PURGE-SOURCE-FROM-GRAPH-EX.
033100*================================================================*
033200     EXIT.
033300
033400*----------------------------------------------------------------*
033500* STEP 1E-1H - BUILD THE TARGET LIST FROM THE AFFECTED-CONSUMER
033600* TABLE AND HAND IT TO THE GREEDY REALLOCATOR.
033700*----------------------------------------------------------------*
033800 C500-CALL-GREEDY-REALLOCATOR.
033900*----------------------------------------------------------------*
034000     MOVE WK-N-AFFECT-COUNT TO WK-N-TARGET-COUNT.
034100     PERFORM C510-COPY-ONE-AFFECTED-ROW
034200         VARYING WK-AFFECT-IDX FROM 1 BY 1
034300         UNTIL WK-AFFECT-IDX > WK-N-AFFECT-COUNT.
034400     MOVE ZERO TO WK-N-SATISFIED-COUNT.
034500     IF WK-N-TARGET-COUNT > ZERO
034600         CALL WK-C-PGM-GRDY USING LK-C-RETURN-CODE
034700                                  WK-N-SATISFIED-COUNT
034800                                  WK-TARGET-TABLE
034900                                  GRSRC-TABLE
035000                                  GRCON-TABLE
035100     END-IF.
035200*================================================================*
035300 C599-CALL-GREEDY-REALLOCATOR-EX.
035400*================================================================*
035500     EXIT.
035600
035700*----------------------------------------------------------------*
035800 C510-COPY-ONE-AFFECTED-ROW.
035900*----------------------------------------------------------------*
036000     SET WK-N-TARGET-IDX TO WK-AFFECT-IDX.
036100     MOVE WK-AFFECT-CONSUMER-SUB (WK-AFFECT-IDX)
036200         TO WK-N-TARGET-CON-SUB (WK-N-TARGET-IDX).
036300*================================================================*
036400 C519-COPY-ONE-AFFECTED-ROW-EX.
036500*================================================================*
036600     EXIT.
036700
036800*----------------------------------------------------------------*
036900* STEP 1I - ROLL THE GREEDY REALLOCATOR'S SATISFIED-CONSUMER
037000* COUNT INTO THE RUNNING SUCCESSFUL-REALLOCATION TOTAL RETURNED
037100* TO THE CALLER FOR THE FINAL STATISTICS REPORT.
037200*----------------------------------------------------------------*
037300 C600-REFRESH-QUEUES-AND-COUNTERS.
037400*----------------------------------------------------------------*
037500     ADD WK-N-SATISFIED-COUNT TO LK-N-SUCCESSFUL-REALLOC.
037600*================================================================*
037700 C699-REFRESH-QUEUES-AND-COUNTERS-EX.
037800*================================================================*
037900     EXIT.
038000
038100*----------------------------------------------------------------*
038200* GS0061 - UNIMPLEMENTED EVENT TYPES ARE NO-OPS.  GRID PLANNING
038300* DECISION GP-04 - THESE ARE PICKED UP BY THE NEXT SCHEDULED
038400* GLOBAL ALLOCATION RUN RATHER THAN HANDLED HERE.
038500*----------------------------------------------------------------*
038600 D000-PROCESS-SOURCE-ADDED-STUB.
038700*----------------------------------------------------------------*
038800     DISPLAY "GRSMDYN - SOURCE_ADDED EVENT LOGGED, NO ACTION "
038900         GREVT-NODE-ID.
039000*================================================================*
039100 D099-PROCESS-SOURCE-ADDED-STUB-EX.
039200*================================================================*
039300     EXIT.
039400
039500*----------------------------------------------------------------*
039600 D100-PROCESS-CONSUMER-ADDED-STUB.
039700*----------------------------------------------------------------*
039800     DISPLAY "GRSMDYN - CONSUMER_ADDED EVENT LOGGED, NO ACTION "
039900         GREVT-NODE-ID.
040000*================================================================*
040100 D199-PROCESS-CONSUMER-ADDED-STUB-EX.
040200*================================================================*
040300     EXIT.
040400
040500*----------------------------------------------------------------*
040600 D200-PROCESS-DEMAND-INCREASE-STUB.
040700*----------------------------------------------------------------*
040800     DISPLAY "GRSMDYN - DEMAND_INCREASE EVENT LOGGED, NO ACTION "
040900         GREVT-NODE-ID.
041000*================================================================*
041100 D299-PROCESS-DEMAND-INCREASE-STUB-EX.
041200*================================================================*
041300     EXIT.
041400
041500*----------------------------------------------------------------*
041600 D300-PROCESS-DEMAND-DECREASE-STUB.
041700*----------------------------------------------------------------*
041800     DISPLAY "GRSMDYN - DEMAND_DECREASE EVENT LOGGED, NO ACTION "
041900         GREVT-NODE-ID.
042000*================================================================*
042100 D399-PROCESS-DEMAND-DECREASE-STUB-EX.
042200*================================================================*
042300     EXIT.
042400
042500*----------------------------------------------------------------*
042600 D900-UNKNOWN-EVENT-WARNING.
042700*----------------------------------------------------------------*
042800     DISPLAY "GRSMDYN - WARNING - UNKNOWN EVENT TYPE "
042900         GREVT-EVENT-TYPE.
043000*================================================================*
043100 D999-UNKNOWN-EVENT-WARNING-EX.
043200*================================================================*
043300     EXIT.
043400
043500*----------------------------------------------------------------*
043600 Y900-ABNORMAL-TERMINATION.
043700*----------------------------------------------------------------*
043800     MOVE "AB" TO LK-C-RETURN-CODE.
043900     GOBACK.
044000
044100*----------------------------------------------------------------*
044200 Z000-END-PROGRAM-ROUTINE.
044300*----------------------------------------------------------------*
044400     CLOSE GREVTIN.
044500* GS0076 - UPSI SWITCH 0 ON TRACES THE RUN BY HAND.
044600     IF U0-ON
044700         MOVE LK-N-SUCCESSFUL-REALLOC
044800             TO WK-N-DYN-REALLOC-DISP-VAL
044900         DISPLAY "GRSMDYN - REALLOC X     "
045000             WK-C-DYN-REALLOC-DISP-X
045100         DISPLAY "GRSMDYN - SUBSCRIPTS X  "
045200             WK-C-DYN-SUBSCRIPTS-X
045300         DISPLAY "GRSMDYN - SRC FOUND SW X "
045400             WK-C-SRC-FOUND-SW-X
045500     END-IF.
045600*================================================================*
045700 Z999-END-PROGRAM-ROUTINE-EX.
045800*================================================================*
045900     EXIT.
